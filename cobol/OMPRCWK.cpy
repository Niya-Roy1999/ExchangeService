000100*****************************************************************         
000200*  OMPRCWK  -  PROCESSED-EVENT RECORD LAYOUT                              
000300*  IDEMPOTENCY LEDGER.  ONE ENTRY PER EVENT-ID ALREADY APPLIED,           
000400*  CARRIED FORWARD FROM RUN TO RUN ON THE PROCESSED-EVENTS FILE.          
000500*****************************************************************         
000600*  CHANGE LOG                                                             
000700*  900308 RPK  OM-0001   ORIGINAL LAYOUT.                                 
000800*****************************************************************         
000900    05  PE-EVENT-ID             PIC X(12).                                
001000    05  PE-PROCESSED-AT         PIC 9(14).                                
001100    05  FILLER                  PIC X(04).                                
