000100*****************************************************************         
000200*  OMOCOWK  -  ONE-CANCELS-OTHER GROUP TABLE ENTRY                        
000300*  ONE ENTRY PER OCO-GROUP-ID SEEN THIS RUN.  THE PRIMARY LEG IS          
000400*  WHICHEVER ORDER OF THE PAIR WAS ENTERED FIRST.                         
000500*****************************************************************         
000600*  CHANGE LOG                                                             
000700*  950302 DLH  OM-0084   ORIGINAL LAYOUT (OM-0080 OCO SUPPORT).           
000800*****************************************************************         
000900    05  OC-GROUP-ID             PIC X(12).                                
001000    05  OC-PRIMARY-ORDER-ID     PIC 9(10).                                
001100    05  OC-PRIMARY-SYMBOL       PIC X(08).                                
001200    05  OC-SECONDARY-ORDER-ID   PIC 9(10).                                
001300    05  OC-SECONDARY-SYMBOL     PIC X(08).                                
001400    05  OC-TRIGGERED-FLAG       PIC X(01).                                
001500        88  OC-NOT-TRIGGERED        VALUE "N".                            
001600        88  OC-IS-TRIGGERED         VALUE "Y".                            
001700    05  OC-TRIGGERED-LEG        PIC X(01).                                
001800        88  OC-LEG-NONE             VALUE SPACE.                          
001900        88  OC-LEG-PRIMARY          VALUE "P".                            
002000        88  OC-LEG-SECONDARY        VALUE "S".                            
002100    05  FILLER                  PIC X(04).                                
