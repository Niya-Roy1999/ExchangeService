000100*****************************************************************         
000200*  OMEVTWK  -  ORDER-EVENT RECORD LAYOUT                                  
000300*  ONE INBOUND ORDER EVENT AS READ FROM THE ORDER-EVENTS FILE.            
000400*  INCLUDED AS "01 xxx-REC. COPY OMEVTWK." BY THE OWNING 01.              
000500*****************************************************************         
000600*  CHANGE LOG                                                             
000700*  YYMMDD PGMR TKT       DESCRIPTION                                      
000800*  900308 RPK  OM-0001   ORIGINAL LAYOUT FOR ORDER-EVENT FEED.            
000900*  970714 DLH  OM-0118   ADDED OE-OCO-GROUP-ID FOR LINKED ORDERS.         
001000*  990104 RPK  OM-0140   Y2K - WIDENED GOOD-TILL-DATE AND                 
001100*      TIMESTAMP TO 9(14), CENTURY INCLUDED.                              
001200*****************************************************************         
001300    05  OE-EVENT-ID             PIC X(12).                                
001400    05  OE-ORDER-ID             PIC 9(10).                                
001500    05  OE-USER-ID              PIC 9(10).                                
001600    05  OE-SYMBOL               PIC X(08).                                
001700    05  OE-ORDER-SIDE           PIC X(01).                                
001800        88  OE-SIDE-BUY             VALUE "B".                            
001900        88  OE-SIDE-SELL            VALUE "S".                            
002000    05  OE-ORDER-TYPE           PIC X(02).                                
002100        88  OE-TYPE-MARKET          VALUE "MK".                           
002200        88  OE-TYPE-LIMIT           VALUE "LM".                           
002300        88  OE-TYPE-STOP-MKT        VALUE "SM".                           
002400        88  OE-TYPE-STOP-LMT        VALUE "SL".                           
002500        88  OE-TYPE-TRAIL-STOP      VALUE "TS".                           
002600        88  OE-TYPE-ICEBERG         VALUE "IC".                           
002700        88  OE-TYPE-OCO             VALUE "OC".                           
002800    05  OE-TIME-IN-FORCE        PIC X(03).                                
002900        88  OE-TIF-GTC              VALUE "GTC" "   ".                    
003000        88  OE-TIF-DAY              VALUE "DAY".                          
003100        88  OE-TIF-GTD              VALUE "GTD".                          
003200        88  OE-TIF-IOC              VALUE "IOC".                          
003300        88  OE-TIF-FOK              VALUE "FOK".                          
003400    05  OE-QUANTITY             PIC 9(07).                                
003500    05  OE-LIMIT-PRICE          PIC 9(07)V99.                             
003600    05  OE-STOP-PRICE           PIC 9(07)V99.                             
003700    05  OE-TRAIL-TYPE           PIC X(01).                                
003800        88  OE-TRAIL-AMOUNT         VALUE "A".                            
003900        88  OE-TRAIL-PERCENT        VALUE "P".                            
004000    05  OE-TRAIL-VALUE          PIC 9(05)V99.                             
004100    05  OE-DISPLAY-QTY          PIC 9(07).                                
004200    05  OE-GOOD-TILL-DATE       PIC 9(14).                                
004300    05  OE-GTD-BROKEN-DOWN REDEFINES OE-GOOD-TILL-DATE.                   
004400        10  OE-GTD-CCYY         PIC 9(04).                                
004500        10  OE-GTD-MM           PIC 9(02).                                
004600        10  OE-GTD-DD           PIC 9(02).                                
004700        10  OE-GTD-HH           PIC 9(02).                                
004800        10  OE-GTD-MI           PIC 9(02).                                
004900        10  OE-GTD-SS           PIC 9(02).                                
005000    05  OE-OCO-GROUP-ID         PIC X(12).                                
005100    05  OE-TIMESTAMP            PIC 9(14).                                
005200    05  FILLER                  PIC X(08).                                
