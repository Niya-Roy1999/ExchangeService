000100*****************************************************************         
000200*  OMORDWK  -  INTERNAL ORDER (BOOK ENTRY) LAYOUT                         
000300*  ONE LIVE ORDER, HELD IN A PER-SYMBOL BOOK TABLE (SEE OMBOKWK)          
000400*  OR STANDALONE WHEN AN ORDER IS BEING MAPPED FROM AN EVENT.             
000500*  LEVEL NUMBERS START AT 10 SO THIS CAN BE COPIED UNDER EITHER           
000600*  A STANDALONE 01 OR A 05-LEVEL OCCURS TABLE ENTRY.                      
000700*****************************************************************         
000800*  CHANGE LOG                                                             
000900*  900412 RPK  OM-0004   ORIGINAL LAYOUT.                                 
001000*  960903 DLH  OM-0101   ADDED TRAILING-STOP FIELDS (HIGHEST/             
001100*      LOWEST/INITIAL-STOP-PRICE) FOR OM-0098 TRAIL ORDERS.               
001200*  990104 RPK  OM-0140   Y2K - WIDENED DATE/TIMESTAMP TO 9(14).           
001300*****************************************************************         
001400    10  OR-ORDER-ID             PIC 9(10).                                
001500    10  OR-USER-ID              PIC 9(10).                                
001600    10  OR-SYMBOL               PIC X(08).                                
001700    10  OR-SIDE                 PIC X(01).                                
001800        88  OR-SIDE-BUY             VALUE "B".                            
001900        88  OR-SIDE-SELL            VALUE "S".                            
002000    10  OR-TYPE                 PIC X(02).                                
002100        88  OR-TYPE-MARKET          VALUE "MK".                           
002200        88  OR-TYPE-LIMIT           VALUE "LM".                           
002300        88  OR-TYPE-STOP-MKT        VALUE "SM".                           
002400        88  OR-TYPE-STOP-LMT        VALUE "SL".                           
002500        88  OR-TYPE-TRAIL-STOP      VALUE "TS".                           
002600        88  OR-TYPE-ICEBERG         VALUE "IC".                           
002700        88  OR-TYPE-OCO             VALUE "OC".                           
002800    10  OR-TIF                  PIC X(03).                                
002900        88  OR-TIF-GTC              VALUE "GTC" "   ".                    
003000        88  OR-TIF-DAY              VALUE "DAY".                          
003100        88  OR-TIF-GTD              VALUE "GTD".                          
003200        88  OR-TIF-IOC              VALUE "IOC".                          
003300        88  OR-TIF-FOK              VALUE "FOK".                          
003400    10  OR-QUANTITY             PIC 9(07).                                
003500    10  OR-FILLED-QUANTITY      PIC 9(07).                                
003600    10  OR-LIMIT-PRICE          PIC 9(07)V99.                             
003700    10  OR-LIMIT-PRICE-X REDEFINES OR-LIMIT-PRICE PIC X(09).              
003800    10  OR-STOP-PRICE           PIC 9(07)V99.                             
003900    10  OR-TRAIL-TYPE           PIC X(01).                                
004000        88  OR-TRAIL-AMOUNT         VALUE "A".                            
004100        88  OR-TRAIL-PERCENT        VALUE "P".                            
004200    10  OR-TRAIL-VALUE          PIC 9(05)V99.                             
004300    10  OR-HIGHEST-PRICE        PIC 9(07)V99.                             
004400    10  OR-LOWEST-PRICE         PIC 9(07)V99.                             
004500    10  OR-INITIAL-STOP-PRICE   PIC 9(07)V99.                             
004600    10  OR-DISPLAY-QTY          PIC 9(07).                                
004700    10  OR-OCO-GROUP-ID         PIC X(12).                                
004800    10  OR-GOOD-TILL-DATE       PIC 9(14).                                
004900    10  OR-EXPIRES-AT           PIC 9(14).                                
005000    10  OR-TIMESTAMP            PIC 9(14).                                
005100    10  OR-TS-BROKEN-DOWN REDEFINES OR-TIMESTAMP.                         
005200        15  OR-TS-CCYY          PIC 9(04).                                
005300        15  OR-TS-MM            PIC 9(02).                                
005400        15  OR-TS-DD            PIC 9(02).                                
005500        15  OR-TS-HH            PIC 9(02).                                
005600        15  OR-TS-MI            PIC 9(02).                                
005700        15  OR-TS-SS            PIC 9(02).                                
005800    10  OR-ENTRY-STATUS         PIC X(01).                                
005900        88  OR-ENTRY-ACTIVE         VALUE "A".                            
006000        88  OR-ENTRY-DEAD           VALUE "D".                            
