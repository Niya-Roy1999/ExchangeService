000100*****************************************************************         
000200*  EXCHANGE SYSTEMS GROUP - BATCH OPERATIONS                              
000300*  ALL RIGHTS RESERVED.  PROPRIETARY AND CONFIDENTIAL.                    
000400*  NOT TO BE REPRODUCED WITHOUT WRITTEN PERMISSION OF THE                 
000500*  INSTALLATION MANAGER.                                                  
000600*****************************************************************         
000700 IDENTIFICATION DIVISION.                                                 
000800 PROGRAM-ID.    OMTIF.                                                    
000900 AUTHOR.        D L HARTWELL.                                             
001000 INSTALLATION.  EXCHANGE SYSTEMS GROUP - BATCH OPERATIONS.                
001100 DATE-WRITTEN.  11/05/94.                                                 
001200 DATE-COMPILED.                                                           
001300 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
001400*****************************************************************         
001500*  OMTIF - TIME-IN-FORCE PRE/POST CHECKS AND EXPIRY TEST.                 
001600*  FOUR FUNCTION CODES:                                                   
001700*    "GTD" - PRE-SUBMISSION CHECK - HAS A GTD ORDER'S                     
001800*            GOOD-TILL-DATE ALREADY PASSED.                               
001900*    "FOK" - PRE-SUBMISSION CHECK - CAN A FOK ORDER BE FILLED IN          
002000*            FULL (CALLER SUPPLIES THE AVAILABLE QUANTITY, GOT            
002100*            FROM OMBOOK'S "LIQ" FUNCTION).                               
002200*    "PFC" - POST-EXECUTION CHECK - IS AN IOC OR FOK ORDER LEFT           
002300*            WITH AN UNFILLED REMAINDER AFTER MATCHING.                   
002400*    "EXP" - SINGLE-ORDER EXPIRY TEST FOR THE END-OF-JOB SWEEP -          
002500*            COVERS BOTH GTD AND DAY ORDERS STILL RESTING.                
002600*  IN EVERY CASE THE CALLER GETS BACK LK-CANCEL-SW (Y/N) AND, IF          
002700*  Y, LK-REASON TO CARRY STRAIGHT INTO THE ORDER-STATUS RECORD.           
002800*  THIS PROGRAM NEVER TOUCHES THE BOOK ITSELF - THE CALLER STILL          
002900*  HAS TO CALL OMBOOK'S "RMV" FUNCTION WHEN LK-CANCEL-SW IS Y.            
003000*                                                                         
003100*  CHANGE LOG                                                             
003200*  YYMMDD PGMR TKT       DESCRIPTION                                      
003300*  941105 DLH  OM-0079   ORIGINAL - IOC/FOK POST-EXECUTION CHECK          
003400*      ONLY (OM-0075 IOC/FOK RELEASE).                                    
003500*  950302 DLH  OM-0084   ADDED THE FOK PRE-SUBMISSION LIQUIDITY           
003600*      CHECK (OM-0080 RELEASE NEEDED IT AHEAD OF OCO SUPPORT).            
003700*  970714 DLH  OM-0118   ADDED THE GTD PRE-SUBMISSION CHECK AND           
003800*      THE "EXP" EXPIRY TEST FOR THE END-OF-JOB SWEEP.                    
003900*  990104 RPK  OM-0140   Y2K - LK-CURRENT-TS AND THE GOOD-TILL/           
004000*      EXPIRES-AT FIELDS ARE ALL 9(14) NOW - CENTURY SAFE.                
004100*  030219 DLH  OM-0172   ADDED THE UPSI-0 TRACE DISPLAY BELOW SO          
004200*      A "WHY DID THAT ORDER EXPIRE" TICKET CAN BE RERUN WITH A           
004300*      TRACE PARM INSTEAD OF A DEBUGGER.                                  
004400*****************************************************************         
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SOURCE-COMPUTER.  IBM-3090.                                              
004800 OBJECT-COMPUTER.  IBM-3090.                                              
004900 SPECIAL-NAMES.                                                           
005000     CLASS VALID-FUNCTION-CODE IS "GTD" "FOK" "PFC" "EXP"                 
005100     UPSI-0 ON  STATUS IS OM-TRACE-ON                                     
005200            OFF STATUS IS OM-TRACE-OFF.                                   
005300 DATA DIVISION.                                                           
005400 WORKING-STORAGE SECTION.                                                 
005500 01  WS-REMAINING-QTY            PIC S9(7) COMP VALUE ZERO.               
005600*****************************************************************         
005700*  OM-0172 TRACE CALL COUNTER - RUN-PERSISTENT ACROSS EVERY CALL          
005800*  TO THIS SUBPROGRAM FOR THE LIFE OF THE RUN, SO A "WHY DID              
005900*  THAT ORDER EXPIRE" RERUN CAN MATCH A TRACE LINE BACK TO A              
006000*  CALL SEQUENCE NUMBER.                                                  
006100*****************************************************************         
006200 77  WS-TRACE-CALL-COUNT          PIC S9(9) COMP-5 VALUE ZERO.            
006300*****************************************************************         
006400*  ONE FLAT DISPLAY LINE FOR THE OM-0172 TRACE, REDEFINED OVER            
006500*  THE STRUCTURED FIELDS SO A SINGLE DISPLAY STATEMENT CAN SHOW           
006600*  THEM ALL.                                                              
006700*****************************************************************         
006800 01  WS-TRACE-LINE.                                                       
006900     05  WS-TL-LIT1              PIC X(09) VALUE "OMTIF FN=".             
007000     05  WS-TL-FUNCTION          PIC X(03).                               
007100     05  WS-TL-LIT2              PIC X(07) VALUE " ORDER=".               
007200     05  WS-TL-ORDER-ID          PIC 9(10).                               
007300     05  WS-TL-ORDER-ID-X REDEFINES WS-TL-ORDER-ID                        
007400                             PIC X(10).                                   
007500     05  WS-TL-LIT3              PIC X(08) VALUE " CANCEL=".              
007600     05  WS-TL-CANCEL-SW         PIC X(01).                               
007700     05  WS-TL-LIT4              PIC X(08) VALUE " REASON=".              
007800     05  WS-TL-REASON            PIC X(40).                               
007900     05  WS-TL-REASON-X REDEFINES WS-TL-REASON                            
008000                             PIC X(40).                                   
008100     05  FILLER                  PIC X(03).                               
008200 01  WS-TRACE-LINE-X REDEFINES WS-TRACE-LINE                              
008300                      PIC X(80).                                          
008400 LINKAGE SECTION.                                                         
008500 01  LK-FUNCTION                 PIC X(03).                               
008600     88  LK-FN-GTD                   VALUE "GTD".                         
008700     88  LK-FN-FOK                   VALUE "FOK".                         
008800     88  LK-FN-PFC                   VALUE "PFC".                         
008900     88  LK-FN-EXP                   VALUE "EXP".                         
009000 01  LK-ORDER.                                                            
009100     COPY OMORDWK.                                                        
009200 01  LK-CURRENT-TS               PIC 9(14).                               
009300 01  LK-AVAIL-QTY                PIC 9(07).                               
009400 01  LK-CANCEL-RESULT.                                                    
009500     05  LK-CANCEL-SW            PIC X(01).                               
009600         88  LK-SHOULD-CANCEL        VALUE "Y".                           
009700         88  LK-SHOULD-KEEP           VALUE "N".                          
009800     05  LK-REASON               PIC X(40).                               
009900 PROCEDURE DIVISION USING LK-FUNCTION                                     
010000                          LK-ORDER                                        
010100                          LK-CURRENT-TS                                   
010200                          LK-AVAIL-QTY                                    
010300                          LK-CANCEL-RESULT.                               
010400*****************************************************************         
010500*  0100-MAIN - DISPATCH ON THE CALLER'S FUNCTION CODE.                    
010600*****************************************************************         
010700 0100-MAIN.                                                               
010800     SET LK-SHOULD-KEEP TO TRUE                                           
010900     MOVE SPACES TO LK-REASON                                             
011000     IF LK-FN-GTD                                                         
011100         PERFORM 6000-GTD-PRECHECK THRU 6000-EXIT                         
011200     END-IF                                                               
011300     IF LK-FN-FOK                                                         
011400         PERFORM 6100-FOK-PRECHECK THRU 6100-EXIT                         
011500     END-IF                                                               
011600     IF LK-FN-PFC                                                         
011700         PERFORM 6200-IOC-FOK-POSTCHECK THRU 6200-EXIT                    
011800     END-IF                                                               
011900     IF LK-FN-EXP                                                         
012000         PERFORM 6900-EXPIRY-TEST THRU 6900-EXIT                          
012100     END-IF                                                               
012200     IF OM-TRACE-ON                                                       
012300         PERFORM 0150-TRACE-CALL THRU 0150-EXIT                           
012400     END-IF                                                               
012500     GOBACK.                                                              
012600 0150-TRACE-CALL.                                                         
012700     MOVE LK-FUNCTION TO WS-TL-FUNCTION                                   
012800     MOVE OR-ORDER-ID OF LK-ORDER TO WS-TL-ORDER-ID                       
012900     MOVE LK-CANCEL-SW TO WS-TL-CANCEL-SW                                 
013000     MOVE LK-REASON TO WS-TL-REASON                                       
013100     ADD 1 TO WS-TRACE-CALL-COUNT                                         
013200     DISPLAY WS-TRACE-LINE-X.                                             
013300 0150-EXIT.                                                               
013400     EXIT.                                                                
013500*****************************************************************         
013600*  6000-GTD-PRECHECK (U6) - RUN JUST BEFORE THE ORDER IS FIRST            
013700*  SUBMITTED TO OMBOOK.  OMVALID ALREADY REJECTS A GTD EVENT              
013800*  WHOSE GOOD-TILL-DATE IS MISSING OR ALREADY PAST, BUT THE               
013900*  BATCH FLOW STILL CALLS THIS STEP (OM-0118) AS THE SECOND               
014000*  LINE OF DEFENCE BEFORE THE ORDER EVER TOUCHES THE BOOK.                
014100*****************************************************************         
014200 6000-GTD-PRECHECK.                                                       
014300     IF OR-TIF-GTD OF LK-ORDER                                            
014400         IF OR-GOOD-TILL-DATE OF LK-ORDER < LK-CURRENT-TS                 
014500             SET LK-SHOULD-CANCEL TO TRUE                                 
014600             MOVE "GTD GOOD-TILL-DATE ALREADY PAST" TO LK-REASON          
014700         END-IF                                                           
014800     END-IF.                                                              
014900 6000-EXIT.                                                               
015000     EXIT.                                                                
015100*****************************************************************         
015200*  6100-FOK-PRECHECK (U6) - THE CALLER HAS ALREADY ASKED OMBOOK           
015300*  FOR THE AVAILABLE OPPOSITE-SIDE LIQUIDITY (LK-AVAIL-QTY) AND           
015400*  PASSES IT IN HERE.  IF IT CANNOT COVER THE FULL REMAINING              
015500*  QUANTITY, THE WHOLE ORDER IS KILLED BEFORE IT EVER REACHES             
015600*  THE BOOK - NO PARTIAL FILL IS EVER ATTEMPTED.                          
015700*****************************************************************         
015800 6100-FOK-PRECHECK.                                                       
015900     IF OR-TIF-FOK OF LK-ORDER                                            
016000         COMPUTE WS-REMAINING-QTY =                                       
016100             OR-QUANTITY OF LK-ORDER                                      
016200             - OR-FILLED-QUANTITY OF LK-ORDER                             
016300         IF LK-AVAIL-QTY < WS-REMAINING-QTY                               
016400             SET LK-SHOULD-CANCEL TO TRUE                                 
016500             MOVE "FOK INSUFFICIENT AVAILABLE LIQUIDITY"                  
016600                 TO LK-REASON                                             
016700         END-IF                                                           
016800     END-IF.                                                              
016900 6100-EXIT.                                                               
017000     EXIT.                                                                
017100*****************************************************************         
017200*  6200-IOC-FOK-POSTCHECK (U6) - RUN AFTER OMBOOK HAS RETURNED            
017300*  ITS COMPLETE TRADE LIST FOR THE EVENT.  LK-ORDER CARRIES THE           
017400*  ORDER'S POST-MATCH FILLED-QUANTITY.  IF IT IS STILL SHORT OF           
017500*  THE ORIGINAL QUANTITY, THE REMAINDER IS CANCELLED INSTEAD OF           
017600*  RESTING IN THE BOOK (THE CALLER REMOVES IT VIA OMBOOK "RMV").          
017700*****************************************************************         
017800 6200-IOC-FOK-POSTCHECK.                                                  
017900     IF OR-TIF-IOC OF LK-ORDER                                            
018000         IF OR-FILLED-QUANTITY OF LK-ORDER                                
018100            < OR-QUANTITY OF LK-ORDER                                     
018200             SET LK-SHOULD-CANCEL TO TRUE                                 
018300             MOVE "IOC UNFILLED REMAINDER CANCELLED" TO LK-REASON         
018400         END-IF                                                           
018500     ELSE                                                                 
018600     IF OR-TIF-FOK OF LK-ORDER                                            
018700         IF OR-FILLED-QUANTITY OF LK-ORDER                                
018800            < OR-QUANTITY OF LK-ORDER                                     
018900             SET LK-SHOULD-CANCEL TO TRUE                                 
019000             MOVE "FOK NOT FULLY FILLED - REMAINDER CANCELLED"            
019100                 TO LK-REASON                                             
019200         END-IF                                                           
019300     END-IF END-IF.                                                       
019400 6200-EXIT.                                                               
019500     EXIT.                                                                
019600*****************************************************************         
019700*  6900-EXPIRY-TEST (U6) - ONE RESTING ORDER, CALLED BY                   
019800*  ORDMATCH'S END-OF-JOB SWEEP FOR EVERY ORDER STILL ACTIVE IN            
019900*  A BOOK, A STOP LIST OR THE WAITING-MARKET LIST.  A GTD ORDER           
020000*  EXPIRES WHEN ITS GOOD-TILL-DATE HAS PASSED; A DAY ORDER                
020100*  EXPIRES WHEN ITS END-OF-TRADING-DAY TIMESTAMP (SET BY                  
020200*  ORDMATCH WHEN THE ORDER WAS FIRST MAPPED) HAS PASSED.  GTC,            
020300*  IOC AND FOK ORDERS NEVER REACH THIS TEST STILL RESTING, BUT            
020400*  ARE LEFT ALONE HERE REGARDLESS.                                        
020500*****************************************************************         
020600 6900-EXPIRY-TEST.                                                        
020700     IF OR-TIF-GTD OF LK-ORDER                                            
020800         IF OR-GOOD-TILL-DATE OF LK-ORDER < LK-CURRENT-TS                 
020900             SET LK-SHOULD-CANCEL TO TRUE                                 
021000             MOVE "EXPIRED" TO LK-REASON                                  
021100         END-IF                                                           
021200     ELSE                                                                 
021300     IF OR-TIF-DAY OF LK-ORDER                                            
021400         IF OR-EXPIRES-AT OF LK-ORDER < LK-CURRENT-TS                     
021500             SET LK-SHOULD-CANCEL TO TRUE                                 
021600             MOVE "EXPIRED" TO LK-REASON                                  
021700         END-IF                                                           
021800     END-IF END-IF.                                                       
021900 6900-EXIT.                                                               
022000     EXIT.                                                                
