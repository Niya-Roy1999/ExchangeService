000100*****************************************************************         
000200*  EXCHANGE SYSTEMS GROUP - BATCH OPERATIONS                              
000300*  ALL RIGHTS RESERVED.  PROPRIETARY AND CONFIDENTIAL.                    
000400*  NOT TO BE REPRODUCED WITHOUT WRITTEN PERMISSION OF THE                 
000500*  INSTALLATION MANAGER.                                                  
000600*****************************************************************         
000700 IDENTIFICATION DIVISION.                                                 
000800 PROGRAM-ID.    OMBOOK.                                                   
000900 AUTHOR.        R P KOWALSKI.                                             
001000 INSTALLATION.  EXCHANGE SYSTEMS GROUP - BATCH OPERATIONS.                
001100 DATE-WRITTEN.  04/12/90.                                                 
001200 DATE-COMPILED.                                                           
001300 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
001400*****************************************************************         
001500*  OMBOOK - PER-SYMBOL ORDER-BOOK MATCHING ENGINE, STOP-ORDER             
001600*  MANAGER AND TRAILING-STOP MAINTENANCE, ONE MODULE.                     
001700*  CALLED ONCE PER EVENT BY ORDMATCH WITH LK-FUNCTION = "SUB"             
001800*  TO SUBMIT AN ORDER, "LIQ" TO GET AVAILABLE OPPOSITE-SIDE               
001900*  LIQUIDITY FOR AN FOK PRE-CHECK, OR "RMV" TO REMOVE A RESTING           
002000*  ORDER BY ORDER-ID (OCO CANCEL, TIF CANCEL, EXPIRY SWEEP).              
002100*                                                                         
002200*  "SUB" DRIVES EVERYTHING OFF AN IN-MEMORY PENDING QUEUE                 
002300*  (WS-PENDING-QUEUE) INSTEAD OF CALLING THE SUBMIT LOGIC                 
002400*  RECURSIVELY - SEE OM-0166 BELOW FOR WHY.                               
002500*                                                                         
002600*  CHANGE LOG                                                             
002700*  YYMMDD PGMR TKT       DESCRIPTION                                      
002800*  900412 RPK  OM-0004   ORIGINAL - MARKET/LIMIT MATCHING ON              
002900*      PRICE-TIME PRIORITY QUEUES, ONE PAIR PER SYMBOL.                   
003000*  921115 DLH  OM-0050   PARTIAL FILLS LEAVE THE RESIDUAL ORDER           
003100*      ON THE QUEUE.  ADDED THE WAITING-MARKET LIST FOR MARKET            
003200*      ORDERS WITH NO LAST-TRADED-PRICE TO MATCH AGAINST.                 
003300*  931008 DLH  OM-0058   ADDED THE STOP LIST AND STOP-TRIGGER             
003400*      SCAN FOR STOP-MARKET/STOP-LIMIT ORDERS.                            
003500*  960903 DLH  OM-0101   ADDED TRAILING-STOP INITIALIZATION AND           
003600*      PER-TRADE MAINTENANCE.  ICEBERG MATCHES EXACTLY LIKE A             
003700*      LIMIT ORDER - DISPLAY-QTY IS A QUOTE-SCREEN CONCERN ONLY           
003800*      AND IS NOT CONSULTED HERE.                                         
003900*  970714 DLH  OM-0118   REPLAY THE WAITING-MARKET LIST AFTER             
004000*      ANY FILL ON THE BOOK, NOT ONLY ON THE SUBMITTING ORDER'S           
004100*      OWN SIDE.                                                          
004200*  990104 RPK  OM-0140   Y2K - TIMESTAMP/GOOD-TILL-DATE FIELDS            
004300*      ARE 9(14) THROUGHOUT (SEE OMORDWK CHANGE LOG).                     
004400*  020611 RPK  OM-0166   REWORKED THE STOP-TRIGGER CASCADE AND            
004500*      WAITING-MARKET REPLAY TO DRIVE OFF AN ITERATIVE PENDING            
004600*      QUEUE.  THE OLD CODE PERFORMED THE SUBMIT PARAGRAPH FROM           
004700*      INSIDE ITSELF TO RESUBMIT A CONVERTED STOP - A RECURSIVE           
004800*      PERFORM OF AN ALREADY-ACTIVE RANGE - AND LOCKED UP A               
004900*      BATCH RUN DURING THE 020610 FAST-MARKET OPEN.                      
005000*****************************************************************         
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SOURCE-COMPUTER.  IBM-3090.                                              
005400 OBJECT-COMPUTER.  IBM-3090.                                              
005500 SPECIAL-NAMES.                                                           
005600     CLASS VALID-FUNCTION-CODE IS "SUB" "LIQ" "RMV"                       
005700     UPSI-0 ON  STATUS IS OM-TRACE-ON                                     
005800            OFF STATUS IS OM-TRACE-OFF.                                   
005900 DATA DIVISION.                                                           
006000 WORKING-STORAGE SECTION.                                                 
006100*****************************************************************         
006200*  RUN-PERSISTENT EXECUTION SEQUENCE.  WORKING-STORAGE SURVIVES           
006300*  ACROSS CALLS TO THIS SUBPROGRAM FOR THE LIFE OF THE RUN.               
006400*  THAT IS WHY WS-NEXT-EXEC-ID IS DECLARED HERE INSTEAD OF IN             
006500*  ORDMATCH - IF IT LIVED IN THE CALLER IT WOULD HAVE TO BE               
006600*  PASSED DOWN AND BACK ON EVERY CALL FOR NO REASON.                      
006700*****************************************************************         
006800 01  WS-NEXT-EXEC-ID             PIC 9(10) VALUE ZERO.                    
006900 01  WS-ORIGINAL-ORDER-ID        PIC 9(10) VALUE ZERO.                    
007000*****************************************************************         
007100*  RESULT CODES FOR THE REMOVE-ORDER SCAN (OM-0220).  CARRIED AS          
007200*  77-LEVEL NUMERIC CONSTANTS PER THE SHOP STANDARD, NOT AS AN            
007300*  88-LEVEL CONDITION ON A ONE-BYTE SWITCH.                               
007400*****************************************************************         
007500 77  WS-ENTRY-FOUND              PIC S9(9) COMP-5 VALUE 1.                
007600 77  WS-ENTRY-NOT-FOUND          PIC S9(9) COMP-5 VALUE 2.                
007700*****************************************************************         
007800*  THE PENDING-SUBMIT QUEUE (OM-0166).  THE ORIGINAL ORDER, ANY           
007900*  STOP CONVERTED BY THE TRIGGER SCAN AND ANY ORDER REPLAYED OFF          
008000*  THE WAITING-MARKET LIST ARE ALL PUSHED HERE AND DRAINED BY             
008100*  ONE LOOP IN 2050-DRAIN-PENDING - NONE OF THEM ARE SUBMITTED            
008200*  BY A NESTED PERFORM OF THE SUBMIT LOGIC.                               
008300*****************************************************************         
008400 01  WS-PENDING-COUNT            PIC S9(4) COMP VALUE ZERO.               
008500 01  WS-PENDING-QUEUE OCCURS 30 TIMES                                     
008600                       INDEXED BY WS-PEND-IDX.                            
008700     COPY OMORDWK.                                                        
008800 01  WS-PUSH-ORDER.                                                       
008900     COPY OMORDWK.                                                        
009000 01  WS-CURRENT-ORDER.                                                    
009100     COPY OMORDWK.                                                        
009200 01  WS-OPPOSITE-ORDER.                                                   
009300     COPY OMORDWK.                                                        
009400 01  WS-CANDIDATE-STOP.                                                   
009500     COPY OMORDWK.                                                        
009600 01  WS-SWITCHES.                                                         
009700     05  WS-NO-MORE-MATCH-SW     PIC X(01) VALUE "N".                     
009800         88  WS-NO-MORE-MATCH        VALUE "Y".                           
009900     05  WS-TRADE-OCCURRED-SW    PIC X(01) VALUE "N".                     
010000         88  WS-TRADE-OCCURRED       VALUE "Y".                           
010100     05  WS-THIS-TRIGGERS-SW     PIC X(01) VALUE "N".                     
010200         88  WS-THIS-TRIGGERS        VALUE "Y".                           
010300 01  WS-REMOVE-RESULT            PIC S9(9) COMP-5                         
010400                                 VALUE 2.                                 
010500 01  WS-BEST-OPP-IDX             PIC S9(4) COMP VALUE ZERO.               
010600 01  WS-TRADE-QTY                PIC 9(07) VALUE ZERO.                    
010700 01  WS-TRADE-PRICE              PIC 9(07)V99 VALUE ZERO.                 
010800 01  WS-TRADE-PRICE-X REDEFINES WS-TRADE-PRICE.                           
010900     05  WS-TRADE-PRICE-WHOLE    PIC 9(07).                               
011000     05  WS-TRADE-PRICE-CENTS    PIC 9(02).                               
011100 01  WS-CUR-REMAIN               PIC 9(07) VALUE ZERO.                    
011200 01  WS-OPP-REMAIN               PIC 9(07) VALUE ZERO.                    
011300 01  WS-TRAIL-CALC               PIC 9(05)V99 VALUE ZERO.                 
011400 01  WS-TRAIL-CALC-X REDEFINES WS-TRAIL-CALC.                             
011500     05  WS-TRAIL-CALC-WHOLE     PIC 9(05).                               
011600     05  WS-TRAIL-CALC-CENTS     PIC 9(02).                               
011700 01  WS-CANDIDATE-STOP-PX        PIC 9(07)V99 VALUE ZERO.                 
011800 01  WS-CAND-STOP-PX-X REDEFINES WS-CANDIDATE-STOP-PX.                    
011900     05  WS-CAND-STOP-PX-WHOLE   PIC 9(07).                               
012000     05  WS-CAND-STOP-PX-CENTS   PIC 9(02).                               
012100 LINKAGE SECTION.                                                         
012200 01  LK-FUNCTION                 PIC X(03).                               
012300     88  LK-FN-SUB                   VALUE "SUB".                         
012400     88  LK-FN-LIQ                   VALUE "LIQ".                         
012500     88  LK-FN-RMV                   VALUE "RMV".                         
012600 01  LK-BOOK-ENTRY.                                                       
012700     COPY OMBOKWK.                                                        
012800 01  LK-ORDER.                                                            
012900     COPY OMORDWK.                                                        
013000 01  LK-CURRENT-TS               PIC 9(14).                               
013100 01  LK-EXEC-COUNT               PIC S9(4) COMP.                          
013200 01  LK-EXEC-LIST OCCURS 50 TIMES.                                        
013300     COPY OMEXEWK.                                                        
013400 01  LK-AVAIL-QTY                PIC 9(07).                               
013500 PROCEDURE DIVISION USING LK-FUNCTION                                     
013600                          LK-BOOK-ENTRY                                   
013700                          LK-ORDER                                        
013800                          LK-CURRENT-TS                                   
013900                          LK-EXEC-COUNT                                   
014000                          LK-EXEC-LIST                                    
014100                          LK-AVAIL-QTY.                                   
014200*****************************************************************         
014300*  0100-MAIN - DISPATCH ON THE CALLER'S FUNCTION CODE.                    
014400*****************************************************************         
014500 0100-MAIN.                                                               
014600     IF LK-FN-SUB                                                         
014700         PERFORM 2000-SUBMIT-ENTRY THRU 2000-EXIT                         
014800     END-IF                                                               
014900     IF LK-FN-LIQ                                                         
015000         PERFORM 2700-AVAILABLE-LIQUIDITY THRU 2700-EXIT                  
015100     END-IF                                                               
015200     IF LK-FN-RMV                                                         
015300         PERFORM 2500-REMOVE-ORDER THRU 2500-EXIT                         
015400     END-IF                                                               
015500     GOBACK.                                                              
015600*****************************************************************         
015700*  2000-SUBMIT-ENTRY - ENTRY POINT FOR "SUB".  PUSHES THE                 
015800*  CALLER'S ORDER ONTO THE PENDING QUEUE AND DRAINS IT.  THE              
015900*  CALLER'S LK-ORDER IS REFRESHED WITH ITS FINAL STATE AS THAT            
016000*  SAME ORDER-ID IS DRAINED (OM-0166).  LK-EXEC-COUNT IS ZEROED           
016100*  HERE RATHER THAN BY THE CALLER SO A SINGLE "SUB" CALL THAT             
016200*  PRODUCES NO FILLS LEAVES THE CALLER'S EXEC LIST EMPTY RATHER           
016300*  THAN CARRYING STALE ENTRIES FROM A PRIOR EVENT.                        
016400*****************************************************************         
016500 2000-SUBMIT-ENTRY.                                                       
016600     MOVE ZERO TO LK-EXEC-COUNT                                           
016700     MOVE OR-ORDER-ID OF LK-ORDER TO WS-ORIGINAL-ORDER-ID                 
016800     MOVE LK-ORDER TO WS-PUSH-ORDER                                       
016900     PERFORM 2010-PUSH-PENDING THRU 2010-EXIT                             
017000     PERFORM 2050-DRAIN-PENDING THRU 2050-EXIT                            
017100         UNTIL WS-PENDING-COUNT = ZERO.                                   
017200 2000-EXIT.                                                               
017300     EXIT.                                                                
017400*****************************************************************         
017500*  2010-PUSH-PENDING - APPEND WS-PUSH-ORDER TO THE QUEUE.                 
017600*****************************************************************         
017700 2010-PUSH-PENDING.                                                       
017800     ADD 1 TO WS-PENDING-COUNT                                            
017900     MOVE WS-PUSH-ORDER TO WS-PENDING-QUEUE (WS-PENDING-COUNT).           
018000 2010-EXIT.                                                               
018100     EXIT.                                                                
018200*****************************************************************         
018300*  2050-DRAIN-PENDING - ONE PASS OF THE DRAIN LOOP.  A STOP OR            
018400*  TRAILING-STOP ORDER GOES STRAIGHT TO THE STOP LIST; EVERY              
018500*  OTHER EXECUTABLE ORDER GOES THROUGH THE MATCH LOOP.  THE               
018600*  FINAL IF CATCHES LK-ORDER BEING DRAINED SOMEWHERE IN THE               
018700*  MIDDLE OF THE QUEUE (A CONVERTED STOP OR A REPLAYED WAITING            
018800*  ORDER MAY BE DRAINED BEFORE IT) AS WELL AS AT THE FRONT.               
018900*****************************************************************         
019000 2050-DRAIN-PENDING.                                                      
019100     PERFORM 2060-POP-PENDING THRU 2060-EXIT                              
019200     IF OR-TYPE-STOP-MKT   OF WS-CURRENT-ORDER                            
019300        OR OR-TYPE-STOP-LMT   OF WS-CURRENT-ORDER                         
019400        OR OR-TYPE-TRAIL-STOP OF WS-CURRENT-ORDER                         
019500         PERFORM 2800-STOP-ADD THRU 2800-EXIT                             
019600     ELSE                                                                 
019700         PERFORM 2100-MATCH-ONE-ORDER THRU 2100-EXIT                      
019800     END-IF                                                               
019900     IF OR-ORDER-ID OF WS-CURRENT-ORDER = WS-ORIGINAL-ORDER-ID            
020000         MOVE WS-CURRENT-ORDER TO LK-ORDER                                
020100     END-IF.                                                              
020200 2050-EXIT.                                                               
020300     EXIT.                                                                
020400*****************************************************************         
020500*  2060-POP-PENDING - REMOVE THE FRONT OF THE QUEUE INTO                  
020600*  WS-CURRENT-ORDER AND SHIFT THE REMAINDER DOWN ONE SLOT.                
020700*****************************************************************         
020800 2060-POP-PENDING.                                                        
020900     MOVE WS-PENDING-QUEUE (1) TO WS-CURRENT-ORDER                        
021000     PERFORM 2065-SHIFT-DOWN THRU 2065-EXIT                               
021100         VARYING WS-PEND-IDX FROM 1 BY 1                                  
021200         UNTIL WS-PEND-IDX >= WS-PENDING-COUNT                            
021300     SUBTRACT 1 FROM WS-PENDING-COUNT.                                    
021400 2060-EXIT.                                                               
021500     EXIT.                                                                
021600*  2065-SHIFT-DOWN - ONE STEP OF THE DOWNWARD SHIFT THAT CLOSES           
021700*  THE GAP LEFT BY POPPING SLOT (1) OFF THE FRONT OF THE QUEUE.           
021800 2065-SHIFT-DOWN.                                                         
021900     MOVE WS-PENDING-QUEUE (WS-PEND-IDX + 1)                              
022000         TO WS-PENDING-QUEUE (WS-PEND-IDX).                               
022100 2065-EXIT.                                                               
022200     EXIT.                                                                
022300*****************************************************************         
022400*  2100-MATCH-ONE-ORDER (U2) - MATCH WS-CURRENT-ORDER AGAINST             
022500*  THE OPPOSITE QUEUE UNTIL IT IS FULLY FILLED OR NO FURTHER              
022600*  MATCH IS POSSIBLE, THEN REST ANY REMAINDER AND REPLAY THE              
022700*  WAITING-MARKET LIST IF A TRADE OCCURRED.                               
022800*  THE REPLAY IS UNCONDITIONAL ON ANY TRADE, NOT JUST A FULL              
022900*  FILL, SINCE A PARTIAL FILL STILL MOVES THE LAST-TRADED-PRICE           
023000*  AND MAY NOW SATISFY A MARKET ORDER THAT WAS PREVIOUSLY                 
023100*  WAITING FOR ONE TO EXIST (OM-0118).                                    
023200*****************************************************************         
023300 2100-MATCH-ONE-ORDER.                                                    
023400     MOVE "N" TO WS-NO-MORE-MATCH-SW                                      
023500     MOVE "N" TO WS-TRADE-OCCURRED-SW                                     
023600     PERFORM 2110-ONE-MATCH-STEP THRU 2110-EXIT                           
023700         UNTIL WS-NO-MORE-MATCH                                           
023800         OR OR-FILLED-QUANTITY OF WS-CURRENT-ORDER                        
023900            >= OR-QUANTITY OF WS-CURRENT-ORDER                            
024000     IF OR-FILLED-QUANTITY OF WS-CURRENT-ORDER                            
024100        < OR-QUANTITY OF WS-CURRENT-ORDER                                 
024200         IF OR-TYPE-MARKET OF WS-CURRENT-ORDER                            
024300             PERFORM 2450-WAIT-INSERT THRU 2450-EXIT                      
024400         ELSE                                                             
024500             PERFORM 2400-QUEUE-INSERT THRU 2400-EXIT                     
024600         END-IF                                                           
024700     END-IF                                                               
024800     IF WS-TRADE-OCCURRED                                                 
024900         PERFORM 2600-REPLAY-WAIT THRU 2600-EXIT                          
025000     END-IF.                                                              
025100 2100-EXIT.                                                               
025200     EXIT.                                                                
025300*  2110-ONE-MATCH-STEP - ONE MATCH-LOOP ITERATION.  FINDS THE             
025400*  BEST OPPOSITE ENTRY, PRICES AND SIZES THE TRADE, THEN                  
025500*  APPLIES IT.  A ZERO WS-BEST-OPP-IDX OR A ZERO TRADE                    
025600*  QUANTITY BOTH END THE LOOP THE SAME WAY - NOTHING LEFT.                
025700 2110-ONE-MATCH-STEP.                                                     
025800     PERFORM 2120-FIND-BEST-OPPOSITE THRU 2120-EXIT                       
025900     IF WS-BEST-OPP-IDX = ZERO                                            
026000         MOVE "Y" TO WS-NO-MORE-MATCH-SW                                  
026100     ELSE                                                                 
026200         PERFORM 2121-LOAD-OPPOSITE THRU 2121-EXIT                        
026300         PERFORM 2200-PRICE-CASE THRU 2200-EXIT                           
026400         IF WS-TRADE-QTY > ZERO                                           
026500             PERFORM 2300-APPLY-TRADE THRU 2300-EXIT                      
026600         ELSE                                                             
026700             MOVE "Y" TO WS-NO-MORE-MATCH-SW                              
026800         END-IF                                                           
026900     END-IF.                                                              
027000 2110-EXIT.                                                               
027100     EXIT.                                                                
027200*****************************************************************         
027300*  2120-FIND-BEST-OPPOSITE - SCAN THE QUEUE OPPOSITE                      
027400*  WS-CURRENT-ORDER'S SIDE FOR THE BEST ACTIVE ENTRY BY                   
027500*  PRICE-TIME PRIORITY.  RESTING MARKET ORDERS CARRY PRICE ZERO           
027600*  AND SORT ACCORDINGLY (SPEC, NOT A BUG).                                
027700*  A RETURNED WS-BEST-OPP-IDX OF ZERO MEANS NO ACTIVE ENTRY               
027800*  EXISTS ON THE OPPOSITE SIDE AT ALL - THE CALLER TREATS THAT            
027900*  IDENTICALLY TO A PRICE THAT FAILS TO CROSS.                            
028000*****************************************************************         
028100 2120-FIND-BEST-OPPOSITE.                                                 
028200     MOVE ZERO TO WS-BEST-OPP-IDX                                         
028300     IF OR-SIDE-BUY OF WS-CURRENT-ORDER                                   
028400         PERFORM 2125-SCAN-SELL-ONE THRU 2125-EXIT                        
028500             VARYING BK-SELL-IDX OF LK-BOOK-ENTRY FROM 1 BY 1             
028600             UNTIL BK-SELL-IDX OF LK-BOOK-ENTRY                           
028700                   > BK-SELL-COUNT OF LK-BOOK-ENTRY                       
028800     ELSE                                                                 
028900         PERFORM 2127-SCAN-BUY-ONE THRU 2127-EXIT                         
029000             VARYING BK-BUY-IDX OF LK-BOOK-ENTRY FROM 1 BY 1              
029100             UNTIL BK-BUY-IDX OF LK-BOOK-ENTRY                            
029200                   > BK-BUY-COUNT OF LK-BOOK-ENTRY                        
029300     END-IF.                                                              
029400 2120-EXIT.                                                               
029500     EXIT.                                                                
029600*  2121-LOAD-OPPOSITE - COPY THE WINNING QUEUE ENTRY FOUND BY             
029700*  2120 INTO WS-OPPOSITE-ORDER SO THE PRICE-CASE AND SIZE-TRADE           
029800*  LOGIC CAN WORK AGAINST A SIMPLE RECORD INSTEAD OF A SUBSCRIPTED        
029900*  TABLE ELEMENT.                                                         
030000 2121-LOAD-OPPOSITE.                                                      
030100     IF OR-SIDE-BUY OF WS-CURRENT-ORDER                                   
030200         MOVE BK-SELL-QUEUE OF LK-BOOK-ENTRY (WS-BEST-OPP-IDX)            
030300             TO WS-OPPOSITE-ORDER                                         
030400     ELSE                                                                 
030500         MOVE BK-BUY-QUEUE OF LK-BOOK-ENTRY (WS-BEST-OPP-IDX)             
030600             TO WS-OPPOSITE-ORDER                                         
030700     END-IF.                                                              
030800 2121-EXIT.                                                               
030900     EXIT.                                                                
031000*  2125-SCAN-SELL-ONE - TEST ONE SELL-QUEUE ENTRY DURING A BUY'S          
031100*  SEARCH FOR ITS BEST OPPOSITE.  DEAD ENTRIES (FULLY FILLED OR           
031200*  CANCELLED) ARE SKIPPED BUT LEFT IN PLACE - THE QUEUE IS NOT            
031300*  COMPRESSED UNTIL END OF DAY.                                           
031400 2125-SCAN-SELL-ONE.                                                      
031500     IF OR-ENTRY-ACTIVE OF BK-SELL-QUEUE OF LK-BOOK-ENTRY                 
031600                           (BK-SELL-IDX OF LK-BOOK-ENTRY)                 
031700         IF WS-BEST-OPP-IDX = ZERO                                        
031800             SET WS-BEST-OPP-IDX TO BK-SELL-IDX OF LK-BOOK-ENTRY          
031900         ELSE                                                             
032000             PERFORM 2126-COMPARE-SELL THRU 2126-EXIT                     
032100         END-IF                                                           
032200     END-IF.                                                              
032300 2125-EXIT.                                                               
032400     EXIT.                                                                
032500*  2126-COMPARE-SELL - PRICE-TIME PRIORITY TEST AGAINST THE BEST          
032600*  SELL SEEN SO FAR.  LOWER PRICE WINS OUTRIGHT; ON A TIE                 
032700*  THE EARLIER TIMESTAMP WINS.  A TRUE TIE ON BOTH LEAVES                 
032800*  THE EARLIER INDEX IN PLACE, CORRECT SINCE THE QUEUE IS                 
032900*  APPENDED IN ARRIVAL ORDER.                                             
033000 2126-COMPARE-SELL.                                                       
033100     IF OR-LIMIT-PRICE OF BK-SELL-QUEUE OF LK-BOOK-ENTRY                  
033200                          (BK-SELL-IDX OF LK-BOOK-ENTRY)                  
033300        < OR-LIMIT-PRICE OF BK-SELL-QUEUE OF LK-BOOK-ENTRY                
033400                            (WS-BEST-OPP-IDX)                             
033500         SET WS-BEST-OPP-IDX TO BK-SELL-IDX OF LK-BOOK-ENTRY              
033600     ELSE                                                                 
033700     IF OR-LIMIT-PRICE OF BK-SELL-QUEUE OF LK-BOOK-ENTRY                  
033800                          (BK-SELL-IDX OF LK-BOOK-ENTRY)                  
033900        = OR-LIMIT-PRICE OF BK-SELL-QUEUE OF LK-BOOK-ENTRY                
034000                            (WS-BEST-OPP-IDX)                             
034100         IF OR-TIMESTAMP OF BK-SELL-QUEUE OF LK-BOOK-ENTRY                
034200                            (BK-SELL-IDX OF LK-BOOK-ENTRY)                
034300            < OR-TIMESTAMP OF BK-SELL-QUEUE OF LK-BOOK-ENTRY              
034400                              (WS-BEST-OPP-IDX)                           
034500             SET WS-BEST-OPP-IDX TO BK-SELL-IDX OF LK-BOOK-ENTRY          
034600         END-IF                                                           
034700     END-IF END-IF.                                                       
034800 2126-EXIT.                                                               
034900     EXIT.                                                                
035000*  2127-SCAN-BUY-ONE - MIRROR OF 2125 FOR A SELL ORDER'S                  
035100*  SEARCH OF THE BUY QUEUE.                                               
035200 2127-SCAN-BUY-ONE.                                                       
035300     IF OR-ENTRY-ACTIVE OF BK-BUY-QUEUE OF LK-BOOK-ENTRY                  
035400                          (BK-BUY-IDX OF LK-BOOK-ENTRY)                   
035500         IF WS-BEST-OPP-IDX = ZERO                                        
035600             SET WS-BEST-OPP-IDX TO BK-BUY-IDX OF LK-BOOK-ENTRY           
035700         ELSE                                                             
035800             PERFORM 2128-COMPARE-BUY THRU 2128-EXIT                      
035900         END-IF                                                           
036000     END-IF.                                                              
036100 2127-EXIT.                                                               
036200     EXIT.                                                                
036300*  2128-COMPARE-BUY - MIRROR OF 2126.  HIGHER PRICE WINS, EARLIER         
036400*  TIMESTAMP BREAKS A TIE.                                                
036500 2128-COMPARE-BUY.                                                        
036600     IF OR-LIMIT-PRICE OF BK-BUY-QUEUE OF LK-BOOK-ENTRY                   
036700                          (BK-BUY-IDX OF LK-BOOK-ENTRY)                   
036800        > OR-LIMIT-PRICE OF BK-BUY-QUEUE OF LK-BOOK-ENTRY                 
036900                            (WS-BEST-OPP-IDX)                             
037000         SET WS-BEST-OPP-IDX TO BK-BUY-IDX OF LK-BOOK-ENTRY               
037100     ELSE                                                                 
037200     IF OR-LIMIT-PRICE OF BK-BUY-QUEUE OF LK-BOOK-ENTRY                   
037300                          (BK-BUY-IDX OF LK-BOOK-ENTRY)                   
037400        = OR-LIMIT-PRICE OF BK-BUY-QUEUE OF LK-BOOK-ENTRY                 
037500                            (WS-BEST-OPP-IDX)                             
037600         IF OR-TIMESTAMP OF BK-BUY-QUEUE OF LK-BOOK-ENTRY                 
037700                            (BK-BUY-IDX OF LK-BOOK-ENTRY)                 
037800            < OR-TIMESTAMP OF BK-BUY-QUEUE OF LK-BOOK-ENTRY               
037900                              (WS-BEST-OPP-IDX)                           
038000             SET WS-BEST-OPP-IDX TO BK-BUY-IDX OF LK-BOOK-ENTRY           
038100         END-IF                                                           
038200     END-IF END-IF.                                                       
038300 2128-EXIT.                                                               
038400     EXIT.                                                                
038500*****************************************************************         
038600*  2200-PRICE-CASE (U2) - THE FOUR MATCH-PRICE CASES.  EACH IS            
038700*  WRITTEN AS ITS OWN CLOSED IF SO NO CASE CAN FALL THROUGH INTO          
038800*  ANOTHER.  WS-TRADE-PRICE STAYS ZERO WHEN THERE IS NO MATCH.            
038900*****************************************************************         
039000 2200-PRICE-CASE.                                                         
039100     MOVE ZERO TO WS-TRADE-QTY                                            
039200     MOVE ZERO TO WS-TRADE-PRICE                                          
039300*  MARKET/MARKET - NEITHER SIDE QUOTES A PRICE, SO THE TRADE CAN          
039400*  ONLY PRICE OFF THE SYMBOL'S LAST TRADED PRICE.  ON THE VERY            
039500*  FIRST TRADE OF THE DAY THERE IS NONE, AND THE ORDER SIMPLY             
039600*  STAYS ON THE WAITING-MARKET LIST UNTIL ONE EXISTS.                     
039700     IF OR-TYPE-MARKET OF WS-CURRENT-ORDER                                
039800        AND OR-TYPE-MARKET OF WS-OPPOSITE-ORDER                           
039900         IF BK-LAST-TRADED-PRICE OF LK-BOOK-ENTRY > ZERO                  
040000             MOVE BK-LAST-TRADED-PRICE OF LK-BOOK-ENTRY                   
040100                 TO WS-TRADE-PRICE                                        
040200         END-IF                                                           
040300     END-IF                                                               
040400*  MARKET/LIMIT - THE INCOMING ORDER IS A MARKET ORDER HITTING A          
040500*  RESTING LIMIT.  IT TRADES AT THE RESTING ORDER'S OWN LIMIT             
040600*  PRICE SINCE THE MARKET SIDE HAS NO PRICE OF ITS OWN TO OFFER.          
040700     IF OR-TYPE-MARKET OF WS-CURRENT-ORDER                                
040800        AND NOT OR-TYPE-MARKET OF WS-OPPOSITE-ORDER                       
040900         MOVE OR-LIMIT-PRICE OF WS-OPPOSITE-ORDER                         
041000             TO WS-TRADE-PRICE                                            
041100     END-IF                                                               
041200*  LIMIT/MARKET - THE MIRROR CASE.  A RESTING MARKET ORDER (ON            
041300*  THE WAITING LIST, REPLAYED BY 2600) IS HIT BY AN INCOMING              
041400*  LIMIT ORDER, SO THE TRADE PRICES AT THE INCOMING LIMIT.                
041500     IF NOT OR-TYPE-MARKET OF WS-CURRENT-ORDER                            
041600        AND OR-TYPE-MARKET OF WS-OPPOSITE-ORDER                           
041700         MOVE OR-LIMIT-PRICE OF WS-CURRENT-ORDER                          
041800             TO WS-TRADE-PRICE                                            
041900     END-IF                                                               
042000*  LIMIT/LIMIT - BOTH SIDES QUOTE A PRICE.  THE DETAILED CROSS            
042100*  TEST AND PRICE SELECTION ARE BROKEN OUT TO 2210 SINCE THIS IS          
042200*  THE ONLY CASE WHERE A CROSS CAN FAIL TO EXIST AT ALL.                  
042300     IF NOT OR-TYPE-MARKET OF WS-CURRENT-ORDER                            
042400        AND NOT OR-TYPE-MARKET OF WS-OPPOSITE-ORDER                       
042500         PERFORM 2210-LIMIT-LIMIT-CASE THRU 2210-EXIT                     
042600     END-IF                                                               
042700*  A PRICE OF ZERO HERE MEANS NONE OF THE FOUR CASES ABOVE                
042800*  PRODUCED A CROSS (MOST LIKELY THE LIMIT/LIMIT CASE FAILING ITS         
042900*  PRICE TEST) - WS-TRADE-QTY IS LEFT AT ZERO AND 2110 TREATS             
043000*  THAT THE SAME AS AN EXHAUSTED OPPOSITE QUEUE.                          
043100     IF WS-TRADE-PRICE > ZERO                                             
043200         PERFORM 2220-SIZE-TRADE THRU 2220-EXIT                           
043300     END-IF.                                                              
043400 2200-EXIT.                                                               
043500     EXIT.                                                                
043600*  2210-LIMIT-LIMIT-CASE - BOTH SIDES ARE LIMIT ORDERS.  A TRADE          
043700*  PRICES AT THE RESTING (OPPOSITE) ORDER'S LIMIT, NOT THE                
043800*  INCOMING ORDER'S - THE RESTING ORDER HAD PRICE-TIME PRIORITY           
043900*  AND IS ENTITLED TO ITS OWN QUOTED PRICE.  THE INCOMING SIDE'S          
044000*  LIMIT ONLY HAS TO BE AT LEAST AS AGGRESSIVE (>= FOR A BUY,             
044100*  <= FOR A SELL) FOR A MATCH TO EXIST AT ALL.                            
044200 2210-LIMIT-LIMIT-CASE.                                                   
044300     IF OR-SIDE-BUY OF WS-CURRENT-ORDER                                   
044400         IF OR-LIMIT-PRICE OF WS-CURRENT-ORDER                            
044500            >= OR-LIMIT-PRICE OF WS-OPPOSITE-ORDER                        
044600             MOVE OR-LIMIT-PRICE OF WS-OPPOSITE-ORDER                     
044700                 TO WS-TRADE-PRICE                                        
044800         END-IF                                                           
044900     ELSE                                                                 
045000         IF OR-LIMIT-PRICE OF WS-CURRENT-ORDER                            
045100            <= OR-LIMIT-PRICE OF WS-OPPOSITE-ORDER                        
045200             MOVE OR-LIMIT-PRICE OF WS-OPPOSITE-ORDER                     
045300                 TO WS-TRADE-PRICE                                        
045400         END-IF                                                           
045500     END-IF.                                                              
045600 2210-EXIT.                                                               
045700     EXIT.                                                                
045800*  2220-SIZE-TRADE - THE TRADE QUANTITY IS THE SMALLER OF THE TWO         
045900*  REMAINING (UNFILLED) QUANTITIES.  WHICHEVER SIDE IS SMALLER IS         
046000*  FULLY FILLED BY THIS TRADE; THE OTHER SIDE CARRIES A RESIDUAL          
046100*  AND STAYS ON THE BOOK (OR BACK ON THE PENDING QUEUE) FOR               
046200*  FURTHER MATCHING.                                                      
046300 2220-SIZE-TRADE.                                                         
046400     COMPUTE WS-CUR-REMAIN =                                              
046500         OR-QUANTITY OF WS-CURRENT-ORDER                                  
046600         - OR-FILLED-QUANTITY OF WS-CURRENT-ORDER                         
046700     COMPUTE WS-OPP-REMAIN =                                              
046800         OR-QUANTITY OF WS-OPPOSITE-ORDER                                 
046900         - OR-FILLED-QUANTITY OF WS-OPPOSITE-ORDER                        
047000     IF WS-CUR-REMAIN < WS-OPP-REMAIN                                     
047100         MOVE WS-CUR-REMAIN TO WS-TRADE-QTY                               
047200     ELSE                                                                 
047300         MOVE WS-OPP-REMAIN TO WS-TRADE-QTY                               
047400     END-IF.                                                              
047500 2220-EXIT.                                                               
047600     EXIT.                                                                
047700*****************************************************************         
047800*  2300-APPLY-TRADE - FILL BOTH SIDES, MOVE THE LAST-TRADED               
047900*  PRICE, EMIT THE EXECUTION, WRITE THE RESTING ORDER BACK TO             
048000*  ITS QUEUE SLOT, THEN RUN TRAILING MAINTENANCE AND THE STOP             
048100*  CASCADE BECAUSE THE PRICE JUST MOVED (U3/U4).                          
048200*  THE ORDER OF OPERATIONS MATTERS: THE LAST-TRADED-PRICE AND             
048300*  THE OPPOSITE ENTRY'S DEAD FLAG MUST BOTH BE SETTLED BEFORE             
048400*  2900/2950 RUN, SINCE THE TRAILING-STOP AND TRIGGER TESTS               
048500*  BOTH READ BK-LAST-TRADED-PRICE OF LK-BOOK-ENTRY DIRECTLY.              
048600*****************************************************************         
048700 2300-APPLY-TRADE.                                                        
048800     ADD WS-TRADE-QTY TO OR-FILLED-QUANTITY OF WS-CURRENT-ORDER           
048900     ADD WS-TRADE-QTY TO OR-FILLED-QUANTITY OF WS-OPPOSITE-ORDER          
049000     MOVE WS-TRADE-PRICE TO BK-LAST-TRADED-PRICE OF LK-BOOK-ENTRY         
049100     MOVE "Y" TO WS-TRADE-OCCURRED-SW                                     
049200     PERFORM 2310-EMIT-EXECUTION THRU 2310-EXIT                           
049300     IF OR-FILLED-QUANTITY OF WS-OPPOSITE-ORDER                           
049400        >= OR-QUANTITY OF WS-OPPOSITE-ORDER                               
049500         SET OR-ENTRY-DEAD OF WS-OPPOSITE-ORDER TO TRUE                   
049600     END-IF                                                               
049700     PERFORM 2320-STORE-OPPOSITE THRU 2320-EXIT                           
049800     PERFORM 2900-TRAILING-UPDATE-ALL THRU 2900-EXIT                      
049900     PERFORM 2950-STOP-CASCADE THRU 2950-EXIT.                            
050000 2300-EXIT.                                                               
050100     EXIT.                                                                
050200*  2310-EMIT-EXECUTION - BUILD ONE EX-EXEC-LIST ENTRY FOR THE             
050300*  CALLER (ORDMATCH WRITES THESE TO THE EXECUTION FILE).  THE             
050400*  EXEC-ID SEQUENCE IS RUN-PERSISTENT (WS-NEXT-EXEC-ID, DECLARED          
050500*  ABOVE WITH WS-ORIGINAL-ORDER-ID) SO EXEC-IDS NEVER REPEAT              
050600*  ACROSS SYMBOLS OR CALLS WITHIN THE SAME RUN.  NOTIONAL IS              
050700*  PRICE TIMES QUANTITY, COMPUTED HERE RATHER THAN CARRIED FORWARD        
050800*  FROM 2220 SINCE THE TRADE PRICE ISN'T FINAL UNTIL 2200 RETURNS.        
050900 2310-EMIT-EXECUTION.                                                     
051000     ADD 1 TO WS-NEXT-EXEC-ID                                             
051100     ADD 1 TO LK-EXEC-COUNT                                               
051200     MOVE WS-NEXT-EXEC-ID TO EX-EXEC-ID (LK-EXEC-COUNT)                   
051300     MOVE OR-ORDER-ID OF WS-CURRENT-ORDER                                 
051400         TO EX-ORDER-ID (LK-EXEC-COUNT)                                   
051500     MOVE OR-ORDER-ID OF WS-OPPOSITE-ORDER                                
051600         TO EX-COUNTER-ORDER-ID (LK-EXEC-COUNT)                           
051700     MOVE OR-USER-ID OF WS-CURRENT-ORDER                                  
051800         TO EX-USER-ID (LK-EXEC-COUNT)                                    
051900     MOVE OR-SYMBOL OF WS-CURRENT-ORDER                                   
052000         TO EX-SYMBOL (LK-EXEC-COUNT)                                     
052100     MOVE OR-SIDE OF WS-CURRENT-ORDER                                     
052200         TO EX-SIDE (LK-EXEC-COUNT)                                       
052300     MOVE WS-TRADE-QTY TO EX-EXEC-QUANTITY (LK-EXEC-COUNT)                
052400     MOVE WS-TRADE-PRICE TO EX-EXEC-PRICE (LK-EXEC-COUNT)                 
052500     COMPUTE EX-NOTIONAL (LK-EXEC-COUNT) =                                
052600         WS-TRADE-PRICE * WS-TRADE-QTY                                    
052700     MOVE LK-CURRENT-TS TO EX-EXECUTED-AT (LK-EXEC-COUNT).                
052800 2310-EXIT.                                                               
052900     EXIT.                                                                
053000*  2320-STORE-OPPOSITE - WRITE THE OPPOSITE ENTRY'S UPDATED FILL          
053100*  STATE (AND DEAD FLAG, IF IT JUST COMPLETED) BACK TO ITS QUEUE          
053200*  SLOT.  WS-OPPOSITE-ORDER IS A WORKING COPY; NOTHING ON THE BOOK        
053300*  CHANGES UNTIL THIS MOVE RUNS.                                          
053400 2320-STORE-OPPOSITE.                                                     
053500     IF OR-SIDE-BUY OF WS-CURRENT-ORDER                                   
053600         MOVE WS-OPPOSITE-ORDER                                           
053700             TO BK-SELL-QUEUE OF LK-BOOK-ENTRY (WS-BEST-OPP-IDX)          
053800     ELSE                                                                 
053900         MOVE WS-OPPOSITE-ORDER                                           
054000             TO BK-BUY-QUEUE OF LK-BOOK-ENTRY (WS-BEST-OPP-IDX)           
054100     END-IF.                                                              
054200 2320-EXIT.                                                               
054300     EXIT.                                                                
054400*****************************************************************         
054500*  2400/2450 - REST AN UNFILLED REMAINDER.  LIMIT AND ICEBERG             
054600*  ORDERS GO ON THEIR OWN SIDE'S QUEUE; MARKET ORDERS GO ON THE           
054700*  WAITING-MARKET LIST (OM-0050).                                         
054800*  ICEBERG FOLLOWS THE SAME PATH AS LIMIT HERE - THE DISPLAY              
054900*  QUANTITY SPLIT THAT MAKES AN ICEBERG AN ICEBERG IS A QUOTE-            
055000*  SCREEN CONCERN HANDLED UPSTREAM OF THIS MODULE, NOT SOMETHING          
055100*  THE MATCHING ENGINE ITSELF NEEDS TO KNOW ABOUT.                        
055200*****************************************************************         
055300 2400-QUEUE-INSERT.                                                       
055400     IF OR-SIDE-BUY OF WS-CURRENT-ORDER                                   
055500         ADD 1 TO BK-BUY-COUNT OF LK-BOOK-ENTRY                           
055600         MOVE WS-CURRENT-ORDER                                            
055700             TO BK-BUY-QUEUE OF LK-BOOK-ENTRY                             
055800                (BK-BUY-COUNT OF LK-BOOK-ENTRY)                           
055900     ELSE                                                                 
056000         ADD 1 TO BK-SELL-COUNT OF LK-BOOK-ENTRY                          
056100         MOVE WS-CURRENT-ORDER                                            
056200             TO BK-SELL-QUEUE OF LK-BOOK-ENTRY                            
056300                (BK-SELL-COUNT OF LK-BOOK-ENTRY)                          
056400     END-IF.                                                              
056500 2400-EXIT.                                                               
056600     EXIT.                                                                
056700*  2450-WAIT-INSERT - A MARKET ORDER WITH NO LAST-TRADED-PRICE TO         
056800*  MATCH AGAINST (2200 LEFT WS-TRADE-PRICE AT ZERO) GOES ON THE           
056900*  WAITING-MARKET LIST INSTEAD OF THE PRICED SIDE QUEUES (OM-0050)        
057000*  AND IS REPLAYED BY 2600 THE MOMENT ANY TRADE ESTABLISHES A             
057100*  PRICE ON THIS SYMBOL.                                                  
057200 2450-WAIT-INSERT.                                                        
057300     ADD 1 TO BK-WAIT-COUNT OF LK-BOOK-ENTRY                              
057400     MOVE WS-CURRENT-ORDER                                                
057500         TO BK-WAIT-LIST OF LK-BOOK-ENTRY                                 
057600            (BK-WAIT-COUNT OF LK-BOOK-ENTRY).                             
057700 2450-EXIT.                                                               
057800     EXIT.                                                                
057900*****************************************************************         
058000*  2500-REMOVE-ORDER ("RMV") - FIND LK-ORDER'S ORDER-ID ON                
058100*  WHICHEVER LIST IT RESTS ON AND MARK IT DEAD.  USED BY OMOCO            
058200*  TO CANCEL A COUNTERPART LEG, BY OMTIF FOR IOC/FOK AND GTD/DAY          
058300*  EXPIRY, AND BY THE END-OF-JOB SWEEP IN ORDMATCH.                       
058400*  AN ORDER-ID THAT MATCHES NOTHING (ALREADY FULLY FILLED, OR             
058500*  ALREADY REMOVED BY AN EARLIER EVENT THIS RUN) IS NOT AN                
058600*  ERROR - THE CALLER GETS WS-REMOVE-RESULT BACK AS STILL                 
058700*  WS-ENTRY-NOT-FOUND AND PROCEEDS.                                       
058800*****************************************************************         
058900 2500-REMOVE-ORDER.                                                       
059000     MOVE WS-ENTRY-NOT-FOUND TO WS-REMOVE-RESULT                          
059100     PERFORM 2510-SCAN-BUY-REMOVE THRU 2510-EXIT                          
059200         VARYING BK-BUY-IDX OF LK-BOOK-ENTRY FROM 1 BY 1                  
059300         UNTIL BK-BUY-IDX OF LK-BOOK-ENTRY                                
059400               > BK-BUY-COUNT OF LK-BOOK-ENTRY                            
059500         OR WS-REMOVE-RESULT = WS-ENTRY-FOUND                             
059600     IF WS-REMOVE-RESULT = WS-ENTRY-NOT-FOUND                             
059700         PERFORM 2520-SCAN-SELL-REMOVE THRU 2520-EXIT                     
059800             VARYING BK-SELL-IDX OF LK-BOOK-ENTRY FROM 1 BY 1             
059900             UNTIL BK-SELL-IDX OF LK-BOOK-ENTRY                           
060000                   > BK-SELL-COUNT OF LK-BOOK-ENTRY                       
060100             OR WS-REMOVE-RESULT = WS-ENTRY-FOUND                         
060200     END-IF                                                               
060300     IF WS-REMOVE-RESULT = WS-ENTRY-NOT-FOUND                             
060400         PERFORM 2530-SCAN-STOP-REMOVE THRU 2530-EXIT                     
060500             VARYING BK-STOP-IDX OF LK-BOOK-ENTRY FROM 1 BY 1             
060600             UNTIL BK-STOP-IDX OF LK-BOOK-ENTRY                           
060700                   > BK-STOP-COUNT OF LK-BOOK-ENTRY                       
060800             OR WS-REMOVE-RESULT = WS-ENTRY-FOUND                         
060900     END-IF                                                               
061000     IF WS-REMOVE-RESULT = WS-ENTRY-NOT-FOUND                             
061100         PERFORM 2540-SCAN-WAIT-REMOVE THRU 2540-EXIT                     
061200             VARYING BK-WAIT-IDX OF LK-BOOK-ENTRY FROM 1 BY 1             
061300             UNTIL BK-WAIT-IDX OF LK-BOOK-ENTRY                           
061400                   > BK-WAIT-COUNT OF LK-BOOK-ENTRY                       
061500             OR WS-REMOVE-RESULT = WS-ENTRY-FOUND                         
061600     END-IF.                                                              
061700 2500-EXIT.                                                               
061800     EXIT.                                                                
061900*  2510/2520/2530/2540 - ONE SCAN EACH OVER THE BUY QUEUE, SELL           
062000*  QUEUE, STOP LIST AND WAITING-MARKET LIST LOOKING FOR LK-ORDER'S        
062100*  ORDER-ID.  2500 STOPS CALLING THESE THE MOMENT ONE OF THEM SETS        
062200*  WS-REMOVE-RESULT TO WS-ENTRY-FOUND, SO AN ORDER RESTING ON THE         
062300*  BUY QUEUE NEVER COSTS A SELL-QUEUE SCAN TOO.                           
062400 2510-SCAN-BUY-REMOVE.                                                    
062500     IF OR-ORDER-ID OF BK-BUY-QUEUE OF LK-BOOK-ENTRY                      
062600                       (BK-BUY-IDX OF LK-BOOK-ENTRY)                      
062700        = OR-ORDER-ID OF LK-ORDER                                         
062800         SET OR-ENTRY-DEAD OF BK-BUY-QUEUE OF LK-BOOK-ENTRY               
062900                              (BK-BUY-IDX OF LK-BOOK-ENTRY)               
063000             TO TRUE                                                      
063100         MOVE WS-ENTRY-FOUND TO WS-REMOVE-RESULT                          
063200     END-IF.                                                              
063300 2510-EXIT.                                                               
063400     EXIT.                                                                
063500*  SELL-QUEUE COUNTERPART OF 2510.                                        
063600 2520-SCAN-SELL-REMOVE.                                                   
063700     IF OR-ORDER-ID OF BK-SELL-QUEUE OF LK-BOOK-ENTRY                     
063800                       (BK-SELL-IDX OF LK-BOOK-ENTRY)                     
063900        = OR-ORDER-ID OF LK-ORDER                                         
064000         SET OR-ENTRY-DEAD OF BK-SELL-QUEUE OF LK-BOOK-ENTRY              
064100                              (BK-SELL-IDX OF LK-BOOK-ENTRY)              
064200             TO TRUE                                                      
064300         MOVE WS-ENTRY-FOUND TO WS-REMOVE-RESULT                          
064400     END-IF.                                                              
064500 2520-EXIT.                                                               
064600     EXIT.                                                                
064700*  STOP-LIST COUNTERPART OF 2510.                                         
064800 2530-SCAN-STOP-REMOVE.                                                   
064900     IF OR-ORDER-ID OF BK-STOP-LIST OF LK-BOOK-ENTRY                      
065000                       (BK-STOP-IDX OF LK-BOOK-ENTRY)                     
065100        = OR-ORDER-ID OF LK-ORDER                                         
065200         SET OR-ENTRY-DEAD OF BK-STOP-LIST OF LK-BOOK-ENTRY               
065300                              (BK-STOP-IDX OF LK-BOOK-ENTRY)              
065400             TO TRUE                                                      
065500         MOVE WS-ENTRY-FOUND TO WS-REMOVE-RESULT                          
065600     END-IF.                                                              
065700 2530-EXIT.                                                               
065800     EXIT.                                                                
065900*  WAITING-MARKET COUNTERPART OF 2510.                                    
066000 2540-SCAN-WAIT-REMOVE.                                                   
066100     IF OR-ORDER-ID OF BK-WAIT-LIST OF LK-BOOK-ENTRY                      
066200                       (BK-WAIT-IDX OF LK-BOOK-ENTRY)                     
066300        = OR-ORDER-ID OF LK-ORDER                                         
066400         SET OR-ENTRY-DEAD OF BK-WAIT-LIST OF LK-BOOK-ENTRY               
066500                              (BK-WAIT-IDX OF LK-BOOK-ENTRY)              
066600             TO TRUE                                                      
066700         MOVE WS-ENTRY-FOUND TO WS-REMOVE-RESULT                          
066800     END-IF.                                                              
066900 2540-EXIT.                                                               
067000     EXIT.                                                                
067100*****************************************************************         
067200*  2600-REPLAY-WAIT (OM-0118) - ONCE A SUBMISSION HAS TRADED,             
067300*  MOVE EVERY LIVE WAITING-MARKET ORDER BACK ONTO THE PENDING             
067400*  QUEUE AND CLEAR THE LIST.  EACH ONE GETS A FULL PASS THROUGH           
067500*  THE MATCH LOOP WHEN ITS TURN COMES UP IN THE DRAIN.                    
067600*  CLEARING BK-WAIT-COUNT TO ZERO HERE RATHER THAN LEAVING DEAD           
067700*  ENTRIES TO BE SKIPPED NEXT TIME KEEPS THE LIST FROM GROWING            
067800*  WITHOUT BOUND OVER A BUSY TRADING SESSION.                             
067900*****************************************************************         
068000 2600-REPLAY-WAIT.                                                        
068100     PERFORM 2610-REPLAY-ONE THRU 2610-EXIT                               
068200         VARYING BK-WAIT-IDX OF LK-BOOK-ENTRY FROM 1 BY 1                 
068300         UNTIL BK-WAIT-IDX OF LK-BOOK-ENTRY                               
068400               > BK-WAIT-COUNT OF LK-BOOK-ENTRY                           
068500     MOVE ZERO TO BK-WAIT-COUNT OF LK-BOOK-ENTRY.                         
068600 2600-EXIT.                                                               
068700     EXIT.                                                                
068800*  2610-REPLAY-ONE - PUSH ONE LIVE WAITING-MARKET ENTRY BACK ONTO         
068900*  THE PENDING QUEUE.  DEAD ENTRIES (CANCELLED WHILE WAITING) ARE         
069000*  DROPPED HERE RATHER THAN RESUBMITTED.  THE LIST ITSELF IS              
069100*  CLEARED BY THE CALLER (2600) ONCE THIS SCAN COMPLETES.                 
069200 2610-REPLAY-ONE.                                                         
069300     IF OR-ENTRY-ACTIVE OF BK-WAIT-LIST OF LK-BOOK-ENTRY                  
069400                           (BK-WAIT-IDX OF LK-BOOK-ENTRY)                 
069500         MOVE BK-WAIT-LIST OF LK-BOOK-ENTRY                               
069600              (BK-WAIT-IDX OF LK-BOOK-ENTRY) TO WS-PUSH-ORDER             
069700         PERFORM 2010-PUSH-PENDING THRU 2010-EXIT                         
069800     END-IF.                                                              
069900 2610-EXIT.                                                               
070000     EXIT.                                                                
070100*****************************************************************         
070200*  2700-AVAILABLE-LIQUIDITY ("LIQ") - TOTAL QUANTITY ON THE               
070300*  OPPOSITE QUEUE LK-ORDER COULD MATCH AGAINST, FOR AN FOK                
070400*  PRE-CHECK IN OMTIF.  A FULL-QUEUE SUM GIVES THE SAME ANSWER            
070500*  AS STOPPING AT THE FIRST NON-MATCH IN PRIORITY ORDER, SINCE            
070600*  THE PER-ORDER MATCH TEST DOES NOT DEPEND ON SCAN ORDER.                
070700*  NOTHING ON THE BOOK CHANGES AS A RESULT OF THIS CALL - IT IS           
070800*  PURELY A READ, WHICH IS WHY IT TAKES NO PENDING-QUEUE PATH             
070900*  THE WAY "SUB" DOES.                                                    
071000*****************************************************************         
071100 2700-AVAILABLE-LIQUIDITY.                                                
071200     MOVE ZERO TO LK-AVAIL-QTY                                            
071300     IF OR-SIDE-BUY OF LK-ORDER                                           
071400         PERFORM 2710-LIQ-SELL-ONE THRU 2710-EXIT                         
071500             VARYING BK-SELL-IDX OF LK-BOOK-ENTRY FROM 1 BY 1             
071600             UNTIL BK-SELL-IDX OF LK-BOOK-ENTRY                           
071700                   > BK-SELL-COUNT OF LK-BOOK-ENTRY                       
071800     ELSE                                                                 
071900         PERFORM 2720-LIQ-BUY-ONE THRU 2720-EXIT                          
072000             VARYING BK-BUY-IDX OF LK-BOOK-ENTRY FROM 1 BY 1              
072100             UNTIL BK-BUY-IDX OF LK-BOOK-ENTRY                            
072200                   > BK-BUY-COUNT OF LK-BOOK-ENTRY                        
072300     END-IF.                                                              
072400 2700-EXIT.                                                               
072500     EXIT.                                                                
072600*  2710-LIQ-SELL-ONE - WOULD THIS SELL-QUEUE ENTRY BE                     
072700*  AVAILABLE TO A HYPOTHETICAL MATCH AGAINST LK-ORDER?  A                 
072800*  MARKET ORDER ON EITHER SIDE ALWAYS MATCHES; OTHERWISE THE              
072900*  USUAL LIMIT-PRICE CROSS TEST APPLIES.  THIS IS A WHAT-IF               
073000*  TEST ONLY - NO ORDER STATE CHANGES AS A RESULT OF AN FOK               
073100*  PRE-CHECK.                                                             
073200 2710-LIQ-SELL-ONE.                                                       
073300     IF OR-ENTRY-ACTIVE OF BK-SELL-QUEUE OF LK-BOOK-ENTRY                 
073400                           (BK-SELL-IDX OF LK-BOOK-ENTRY)                 
073500         IF OR-TYPE-MARKET OF LK-ORDER                                    
073600             PERFORM 2715-ADD-SELL-REMAIN THRU 2715-EXIT                  
073700         ELSE                                                             
073800         IF OR-TYPE-MARKET OF BK-SELL-QUEUE OF LK-BOOK-ENTRY              
073900                              (BK-SELL-IDX OF LK-BOOK-ENTRY)              
074000             PERFORM 2715-ADD-SELL-REMAIN THRU 2715-EXIT                  
074100         ELSE                                                             
074200         IF OR-LIMIT-PRICE OF LK-ORDER                                    
074300            >= OR-LIMIT-PRICE OF BK-SELL-QUEUE OF LK-BOOK-ENTRY           
074400                                 (BK-SELL-IDX OF LK-BOOK-ENTRY)           
074500             PERFORM 2715-ADD-SELL-REMAIN THRU 2715-EXIT                  
074600         END-IF END-IF END-IF                                             
074700     END-IF.                                                              
074800 2710-EXIT.                                                               
074900     EXIT.                                                                
075000*  2715-ADD-SELL-REMAIN - ACCUMULATE THIS ENTRY'S UNFILLED                
075100*  QUANTITY INTO THE RUNNING AVAILABLE-LIQUIDITY TOTAL.                   
075200 2715-ADD-SELL-REMAIN.                                                    
075300     COMPUTE LK-AVAIL-QTY = LK-AVAIL-QTY                                  
075400         + OR-QUANTITY OF BK-SELL-QUEUE OF LK-BOOK-ENTRY                  
075500                          (BK-SELL-IDX OF LK-BOOK-ENTRY)                  
075600         - OR-FILLED-QUANTITY OF BK-SELL-QUEUE OF LK-BOOK-ENTRY           
075700                                 (BK-SELL-IDX OF LK-BOOK-ENTRY).          
075800 2715-EXIT.                                                               
075900     EXIT.                                                                
076000*  BUY-QUEUE COUNTERPART OF 2710.                                         
076100 2720-LIQ-BUY-ONE.                                                        
076200     IF OR-ENTRY-ACTIVE OF BK-BUY-QUEUE OF LK-BOOK-ENTRY                  
076300                           (BK-BUY-IDX OF LK-BOOK-ENTRY)                  
076400         IF OR-TYPE-MARKET OF LK-ORDER                                    
076500             PERFORM 2725-ADD-BUY-REMAIN THRU 2725-EXIT                   
076600         ELSE                                                             
076700         IF OR-TYPE-MARKET OF BK-BUY-QUEUE OF LK-BOOK-ENTRY               
076800                              (BK-BUY-IDX OF LK-BOOK-ENTRY)               
076900             PERFORM 2725-ADD-BUY-REMAIN THRU 2725-EXIT                   
077000         ELSE                                                             
077100         IF OR-LIMIT-PRICE OF LK-ORDER                                    
077200            <= OR-LIMIT-PRICE OF BK-BUY-QUEUE OF LK-BOOK-ENTRY            
077300                                 (BK-BUY-IDX OF LK-BOOK-ENTRY)            
077400             PERFORM 2725-ADD-BUY-REMAIN THRU 2725-EXIT                   
077500         END-IF END-IF END-IF                                             
077600     END-IF.                                                              
077700 2720-EXIT.                                                               
077800     EXIT.                                                                
077900*  BUY-QUEUE COUNTERPART OF 2715.                                         
078000 2725-ADD-BUY-REMAIN.                                                     
078100     COMPUTE LK-AVAIL-QTY = LK-AVAIL-QTY                                  
078200         + OR-QUANTITY OF BK-BUY-QUEUE OF LK-BOOK-ENTRY                   
078300                          (BK-BUY-IDX OF LK-BOOK-ENTRY)                   
078400         - OR-FILLED-QUANTITY OF BK-BUY-QUEUE OF LK-BOOK-ENTRY            
078500                               (BK-BUY-IDX OF LK-BOOK-ENTRY).             
078600 2725-EXIT.                                                               
078700     EXIT.                                                                
078800*****************************************************************         
078900*  2800-STOP-ADD (U3/U4) - PLACE A STOP-MARKET, STOP-LIMIT OR             
079000*  TRAILING-STOP ORDER ON THE STOP LIST.  TRAILING STOPS ARE              
079100*  INITIALIZED PER OM-0101 BEFORE THEY ARE STORED.                        
079200*  STOP-MARKET AND STOP-LIMIT ORDERS NEED NO INITIALIZATION -             
079300*  THEY ALREADY CARRY THE STOP-PRICE THE CALLER SUPPLIED AND              
079400*  SIMPLY WAIT ON THE LIST FOR 2960 TO NOTICE IT HAS BEEN HIT.            
079500*****************************************************************         
079600 2800-STOP-ADD.                                                           
079700     ADD 1 TO BK-STOP-COUNT OF LK-BOOK-ENTRY                              
079800     IF OR-TYPE-TRAIL-STOP OF WS-CURRENT-ORDER                            
079900         PERFORM 2810-INIT-TRAILING THRU 2810-EXIT                        
080000     END-IF                                                               
080100     MOVE WS-CURRENT-ORDER                                                
080200         TO BK-STOP-LIST OF LK-BOOK-ENTRY                                 
080300            (BK-STOP-COUNT OF LK-BOOK-ENTRY).                             
080400 2800-EXIT.                                                               
080500     EXIT.                                                                
080600*  2810-INIT-TRAILING - SEED A NEWLY-RESTED TRAILING STOP'S HIGH          
080700*  (SELL) OR LOW (BUY) WATERMARK FROM THE SYMBOL'S LAST TRADED            
080800*  PRICE AND, IF THE CALLER DIDN'T SUPPLY ONE, DERIVE AN INITIAL          
080900*  STOP-PRICE FROM IT.  IF THE SYMBOL HAS NEVER TRADED THIS RUN           
081000*  THE WATERMARK STAYS ZERO AND INITIALIZATION IS DEFERRED TO THE         
081100*  FIRST 2900 PASS AFTER THE FIRST TRADE - SEE THE 'OR = ZERO' ARM        
081200*  OF 2920/2930 BELOW (OM-0101).                                          
081300 2810-INIT-TRAILING.                                                      
081400     IF BK-LAST-TRADED-PRICE OF LK-BOOK-ENTRY > ZERO                      
081500         IF OR-SIDE-SELL OF WS-CURRENT-ORDER                              
081600             MOVE BK-LAST-TRADED-PRICE OF LK-BOOK-ENTRY                   
081700                 TO OR-HIGHEST-PRICE OF WS-CURRENT-ORDER                  
081800         ELSE                                                             
081900             MOVE BK-LAST-TRADED-PRICE OF LK-BOOK-ENTRY                   
082000                 TO OR-LOWEST-PRICE OF WS-CURRENT-ORDER                   
082100         END-IF                                                           
082200         PERFORM 2815-COMPUTE-TRAIL-AMOUNT THRU 2815-EXIT                 
082300         IF OR-STOP-PRICE OF WS-CURRENT-ORDER = ZERO                      
082400             IF OR-SIDE-SELL OF WS-CURRENT-ORDER                          
082500                 COMPUTE OR-STOP-PRICE OF WS-CURRENT-ORDER =              
082600                     OR-HIGHEST-PRICE OF WS-CURRENT-ORDER                 
082700                     - WS-TRAIL-CALC                                      
082800             ELSE                                                         
082900                 COMPUTE OR-STOP-PRICE OF WS-CURRENT-ORDER =              
083000                     OR-LOWEST-PRICE OF WS-CURRENT-ORDER                  
083100                     + WS-TRAIL-CALC                                      
083200             END-IF                                                       
083300         END-IF                                                           
083400         MOVE OR-STOP-PRICE OF WS-CURRENT-ORDER                           
083500             TO OR-INITIAL-STOP-PRICE OF WS-CURRENT-ORDER                 
083600     END-IF.                                                              
083700 2810-EXIT.                                                               
083800     EXIT.                                                                
083900*  2815-COMPUTE-TRAIL-AMOUNT - A TRAILING STOP IS EITHER A FIXED          
084000*  DOLLAR TRAIL (OR-TRAIL-AMOUNT TRUE, OR-TRAIL-VALUE IS THE FLAT         
084100*  AMOUNT) OR A PERCENT TRAIL (OR-TRAIL-VALUE IS BASIS POINTS OF          
084200*  THE CURRENT WATERMARK).  THE /100 REFLECTS OR-TRAIL-VALUE BEING        
084300*  CARRIED AS WHOLE PERCENT, NOT A DECIMAL FRACTION.                      
084400 2815-COMPUTE-TRAIL-AMOUNT.                                               
084500     IF OR-TRAIL-AMOUNT OF WS-CURRENT-ORDER                               
084600         MOVE OR-TRAIL-VALUE OF WS-CURRENT-ORDER TO WS-TRAIL-CALC         
084700     ELSE                                                                 
084800         IF OR-SIDE-SELL OF WS-CURRENT-ORDER                              
084900             COMPUTE WS-TRAIL-CALC ROUNDED =                              
085000                 OR-HIGHEST-PRICE OF WS-CURRENT-ORDER                     
085100                 * OR-TRAIL-VALUE OF WS-CURRENT-ORDER / 100               
085200         ELSE                                                             
085300             COMPUTE WS-TRAIL-CALC ROUNDED =                              
085400                 OR-LOWEST-PRICE OF WS-CURRENT-ORDER                      
085500                 * OR-TRAIL-VALUE OF WS-CURRENT-ORDER / 100               
085600         END-IF                                                           
085700     END-IF.                                                              
085800 2815-EXIT.                                                               
085900     EXIT.                                                                
086000*****************************************************************         
086100*  2900-TRAILING-UPDATE-ALL (U4) - RUNS ON EVERY PRICE CHANGE,            
086200*  BEFORE THE STOP-TRIGGER TEST.  UPDATES EVERY ACTIVE TRAILING           
086300*  STOP ON THIS SYMBOL'S STOP LIST.                                       
086400*  RUNNING THIS BEFORE 2950-STOP-CASCADE MATTERS: A TRAILING              
086500*  STOP'S WATERMARK AND STOP-PRICE MUST REFLECT THE TRADE THAT            
086600*  JUST HAPPENED BEFORE THE CASCADE DECIDES WHETHER THAT SAME             
086700*  TRADE TRIGGERED IT.                                                    
086800*****************************************************************         
086900 2900-TRAILING-UPDATE-ALL.                                                
087000     PERFORM 2910-TRAIL-UPDATE-ONE THRU 2910-EXIT                         
087100         VARYING BK-STOP-IDX OF LK-BOOK-ENTRY FROM 1 BY 1                 
087200         UNTIL BK-STOP-IDX OF LK-BOOK-ENTRY                               
087300               > BK-STOP-COUNT OF LK-BOOK-ENTRY.                          
087400 2900-EXIT.                                                               
087500     EXIT.                                                                
087600*  2910-TRAIL-UPDATE-ONE - IF THIS STOP-LIST ENTRY IS A LIVE              
087700*  TRAILING STOP, LOAD IT INTO WS-CANDIDATE-STOP, RUN THE                 
087800*  APPROPRIATE SIDE'S WATERMARK/STOP-PRICE MAINTENANCE, AND WRITE         
087900*  THE RESULT BACK.  ORDINARY STOP-MARKET/STOP-LIMIT ENTRIES ARE          
088000*  LEFT ALONE HERE - THEY HAVE NO WATERMARK TO MAINTAIN.                  
088100 2910-TRAIL-UPDATE-ONE.                                                   
088200     IF OR-ENTRY-ACTIVE OF BK-STOP-LIST OF LK-BOOK-ENTRY                  
088300                           (BK-STOP-IDX OF LK-BOOK-ENTRY)                 
088400        AND OR-TYPE-TRAIL-STOP OF BK-STOP-LIST OF LK-BOOK-ENTRY           
088500                                  (BK-STOP-IDX OF LK-BOOK-ENTRY)          
088600         MOVE BK-STOP-LIST OF LK-BOOK-ENTRY                               
088700              (BK-STOP-IDX OF LK-BOOK-ENTRY) TO WS-CANDIDATE-STOP         
088800         IF OR-SIDE-SELL OF WS-CANDIDATE-STOP                             
088900             PERFORM 2920-TRAIL-UPDATE-SELL THRU 2920-EXIT                
089000         ELSE                                                             
089100             PERFORM 2930-TRAIL-UPDATE-BUY THRU 2930-EXIT                 
089200         END-IF                                                           
089300         MOVE WS-CANDIDATE-STOP                                           
089400             TO BK-STOP-LIST OF LK-BOOK-ENTRY                             
089500                (BK-STOP-IDX OF LK-BOOK-ENTRY)                            
089600     END-IF.                                                              
089700 2910-EXIT.                                                               
089800     EXIT.                                                                
089900*****************************************************************         
090000*  2920/2930 - A SELL TRAILING STOP RAISES ITS STOP AS THE PRICE          
090100*  MAKES NEW HIGHS; A BUY TRAILING STOP LOWERS ITS STOP AS THE            
090200*  PRICE MAKES NEW LOWS.  NEITHER EVER GIVES BACK GROUND.  THE            
090300*  "OR = ZERO" ARM COVERS THE FIRST UPDATE AFTER A TRAIL WAS              
090400*  PLACED WITH NO PRIOR TRADE (OM-0101).                                  
090500*****************************************************************         
090600 2920-TRAIL-UPDATE-SELL.                                                  
090700     IF BK-LAST-TRADED-PRICE OF LK-BOOK-ENTRY                             
090800        > OR-HIGHEST-PRICE OF WS-CANDIDATE-STOP                           
090900        OR OR-HIGHEST-PRICE OF WS-CANDIDATE-STOP = ZERO                   
091000         MOVE BK-LAST-TRADED-PRICE OF LK-BOOK-ENTRY                       
091100             TO OR-HIGHEST-PRICE OF WS-CANDIDATE-STOP                     
091200         PERFORM 2825-COMPUTE-TRAIL-CAND THRU 2825-EXIT                   
091300         COMPUTE WS-CANDIDATE-STOP-PX =                                   
091400             OR-HIGHEST-PRICE OF WS-CANDIDATE-STOP - WS-TRAIL-CALC        
091500         IF WS-CANDIDATE-STOP-PX                                          
091600            > OR-STOP-PRICE OF WS-CANDIDATE-STOP                          
091700            OR OR-STOP-PRICE OF WS-CANDIDATE-STOP = ZERO                  
091800             MOVE WS-CANDIDATE-STOP-PX                                    
091900                 TO OR-STOP-PRICE OF WS-CANDIDATE-STOP                    
092000         END-IF                                                           
092100     END-IF.                                                              
092200 2920-EXIT.                                                               
092300     EXIT.                                                                
092400 2930-TRAIL-UPDATE-BUY.                                                   
092500     IF BK-LAST-TRADED-PRICE OF LK-BOOK-ENTRY                             
092600        < OR-LOWEST-PRICE OF WS-CANDIDATE-STOP                            
092700        OR OR-LOWEST-PRICE OF WS-CANDIDATE-STOP = ZERO                    
092800         MOVE BK-LAST-TRADED-PRICE OF LK-BOOK-ENTRY                       
092900             TO OR-LOWEST-PRICE OF WS-CANDIDATE-STOP                      
093000         PERFORM 2825-COMPUTE-TRAIL-CAND THRU 2825-EXIT                   
093100         COMPUTE WS-CANDIDATE-STOP-PX =                                   
093200             OR-LOWEST-PRICE OF WS-CANDIDATE-STOP + WS-TRAIL-CALC         
093300         IF OR-STOP-PRICE OF WS-CANDIDATE-STOP = ZERO                     
093400            OR WS-CANDIDATE-STOP-PX                                       
093500               < OR-STOP-PRICE OF WS-CANDIDATE-STOP                       
093600             MOVE WS-CANDIDATE-STOP-PX                                    
093700                 TO OR-STOP-PRICE OF WS-CANDIDATE-STOP                    
093800         END-IF                                                           
093900     END-IF.                                                              
094000 2930-EXIT.                                                               
094100     EXIT.                                                                
094200*  2825-COMPUTE-TRAIL-CAND - SAME CALCULATION AS 2815 BUT AGAINST         
094300*  WS-CANDIDATE-STOP DURING PER-TRADE MAINTENANCE RATHER THAN AT          
094400*  INITIAL STOP-ADD TIME.  KEPT AS A SEPARATE PARAGRAPH SINCE THE         
094500*  TWO CALLERS NEVER SHARE THE SAME WORKING RECORD.                       
094600 2825-COMPUTE-TRAIL-CAND.                                                 
094700     IF OR-TRAIL-AMOUNT OF WS-CANDIDATE-STOP                              
094800         MOVE OR-TRAIL-VALUE OF WS-CANDIDATE-STOP TO WS-TRAIL-CALC        
094900     ELSE                                                                 
095000         IF OR-SIDE-SELL OF WS-CANDIDATE-STOP                             
095100             COMPUTE WS-TRAIL-CALC ROUNDED =                              
095200                 OR-HIGHEST-PRICE OF WS-CANDIDATE-STOP                    
095300                 * OR-TRAIL-VALUE OF WS-CANDIDATE-STOP / 100              
095400         ELSE                                                             
095500             COMPUTE WS-TRAIL-CALC ROUNDED =                              
095600                 OR-LOWEST-PRICE OF WS-CANDIDATE-STOP                     
095700                 * OR-TRAIL-VALUE OF WS-CANDIDATE-STOP / 100              
095800         END-IF                                                           
095900     END-IF.                                                              
096000 2825-EXIT.                                                               
096100     EXIT.                                                                
096200*****************************************************************         
096300*  2950-STOP-CASCADE (U3) - ONE PASS OVER THE STOP LIST,                  
096400*  CONVERTING EVERY STOP WHOSE TRIGGER CONDITION IS CURRENTLY             
096500*  MET AND PUSHING IT ONTO THE PENDING QUEUE.  BECAUSE THIS RUNS          
096600*  AGAIN AFTER EVERY SUBSEQUENT TRADE THE DRAIN LOOP PROCESSES,           
096700*  THE CASCADE IS ITERATIVE ACROSS CALLS TO THIS PARAGRAPH, NOT           
096800*  A SINGLE RECURSIVE DESCENT (OM-0166).                                  
096900*  A CONVERTED STOP CAN ITSELF MOVE THE PRICE WHEN IT IS LATER            
097000*  DRAINED AND MATCHED, TRIGGERING A SECOND STOP BEHIND IT - A            
097100*  STOP-LOSS CASCADE IN THE LITERAL SENSE.  THE PENDING QUEUE             
097200*  AND THE DRAIN LOOP IN 2000 ARE WHAT LET THAT HAPPEN WITHOUT            
097300*  THIS PARAGRAPH CALLING ITSELF.                                         
097400*****************************************************************         
097500 2950-STOP-CASCADE.                                                       
097600     PERFORM 2960-TEST-ONE-STOP THRU 2960-EXIT                            
097700         VARYING BK-STOP-IDX OF LK-BOOK-ENTRY FROM 1 BY 1                 
097800         UNTIL BK-STOP-IDX OF LK-BOOK-ENTRY                               
097900               > BK-STOP-COUNT OF LK-BOOK-ENTRY.                          
098000 2950-EXIT.                                                               
098100     EXIT.                                                                
098200*  2960-TEST-ONE-STOP - HAS THIS STOP'S TRIGGER CONDITION                 
098300*  BEEN MET BY THE LAST-TRADED-PRICE THAT JUST RESULTED FROM              
098400*  2300?  A BUY STOP TRIGGERS ON A PRICE RISE THROUGH ITS                 
098500*  STOP-PRICE; A SELL                                                     
098600*  STOP TRIGGERS ON A PRICE FALL THROUGH ITS STOP-PRICE.  A STOP          
098700*  WITH NO STOP-PRICE YET (A TRAILING STOP AWAITING ITS FIRST             
098800*  TRADE) CANNOT TRIGGER.                                                 
098900 2960-TEST-ONE-STOP.                                                      
099000     IF OR-ENTRY-ACTIVE OF BK-STOP-LIST OF LK-BOOK-ENTRY                  
099100                           (BK-STOP-IDX OF LK-BOOK-ENTRY)                 
099200         MOVE BK-STOP-LIST OF LK-BOOK-ENTRY                               
099300              (BK-STOP-IDX OF LK-BOOK-ENTRY) TO WS-CANDIDATE-STOP         
099400         MOVE "N" TO WS-THIS-TRIGGERS-SW                                  
099500         IF OR-STOP-PRICE OF WS-CANDIDATE-STOP > ZERO                     
099600             IF OR-SIDE-BUY OF WS-CANDIDATE-STOP                          
099700                AND BK-LAST-TRADED-PRICE OF LK-BOOK-ENTRY                 
099800                    >= OR-STOP-PRICE OF WS-CANDIDATE-STOP                 
099900                 SET WS-THIS-TRIGGERS TO TRUE                             
100000             END-IF                                                       
100100             IF OR-SIDE-SELL OF WS-CANDIDATE-STOP                         
100200                AND BK-LAST-TRADED-PRICE OF LK-BOOK-ENTRY                 
100300                    <= OR-STOP-PRICE OF WS-CANDIDATE-STOP                 
100400                 SET WS-THIS-TRIGGERS TO TRUE                             
100500             END-IF                                                       
100600         END-IF                                                           
100700         IF WS-THIS-TRIGGERS                                              
100800             PERFORM 2970-CONVERT-STOP THRU 2970-EXIT                     
100900             SET OR-ENTRY-DEAD OF BK-STOP-LIST OF LK-BOOK-ENTRY           
101000                                  (BK-STOP-IDX OF LK-BOOK-ENTRY)          
101100                 TO TRUE                                                  
101200             MOVE WS-CANDIDATE-STOP TO WS-PUSH-ORDER                      
101300             PERFORM 2010-PUSH-PENDING THRU 2010-EXIT                     
101400         END-IF                                                           
101500     END-IF.                                                              
101600 2960-EXIT.                                                               
101700     EXIT.                                                                
101800*  2970-CONVERT-STOP - A TRIGGERED STOP BECOMES AN                        
101900*  ORDINARY MARKET OR LIMIT ORDER (STOP-LIMIT KEEPS ITS LIMIT             
102000*  PRICE; STOP-MARKET AND A TRIGGERED TRAILING STOP BOTH                  
102100*  BECOME PLAIN MARKET ORDERS                                             
102200*  WITH THE LIMIT-PRICE FIELD CLEARED).  THE CALLER PUSHES THE            
102300*  CONVERTED ORDER ONTO THE PENDING QUEUE FOR A FULL MATCH PASS.          
102400 2970-CONVERT-STOP.                                                       
102500     IF OR-TYPE-STOP-LMT OF WS-CANDIDATE-STOP                             
102600         MOVE "LM" TO OR-TYPE OF WS-CANDIDATE-STOP                        
102700     ELSE                                                                 
102800         MOVE "MK" TO OR-TYPE OF WS-CANDIDATE-STOP                        
102900         MOVE ZERO TO OR-LIMIT-PRICE OF WS-CANDIDATE-STOP                 
103000     END-IF.                                                              
103100 2970-EXIT.                                                               
103200     EXIT.                                                                
