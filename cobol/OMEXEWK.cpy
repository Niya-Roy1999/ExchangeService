000100*****************************************************************         
000200*  OMEXEWK  -  EXECUTION RECORD LAYOUT                                    
000300*  ONE TRADE PRINTED TO THE EXECUTIONS OUTPUT FILE.                       
000400*****************************************************************         
000500*  CHANGE LOG                                                             
000600*  900308 RPK  OM-0001   ORIGINAL LAYOUT.                                 
000700*  940622 DLH  OM-0072   ADDED EX-COUNTER-ORDER-ID SO DOWNSTREAM          
000800*      RECONCILIATION CAN SEE BOTH SIDES OF A TRADE.                      
000900*****************************************************************         
001000    05  EX-EXEC-ID              PIC 9(10).                                
001100    05  EX-ORDER-ID             PIC 9(10).                                
001200    05  EX-COUNTER-ORDER-ID     PIC 9(10).                                
001300    05  EX-USER-ID              PIC 9(10).                                
001400    05  EX-SYMBOL               PIC X(08).                                
001500    05  EX-SIDE                 PIC X(01).                                
001600        88  EX-SIDE-BUY             VALUE "B".                            
001700        88  EX-SIDE-SELL            VALUE "S".                            
001800    05  EX-EXEC-QUANTITY        PIC 9(07).                                
001900    05  EX-EXEC-PRICE           PIC 9(07)V99.                             
002000    05  EX-NOTIONAL             PIC 9(11)V99.                             
002100    05  EX-EXECUTED-AT          PIC 9(14).                                
002200    05  EX-TS-BROKEN-DOWN REDEFINES EX-EXECUTED-AT.                       
002300        10  EX-TS-CCYY          PIC 9(04).                                
002400        10  EX-TS-MM            PIC 9(02).                                
002500        10  EX-TS-DD            PIC 9(02).                                
002600        10  EX-TS-HH            PIC 9(02).                                
002700        10  EX-TS-MI            PIC 9(02).                                
002800        10  EX-TS-SS            PIC 9(02).                                
002900    05  FILLER                  PIC X(03).                                
