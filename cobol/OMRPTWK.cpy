000100*****************************************************************         
000200*  OMRPTWK  -  MATCH-REPORT PRINT LINE LAYOUTS                            
000300*  132-COLUMN CONTROL REPORT.  ONE BASE PRINT AREA REDEFINED FOR          
000400*  EACH LINE TYPE, IN THE SAME STYLE AS A SCREEN FORM AND ITS             
000500*  "ENTER-IT REDEFINES" COUNTERPART.  COPY THIS DIRECTLY INTO             
000600*  WORKING-STORAGE (NOT UNDER A CALLER-SUPPLIED 01).                      
000700*****************************************************************         
000800*  CHANGE LOG                                                             
000900*  900412 RPK  OM-0004   ORIGINAL LAYOUT - HEADING AND DETAIL.            
001000*  931008 DLH  OM-0061   ADDED SYMBOL CONTROL-BREAK TOTAL LINE.           
001100*  960903 DLH  OM-0101   ADDED FINAL TOTAL LINE (6 COUNTERS).             
001200*****************************************************************         
001300 01  RP-PRINT-LINE                   PIC X(132).                          
001400*                                                                         
001500 01  RP-HEAD-LINE-1 REDEFINES RP-PRINT-LINE.                              
001600    05  FILLER                  PIC X(40).                                
001700    05  RP-H1-TITLE             PIC X(40)                                 
001800        VALUE "ORDER-MATCHING MATCH-REPORT".                              
001900    05  FILLER                  PIC X(34).                                
002000    05  RP-H1-LIT               PIC X(9) VALUE "RUN DATE ".               
002100    05  RP-H1-RUN-DATE          PIC 9(08).                                
002200    05  FILLER                  PIC X(01).                                
002300*                                                                         
002400 01  RP-HEAD-LINE-2 REDEFINES RP-PRINT-LINE.                              
002500    05  FILLER                  PIC X(06).                                
002600    05  FILLER                  PIC X(08) VALUE "SYMBOL".                 
002700    05  FILLER                  PIC X(12) VALUE "ORDER-ID".               
002800    05  FILLER                  PIC X(12) VALUE "COUNTER-ID".             
002900    05  FILLER                  PIC X(06) VALUE "SIDE".                   
003000    05  FILLER                  PIC X(10) VALUE "QUANTITY".               
003100    05  FILLER                  PIC X(12) VALUE "PRICE".                  
003200    05  FILLER                  PIC X(16) VALUE "NOTIONAL".               
003300    05  FILLER                  PIC X(50).                                
003400*                                                                         
003500 01  RP-DETAIL-LINE REDEFINES RP-PRINT-LINE.                              
003600    05  FILLER                  PIC X(06).                                
003700    05  RP-DT-SYMBOL            PIC X(08).                                
003800    05  FILLER                  PIC X(02).                                
003900    05  RP-DT-ORDER-ID          PIC Z(9)9.                                
004000    05  FILLER                  PIC X(02).                                
004100    05  RP-DT-COUNTER-ID        PIC Z(9)9.                                
004200    05  FILLER                  PIC X(04).                                
004300    05  RP-DT-SIDE              PIC X(01).                                
004400    05  FILLER                  PIC X(05).                                
004500    05  RP-DT-QUANTITY          PIC ZZZ,ZZZ,ZZ9.                          
004600    05  FILLER                  PIC X(02).                                
004700    05  RP-DT-PRICE             PIC $$$,$$9.99.                           
004800    05  FILLER                  PIC X(02).                                
004900    05  RP-DT-NOTIONAL          PIC $$$,$$$,$$9.99.                       
005000    05  FILLER                  PIC X(45).                                
005100*                                                                         
005200 01  RP-SYMBOL-TOTAL-LINE REDEFINES RP-PRINT-LINE.                        
005300    05  FILLER                  PIC X(04).                                
005400    05  RP-ST-LIT               PIC X(11) VALUE "** TOTALS ".             
005500    05  RP-ST-SYMBOL            PIC X(08).                                
005600    05  FILLER                  PIC X(03).                                
005700    05  RP-ST-EXEC-LIT          PIC X(06) VALUE "EXECS=".                 
005800    05  RP-ST-EXEC-COUNT        PIC ZZZ,ZZ9.                              
005900    05  FILLER                  PIC X(02).                                
006000    05  RP-ST-QTY-LIT           PIC X(04) VALUE "QTY=".                   
006100    05  RP-ST-QUANTITY          PIC ZZZ,ZZZ,ZZ9.                          
006200    05  FILLER                  PIC X(02).                                
006300    05  RP-ST-NOT-LIT           PIC X(09) VALUE "NOTIONAL=".              
006400    05  RP-ST-NOTIONAL          PIC $$$,$$$,$$9.99.                       
006500    05  FILLER                  PIC X(02).                                
006600    05  RP-ST-LTP-LIT           PIC X(04) VALUE "LTP=".                   
006700    05  RP-ST-LAST-PRICE        PIC $$$,$$9.99.                           
006800    05  FILLER                  PIC X(35).                                
006900*                                                                         
007000 01  RP-FINAL-TOTAL-LINE REDEFINES RP-PRINT-LINE.                         
007100    05  FILLER                  PIC X(02).                                
007200    05  RP-FT-LABEL             PIC X(30).                                
007300    05  RP-FT-VALUE             PIC Z,ZZZ,ZZZ,ZZ9.                        
007400    05  FILLER                  PIC X(02).                                
007500    05  RP-FT-VALUE2            PIC $$,$$$,$$$,$$9.99.                    
007600    05  FILLER                  PIC X(68).                                
