000100*****************************************************************         
000200*  OMSTAWK  -  ORDER-STATUS RECORD LAYOUT                                 
000300*  ONE STATE CHANGE PRINTED TO THE ORDER-STATUS OUTPUT FILE.              
000400*****************************************************************         
000500*  CHANGE LOG                                                             
000600*  900308 RPK  OM-0001   ORIGINAL LAYOUT.                                 
000700*  950117 DLH  OM-0089   WIDENED ST-REASON TO X(40) TO CARRY THE          
000800*      FULL TIF/OCO/EXPIRY CANCEL REASON TEXT.                            
000900*****************************************************************         
001000    05  ST-ORDER-ID             PIC 9(10).                                
001100    05  ST-STATUS               PIC X(01).                                
001200        88  ST-STATUS-PENDING       VALUE "P".                            
001300        88  ST-STATUS-PARTIAL       VALUE "A".                            
001400        88  ST-STATUS-FILLED        VALUE "F".                            
001500        88  ST-STATUS-CANCELLED     VALUE "C".                            
001600        88  ST-STATUS-REJECTED      VALUE "R".                            
001700    05  ST-FILLED-QUANTITY      PIC 9(07).                                
001800    05  ST-ORDER-QUANTITY       PIC 9(07).                                
001900    05  ST-REASON               PIC X(40).                                
002000    05  ST-UPDATED-AT           PIC 9(14).                                
002100    05  FILLER                  PIC X(14).                                
