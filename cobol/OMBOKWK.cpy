000100*****************************************************************         
000200*  OMBOKWK  -  PER-SYMBOL ORDER BOOK TABLE ENTRY                          
000300*  ONE ENTRY PER SYMBOL CURRENTLY BEING TRADED THIS RUN.  HOLDS           
000400*  THE BUY QUEUE, THE SELL QUEUE, THE RESTING STOP LIST AND THE           
000500*  WAITING-MARKET LIST FOR THAT SYMBOL, PLUS ITS LAST TRADED              
000600*  PRICE.  INCLUDED AS "01 BK-BOOK-ENTRY. COPY OMBOKWK." OR AS            
000700*  AN OCCURS TABLE ELEMENT IN THE DRIVER'S SYMBOL TABLE.                  
000800*****************************************************************         
000900*  CHANGE LOG                                                             
001000*  900412 RPK  OM-0004   ORIGINAL LAYOUT, BUY/SELL QUEUES ONLY.           
001100*  931008 DLH  OM-0061   ADDED STOP LIST FOR STOP-MARKET/STOP-            
001200*      LIMIT ORDERS (OM-0058 STOP ORDER SUPPORT).                         
001300*  960903 DLH  OM-0101   ADDED WAITING-MARKET LIST (OM-0098).             
001400*****************************************************************         
001500    05  BK-SYMBOL               PIC X(08).                                
001600    05  BK-LAST-TRADED-PRICE    PIC 9(07)V99.                             
001700    05  BK-BUY-COUNT            PIC S9(4) COMP.                           
001800    05  BK-BUY-QUEUE OCCURS 100 TIMES                                     
001900                      INDEXED BY BK-BUY-IDX.                              
002000        COPY OMORDWK.                                                     
002100    05  BK-SELL-COUNT           PIC S9(4) COMP.                           
002200    05  BK-SELL-QUEUE OCCURS 100 TIMES                                    
002300                       INDEXED BY BK-SELL-IDX.                            
002400        COPY OMORDWK.                                                     
002500    05  BK-STOP-COUNT           PIC S9(4) COMP.                           
002600    05  BK-STOP-LIST OCCURS 50 TIMES                                      
002700                      INDEXED BY BK-STOP-IDX.                             
002800        COPY OMORDWK.                                                     
002900    05  BK-WAIT-COUNT           PIC S9(4) COMP.                           
003000    05  BK-WAIT-LIST OCCURS 20 TIMES                                      
003100                      INDEXED BY BK-WAIT-IDX.                             
003200        COPY OMORDWK.                                                     
003300    05  FILLER                  PIC X(04).                                
