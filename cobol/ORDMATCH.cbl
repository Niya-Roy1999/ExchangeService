000100*****************************************************************         
000200*  EXCHANGE SYSTEMS GROUP - BATCH OPERATIONS                              
000300*  ALL RIGHTS RESERVED.  PROPRIETARY AND CONFIDENTIAL.                    
000400*  NOT TO BE REPRODUCED WITHOUT WRITTEN PERMISSION OF THE                 
000500*  INSTALLATION MANAGER.                                                  
000600*****************************************************************         
000700 IDENTIFICATION DIVISION.                                                 
000800 PROGRAM-ID.    ORDMATCH.                                                 
000900 AUTHOR.        R P KOWALSKI.                                             
001000 INSTALLATION.  EXCHANGE SYSTEMS GROUP - BATCH OPERATIONS.                
001100 DATE-WRITTEN.  03/08/90.                                                 
001200 DATE-COMPILED.                                                           
001300 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
001400*****************************************************************         
001500*  ORDMATCH - ORDER-MATCHING BATCH DRIVER.  MAIN-LINE JOB STEP OF         
001600*  THE OVERNIGHT ORDER-MATCHING RUN.  READS THE SORTED ORDER-EVENT        
001700*  FILE ONE EVENT AT A TIME, VALIDATES IT (OMVALID), MAPS IT ONTO         
001800*  AN INTERNAL ORDER, RUNS THE TIME-IN-FORCE PRE-CHECKS (OMTIF),          
001900*  SUBMITS IT TO THE PER-SYMBOL BOOK (OMBOOK), WRITES AN EXECUTION        
002000*  RECORD AND AN ORDER-STATUS RECORD FOR EVERY FILL, DRIVES THE           
002100*  ONE-CANCELS-OTHER BOOKKEEPING (OMOCO) AND THE POST-EXECUTION           
002200*  IOC/FOK CHECK (OMTIF AGAIN), THEN AT END OF FILE SWEEPS EVERY          
002300*  SYMBOL'S BOOK FOR EXPIRED ORDERS AND PRINTS THE MATCH-REPORT.          
002400*                                                                         
002500*  AN EVENT ALREADY SEEN ON A PRIOR RUN (SAME EVENT-ID IN THE             
002600*  PROCESSED-EVENTS FILE) IS SKIPPED WITHOUT REPROCESSING - THIS          
002700*  LETS THE STEP BE RERUN SAFELY AGAINST THE SAME INPUT.                  
002800*                                                                         
002900*  CHANGE LOG                                                             
003000*  YYMMDD PGMR TKT       DESCRIPTION                                      
003100*  900308 RPK  OM-0001   ORIGINAL - MARKET/LIMIT EVENTS ONLY, NO          
003200*      TIME-IN-FORCE OR OCO HANDLING YET.                                 
003300*  900412 RPK  OM-0004   WIRED IN OMBOOK FOR STOP ORDER SUPPORT.          
003400*  931008 DLH  OM-0061   ADDED THE STOP-MARKET/STOP-LIMIT MAPPING         
003500*      AND THE PER-SYMBOL BOOK TABLE (ONE RUN NOW COVERS EVERY            
003600*      SYMBOL INSTEAD OF ONE SYMBOL PER STEP).                            
003700*  950302 DLH  OM-0084   ADDED OMOCO CALLS FOR ONE-CANCELS-OTHER          
003800*      GROUPS AND THE FOK PRE-SUBMISSION LIQUIDITY CHECK.                 
003900*  960903 DLH  OM-0101   ADDED THE PROCESSED-EVENTS IDEMPOTENCY           
004000*      TABLE SO A RERUN OF THE STEP DOES NOT DOUBLE-EXECUTE.              
004100*  970714 DLH  OM-0118   ADDED THE END-OF-JOB EXPIRY SWEEP (GTD           
004200*      AND DAY ORDERS) AND THE GTD PRE-SUBMISSION CHECK.                  
004300*  990104 RPK  OM-0140   Y2K - RUN TIMESTAMP NOW BUILT FROM A             
004400*      CENTURY-WINDOWED ACCEPT FROM DATE, NOT A HARD-CODED "19".          
004500*  030219 DLH  OM-0172   ADDED THE UPSI-0 TRACE SWITCH, PASSED            
004600*      THROUGH TO EVERY SUBORDINATE CALL UNCHANGED.                       
004700*  050811 RPK  OM-0190   MATCH-REPORT NOW BREAKS ON SYMBOL WITH A         
004800*      SUBTOTAL LINE IN ADDITION TO THE FINAL JOB TOTALS.                 
004900*  070613 DLH  OM-0205   2000-PROCESS-ONE-EVENT NO LONGER NESTS           
005000*      THE WHOLE PARAGRAPH UNDER TWO ELSES FOR A DUPLICATE OR A           
005100*      REJECTED EVENT - EACH NOW DROPS OUT TO 2000-NEXT-EVENT.            
005200*****************************************************************         
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SOURCE-COMPUTER.  IBM-3090.                                              
005600 OBJECT-COMPUTER.  IBM-3090.                                              
005700 SPECIAL-NAMES.                                                           
005800     C01 IS TOP-OF-FORM                                                   
005900     UPSI-0 ON  STATUS IS OM-TRACE-ON                                     
006000            OFF STATUS IS OM-TRACE-OFF.                                   
006100 INPUT-OUTPUT SECTION.                                                    
006200 FILE-CONTROL.                                                            
006300     SELECT ORDER-EVENT-FILE    ASSIGN TO OEVTIN                          
006400         FILE STATUS IS WS-EVT-STATUS.                                    
006500     SELECT PROCESSED-EVENT-FILE ASSIGN TO OPEVFL                         
006600         FILE STATUS IS WS-PEV-STATUS.                                    
006700     SELECT EXECUTION-FILE      ASSIGN TO OEXECO                          
006800         FILE STATUS IS WS-EXE-STATUS.                                    
006900     SELECT ORDER-STATUS-FILE   ASSIGN TO OSTATO                          
007000         FILE STATUS IS WS-STA-STATUS.                                    
007100     SELECT MATCH-REPORT-FILE   ASSIGN TO OMRPTO                          
007200         FILE STATUS IS WS-RPT-STATUS.                                    
007300 DATA DIVISION.                                                           
007400 FILE SECTION.                                                            
007500*****************************************************************         
007600*  INBOUND ORDER-EVENT FILE - ONE RECORD PER NEW/CANCEL REQUEST.          
007700*****************************************************************         
007800 FD  ORDER-EVENT-FILE; RECORD 134.                                        
007900 01  OE-EVENT-RECORD.                                                     
008000     COPY OMEVTWK.                                                        
008100*****************************************************************         
008200*  PROCESSED-EVENTS FILE - EVENT-IDS ALREADY APPLIED ON A PRIOR           
008300*  RUN.  READ IN FULL AT STARTUP, THEN REOPENED EXTEND SO THIS            
008400*  RUN'S NEWLY PROCESSED IDS ARE APPENDED AS THEY OCCUR.                  
008500*****************************************************************         
008600 FD  PROCESSED-EVENT-FILE; RECORD 30.                                     
008700 01  PE-EVENT-RECORD.                                                     
008800     COPY OMPRCWK.                                                        
008900*****************************************************************         
009000*  OUTBOUND EXECUTION FILE - ONE RECORD PER TRADE (BOTH SIDES).           
009100*  RECORD IS A PLAIN BYTE IMAGE HERE - THE NAMED OMEXEWK FIELDS           
009200*  ARE CARRIED IN WS-EXEC-LIST BELOW AND MOVED OVER BY WRITE              
009300*  FROM, SINCE COPY OMEXEWK TWICE IN ONE PROGRAM WOULD DUPLICATE          
009400*  EVERY EX- DATA-NAME.                                                   
009500*****************************************************************         
009600 FD  EXECUTION-FILE; RECORD 95.                                           
009700 01  EX-EXECUTION-RECORD        PIC X(95).                                
009800*****************************************************************         
009900*  OUTBOUND ORDER-STATUS FILE - ONE RECORD PER ORDER TOUCHED.             
010000*****************************************************************         
010100 FD  ORDER-STATUS-FILE; RECORD 93.                                        
010200 01  ST-STATUS-RECORD.                                                    
010300     COPY OMSTAWK.                                                        
010400*****************************************************************         
010500*  OUTBOUND MATCH-REPORT - 132 COLUMN CONTROL REPORT.  THE PRINT          
010600*  LINE LAYOUT ITSELF LIVES IN WORKING-STORAGE (SEE OMRPTWK).             
010700*****************************************************************         
010800 FD  MATCH-REPORT-FILE; RECORD 132.                                       
010900 01  RP-REPORT-RECORD           PIC X(132).                               
011000 WORKING-STORAGE SECTION.                                                 
011100*****************************************************************         
011200*  FILE STATUS AREAS - ONE PER FILE, SAME STATUS-1/STATUS-2 SPLIT         
011300*  SET BY THE ORIGINAL 1990 FILE-STATUS CONVENTION FOR THIS JOB.          
011400*****************************************************************         
011500 01  WS-EVT-STATUS.                                                       
011600     05  WS-EVT-STATUS-1         PIC X.                                   
011700     05  WS-EVT-STATUS-2         PIC X.                                   
011800     88  WS-EVT-EOF              VALUE "10".                              
011900 01  WS-PEV-STATUS.                                                       
012000     05  WS-PEV-STATUS-1         PIC X.                                   
012100     05  WS-PEV-STATUS-2         PIC X.                                   
012200     88  WS-PEV-EOF              VALUE "10".                              
012300 01  WS-EXE-STATUS.                                                       
012400     05  WS-EXE-STATUS-1         PIC X.                                   
012500     05  WS-EXE-STATUS-2         PIC X.                                   
012600 01  WS-STA-STATUS.                                                       
012700     05  WS-STA-STATUS-1         PIC X.                                   
012800     05  WS-STA-STATUS-2         PIC X.                                   
012900 01  WS-RPT-STATUS.                                                       
013000     05  WS-RPT-STATUS-1         PIC X.                                   
013100     05  WS-RPT-STATUS-2         PIC X.                                   
013200*****************************************************************         
013300*  RUN TIMESTAMP - BUILT ONCE AT STARTUP FROM ACCEPT FROM DATE            
013400*  AND ACCEPT FROM TIME, CENTURY-WINDOWED SINCE OM-0140.                  
013500*****************************************************************         
013600 01  WS-RUN-DATE-RAW              PIC 9(06) VALUE ZERO.                   
013700 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-RAW.                             
013800     05  WS-RUN-YY                PIC 9(02).                              
013900     05  WS-RUN-MM                PIC 9(02).                              
014000     05  WS-RUN-DD                PIC 9(02).                              
014100 01  WS-RUN-TIME-RAW              PIC 9(08) VALUE ZERO.                   
014200 01  WS-RUN-TIME-X REDEFINES WS-RUN-TIME-RAW.                             
014300     05  WS-RUN-HH                PIC 9(02).                              
014400     05  WS-RUN-MI                PIC 9(02).                              
014500     05  WS-RUN-SS                PIC 9(02).                              
014600     05  FILLER                   PIC 9(02).                              
014700 01  WS-CURRENT-TS                PIC 9(14) VALUE ZERO.                   
014800 01  WS-CURRENT-TS-X REDEFINES WS-CURRENT-TS.                             
014900     05  WS-CTS-CCYY               PIC 9(04).                             
015000     05  WS-CTS-MM                 PIC 9(02).                             
015100     05  WS-CTS-DD                 PIC 9(02).                             
015200     05  WS-CTS-HH                 PIC 9(02).                             
015300     05  WS-CTS-MI                 PIC 9(02).                             
015400     05  WS-CTS-SS                 PIC 9(02).                             
015500 01  WS-CTS-DATE-ONLY REDEFINES WS-CURRENT-TS PIC 9(08).                  
015600 01  WS-DAY-EXPIRY                PIC 9(14) VALUE ZERO.                   
015700 01  WS-DAY-EXPIRY-X REDEFINES WS-DAY-EXPIRY.                             
015800     05  WS-DE-CCYY                PIC 9(04).                             
015900     05  WS-DE-MM                  PIC 9(02).                             
016000     05  WS-DE-DD                  PIC 9(02).                             
016100     05  WS-DE-HH                  PIC 9(02).                             
016200     05  WS-DE-MI                  PIC 9(02).                             
016300     05  WS-DE-SS                  PIC 9(02).                             
016400*****************************************************************         
016500*  JOB TOTALS - ACCUMULATED THROUGH THE RUN, PRINTED ON THE               
016600*  FINAL TOTALS LINES OF THE MATCH-REPORT.                                
016700*****************************************************************         
016800*  WS-SYM-TOTALS BELOW RESETS AT EVERY SYMBOL BREAK; WS-JOB-              
016900*  TOTALS NEVER RESETS AND CARRIES THROUGH TO 9500 AT END OF JOB.         
017000 01  WS-JOB-TOTALS.                                                       
017100     05  WS-TOT-EVENTS-READ        PIC S9(7) COMP VALUE ZERO.             
017200     05  WS-TOT-DUPLICATES         PIC S9(7) COMP VALUE ZERO.             
017300     05  WS-TOT-REJECTED           PIC S9(7) COMP VALUE ZERO.             
017400     05  WS-TOT-CANCELLED          PIC S9(7) COMP VALUE ZERO.             
017500     05  WS-TOT-EXECUTIONS         PIC S9(7) COMP VALUE ZERO.             
017600     05  WS-TOT-NOTIONAL           PIC S9(11)V99 COMP-5                   
017700                                   VALUE ZERO.                            
017800 01  WS-SYM-TOTALS.                                                       
017900     05  WS-SYM-EXEC-COUNT         PIC S9(7) COMP VALUE ZERO.             
018000     05  WS-SYM-QUANTITY           PIC S9(7) COMP VALUE ZERO.             
018100     05  WS-SYM-NOTIONAL           PIC S9(11)V99 COMP-5                   
018200                                   VALUE ZERO.                            
018300     05  WS-SYM-LAST-PRICE         PIC 9(07)V99 VALUE ZERO.               
018400 01  WS-LINE-COUNT                 PIC S9(4) COMP VALUE ZERO.             
018500 01  WS-PAGE-COUNT                 PIC S9(4) COMP VALUE ZERO.             
018600 01  WS-LAST-SYMBOL                PIC X(08) VALUE SPACES.                
018700 01  WS-FIRST-BREAK-SW             PIC X(01) VALUE "Y".                   
018800     88  WS-FIRST-BREAK                VALUE "Y".                         
018900*****************************************************************         
019000*  PROCESSED-EVENT LOOKUP TABLE - LOADED FROM PROCESSED-EVENT-            
019100*  FILE AT STARTUP.  SEARCHED BEFORE EVERY EVENT IS APPLIED.              
019200*****************************************************************         
019300 01  WS-PROC-COUNT                 PIC S9(4) COMP VALUE ZERO.             
019400 01  WS-PROC-TABLE OCCURS 2000 TIMES                                      
019500                    INDEXED BY WS-PROC-IDX.                               
019600     05  WS-PROC-EVENT-ID          PIC X(12).                             
019700*****************************************************************         
019800*  PER-SYMBOL BOOK TABLE - ONE ENTRY PER SYMBOL SEEN THIS RUN.            
019900*****************************************************************         
020000 01  WS-BOOK-COUNT                 PIC S9(4) COMP VALUE ZERO.             
020100 01  WS-BOOK-TABLE OCCURS 50 TIMES                                        
020200                    INDEXED BY WS-BOOK-IDX.                               
020300     COPY OMBOKWK.                                                        
020400*****************************************************************         
020500*  ONE-CANCELS-OTHER GROUP TABLE - PASSED STRAIGHT THROUGH TO             
020600*  OMOCO ON EVERY "REG" AND "FIL" CALL.                                   
020700*****************************************************************         
020800 01  WS-OCO-COUNT                  PIC S9(4) COMP VALUE ZERO.             
020900 01  WS-OCO-TABLE OCCURS 200 TIMES                                        
021000                   INDEXED BY WS-OCO-IDX.                                 
021100     COPY OMOCOWK.                                                        
021200*****************************************************************         
021300*  WORK AREAS PASSED TO THE SUBORDINATE MODULES.                          
021400*****************************************************************         
021500 01  WS-ORDER.                                                            
021600     COPY OMORDWK.                                                        
021700*****************************************************************         
021800*  SCRATCH ORDER AREA FOR OMBOOK "RMV" CALLS WHERE ONLY THE               
021900*  ORDER-ID BEING REMOVED IS KNOWN (OCO COUNTERPART CANCELS AND           
022000*  THE END-OF-JOB EXPIRY SWEEP) - OMBOOK MATCHES ON OR-ORDER-ID           
022100*  ONLY, SO NOTHING ELSE IN THIS GROUP NEEDS TO BE SET.                   
022200*****************************************************************         
022300 01  WS-CANCEL-ORDER.                                                     
022400     COPY OMORDWK.                                                        
022500 01  WS-SAVE-BOOK-IDX              PIC S9(4) COMP VALUE ZERO.             
022600*****************************************************************         
022700*  RESULT AREAS PASSED BY REFERENCE TO OMVALID AND OMTIF.  EACH           
022800*  CARRIES A ONE-BYTE FLAG PLUS A FREE-FORM REASON TEXT THAT              
022900*  ENDS UP VERBATIM IN ST-REASON ON THE ORDER-STATUS RECORD.              
023000*****************************************************************         
023100 01  WS-VALID-RESULT.                                                     
023200     05  WS-VALID-FLAG             PIC X(01).                             
023300         88  WS-IS-VALID               VALUE "Y".                         
023400         88  WS-IS-INVALID             VALUE "N".                         
023500     05  WS-VALID-REASON           PIC X(40).                             
023600     05  FILLER                    PIC X(05).                             
023700 01  WS-CANCEL-RESULT.                                                    
023800     05  WS-TIF-CANCEL-SW          PIC X(01).                             
023900         88  WS-TIF-SHOULD-CANCEL      VALUE "Y".                         
024000         88  WS-TIF-SHOULD-KEEP        VALUE "N".                         
024100     05  WS-TIF-REASON             PIC X(40).                             
024200 01  WS-FUNCTION                   PIC X(03).                             
024300*****************************************************************         
024400*  EXECUTION LIST RETURNED BY OMBOOK ON EVERY "SUB", "LIQ" AND            
024500*  "RMV" CALL.  A SUBMIT CAN FILL AGAINST MANY RESTING ORDERS AT          
024600*  ONCE, SO THIS IS SIZED WELL PAST WHAT ONE SUBMIT SHOULD EVER           
024700*  PRODUCE.                                                               
024800*****************************************************************         
024900 01  WS-EXEC-COUNT                 PIC S9(4) COMP VALUE ZERO.             
025000 01  WS-EXEC-LIST OCCURS 50 TIMES                                         
025100                   INDEXED BY WS-EXEC-IDX.                                
025200     COPY OMEXEWK.                                                        
025300 01  WS-AVAIL-QTY                  PIC 9(07) VALUE ZERO.                  
025400 01  WS-OCO-CANCEL-ORDER-ID        PIC 9(10) VALUE ZERO.                  
025500 01  WS-OCO-CANCEL-SYMBOL          PIC X(08) VALUE SPACES.                
025600*****************************************************************         
025700*  MISCELLANEOUS SCRATCH FIELDS USED WHILE WALKING A BOOK OR              
025800*  EXECUTION LIST, AND THE ORDER-STATUS DERIVATION AREA.                  
025900*  WS-STATUS-RESULT IS SET FROM THE TWO 77-LEVEL CONSTANTS BELOW          
026000*  RATHER THAN AN 88-LEVEL CONDITION ON A ONE-BYTE SWITCH - THE           
026100*  SAME RESULT-CODE IDIOM THE ON-LINE PROGRAMS HAVE ALWAYS USED.          
026200*****************************************************************         
026300 77  WS-LOOKUP-FOUND                PIC S9(9) COMP-5 VALUE 1.             
026400 77  WS-LOOKUP-NOT-FOUND            PIC S9(9) COMP-5 VALUE 2.             
026500 01  WS-SUB-SIDE-IDX               PIC S9(4) COMP VALUE ZERO.             
026600 01  WS-STATUS-ORDER-ID            PIC 9(10) VALUE ZERO.                  
026700 01  WS-STATUS-SYMBOL              PIC X(08) VALUE SPACES.                
026800 01  WS-STATUS-RESULT              PIC S9(9) COMP-5                       
026900                                VALUE 2.                                  
027000 01  WS-STATUS-QUANTITY            PIC 9(07) VALUE ZERO.                  
027100 01  WS-STATUS-FILLED-QTY          PIC 9(07) VALUE ZERO.                  
027200 01  WS-STATUS-CODE                PIC X(01) VALUE SPACE.                 
027300 01  WS-STATUS-REASON              PIC X(40) VALUE SPACES.                
027400 01  WS-SUM-FILLED-QTY             PIC 9(07) VALUE ZERO.                  
027500*  WS-STATUS-QUEUE-CODE RECORDS WHERE 4000-DERIVE-AND-WRITE-              
027600*  STATUS FOUND THE ORDER-ID IT WAS ASKED ABOUT, SO 4500-OCO-ON-          
027700*  FILL KNOWS WHICH WS-BOOK-TABLE OCCURS ENTRY TO PASS OMOCO.             
027800 01  WS-STATUS-QUEUE-CODE          PIC 9(01) COMP VALUE ZERO.             
027900     88  WS-SQ-OWN-ORDER           VALUE 1.                               
028000     88  WS-SQ-BUY-QUEUE           VALUE 2.                               
028100     88  WS-SQ-SELL-QUEUE          VALUE 3.                               
028200     88  WS-SQ-STOP-LIST           VALUE 4.                               
028300     88  WS-SQ-WAIT-LIST           VALUE 5.                               
028400     88  WS-SQ-SUM-FALLBACK        VALUE 6.                               
028500 01  WS-STATUS-QUEUE-IDX           PIC S9(4) COMP VALUE ZERO.             
028600 01  WS-OCO-FILL-ORDER-ID          PIC 9(10) VALUE ZERO.                  
028700 01  WS-OCO-FILL-SYMBOL            PIC X(08) VALUE SPACES.                
028800*****************************************************************         
028900*  TRACE LINE - DISPLAYED WHEN UPSI-0 IS ON, SAME STYLE AS THE            
029000*  SUBORDINATE MODULES.                                                   
029100*****************************************************************         
029200 01  WS-TRACE-LINE.                                                       
029300     05  FILLER                    PIC X(10) VALUE "ORDMATCH ".           
029400     05  WS-TR-EVENT-ID            PIC X(12).                             
029500     05  FILLER                    PIC X(02) VALUE SPACES.                
029600     05  WS-TR-ORDER-ID            PIC 9(10).                             
029700     05  FILLER                    PIC X(02) VALUE SPACES.                
029800     05  WS-TR-ACTION              PIC X(20).                             
029900     05  FILLER                    PIC X(24) VALUE SPACES.                
030000 01  WS-TRACE-LINE-X REDEFINES WS-TRACE-LINE PIC X(80).                   
030100*****************************************************************         
030200*  MATCH-REPORT PRINT LINE LAYOUTS - COPIED DIRECTLY INTO WORKING         
030300*  STORAGE PER THE COPYBOOK'S OWN HEADER NOTE.                            
030400*****************************************************************         
030500 COPY OMRPTWK.                                                            
030600 LINKAGE SECTION.                                                         
030700 PROCEDURE DIVISION.                                                      
030800*****************************************************************         
030900*  0000-MAIN-CONTROL - TOP OF THE JOB STEP.  ONE PASS OVER THE            
031000*  SORTED ORDER-EVENT FILE, DRIVING EVERY NEW/CANCEL REQUEST              
031100*  THROUGH THE MATCHING ENGINE, THEN ONE END-OF-JOB SWEEP FOR             
031200*  ORDERS THAT EXPIRED DURING THE RUN, THEN THE REPORT TOTALS             
031300*  AND CLOSE.  NO RESTART LOGIC LIVES HERE - 0120-LOAD-PROCESSED-         
031400*  TABLE IS WHAT MAKES A RERUN OF THE STEP SAFE.                          
031500*****************************************************************         
031600 0000-MAIN-CONTROL.                                                       
031700     PERFORM 0100-INITIALIZE THRU 0100-EXIT                               
031800     PERFORM 2000-PROCESS-ONE-EVENT THRU 2000-EXIT                        
031900         UNTIL WS-EVT-EOF                                                 
032000     PERFORM 7000-EXPIRY-SWEEP THRU 7000-EXIT                             
032100     PERFORM 9500-PRINT-FINAL-TOTALS THRU 9500-EXIT                       
032200     PERFORM 0900-TERMINATE THRU 0900-EXIT                                
032300     STOP RUN.                                                            
032400 0000-EXIT.                                                               
032500     EXIT.                                                                
032600*****************************************************************         
032700*  0100-INITIALIZE - OPEN FILES, LOAD THE PROCESSED-EVENT TABLE,          
032800*  PRIME THE RUN TIMESTAMP, WRITE THE REPORT HEADING, PRIME THE           
032900*  READ.  ORDER MATTERS: THE TIMESTAMP MUST BE BUILT BEFORE THE           
033000*  PROCESSED-EVENT FILE IS REOPENED EXTEND, SINCE A MISSING FILE          
033100*  ON A FIRST RUN IS RECREATED VIA OPEN OUTPUT AND THAT OPEN              
033200*  SHOULD NOT RACE WITH ANYTHING ELSE TOUCHING THE SAME DDNAME.           
033300*****************************************************************         
033400 0100-INITIALIZE.                                                         
033500     PERFORM 0110-GET-RUN-TIMESTAMP THRU 0110-EXIT                        
033600     OPEN INPUT ORDER-EVENT-FILE                                          
033700     OPEN OUTPUT EXECUTION-FILE                                           
033800     OPEN OUTPUT ORDER-STATUS-FILE                                        
033900     OPEN OUTPUT MATCH-REPORT-FILE                                        
034000     PERFORM 0120-LOAD-PROCESSED-TABLE THRU 0120-EXIT                     
034100     PERFORM 0130-REOPEN-PROCESSED-EXTEND THRU 0130-EXIT                  
034200     MOVE "Y" TO WS-FIRST-BREAK-SW                                        
034300     MOVE SPACES TO WS-LAST-SYMBOL                                        
034400     PERFORM 9100-WRITE-HEADINGS THRU 9100-EXIT                           
034500     PERFORM 2100-READ-EVENT THRU 2100-EXIT.                              
034600 0100-EXIT.                                                               
034700     EXIT.                                                                
034800*****************************************************************         
034900*  0110-GET-RUN-TIMESTAMP (OM-0140) - CENTURY-WINDOWED BUILD OF           
035000*  THE RUN TIMESTAMP USED FOR EXECUTED-AT, UPDATED-AT AND EVERY           
035100*  GTD/EXPIRY COMPARISON IN THE RUN.                                      
035200*****************************************************************         
035300 0110-GET-RUN-TIMESTAMP.                                                  
035400     ACCEPT WS-RUN-DATE-RAW FROM DATE                                     
035500     ACCEPT WS-RUN-TIME-RAW FROM TIME                                     
035600     IF WS-RUN-YY < 50                                                    
035700         MOVE 2000 TO WS-CTS-CCYY                                         
035800     ELSE                                                                 
035900         MOVE 1900 TO WS-CTS-CCYY                                         
036000     END-IF                                                               
036100     ADD WS-RUN-YY  TO WS-CTS-CCYY                                        
036200     MOVE WS-RUN-MM TO WS-CTS-MM                                          
036300     MOVE WS-RUN-DD TO WS-CTS-DD                                          
036400     MOVE WS-RUN-HH TO WS-CTS-HH                                          
036500     MOVE WS-RUN-MI TO WS-CTS-MI                                          
036600     MOVE WS-RUN-SS TO WS-CTS-SS.                                         
036700 0110-EXIT.                                                               
036800     EXIT.                                                                
036900*****************************************************************         
037000*  0120-LOAD-PROCESSED-TABLE - A MISSING FILE (FIRST RUN) IS NOT          
037100*  AN ERROR - IT JUST MEANS THE TABLE STARTS EMPTY.                       
037200*****************************************************************         
037300 0120-LOAD-PROCESSED-TABLE.                                               
037400     OPEN INPUT PROCESSED-EVENT-FILE                                      
037500     IF WS-PEV-STATUS-1 = "0"                                             
037600         PERFORM 0125-LOAD-ONE-PROCESSED THRU 0125-EXIT                   
037700             UNTIL WS-PEV-EOF                                             
037800         CLOSE PROCESSED-EVENT-FILE                                       
037900     END-IF.                                                              
038000 0120-EXIT.                                                               
038100     EXIT.                                                                
038200 0125-LOAD-ONE-PROCESSED.                                                 
038300     READ PROCESSED-EVENT-FILE                                            
038400         AT END                                                           
038500             MOVE "10" TO WS-PEV-STATUS                                   
038600         NOT AT END                                                       
038700             ADD 1 TO WS-PROC-COUNT                                       
038800             SET WS-PROC-IDX TO WS-PROC-COUNT                             
038900             MOVE PE-EVENT-ID TO WS-PROC-EVENT-ID (WS-PROC-IDX)           
039000     END-READ.                                                            
039100 0125-EXIT.                                                               
039200     EXIT.                                                                
039300*****************************************************************         
039400*  0130-REOPEN-PROCESSED-EXTEND - REOPEN THE SAME FILE FOR                
039500*  APPEND SO THIS RUN'S NEWLY PROCESSED EVENT-IDS ARE WRITTEN             
039600*  WITHOUT HAVING TO REWRITE THE WHOLE FILE AT END OF JOB.                
039700*****************************************************************         
039800 0130-REOPEN-PROCESSED-EXTEND.                                            
039900     OPEN EXTEND PROCESSED-EVENT-FILE                                     
040000     IF WS-PEV-STATUS-1 NOT = "0"                                         
040100         CLOSE PROCESSED-EVENT-FILE                                       
040200         OPEN OUTPUT PROCESSED-EVENT-FILE                                 
040300     END-IF.                                                              
040400 0130-EXIT.                                                               
040500     EXIT.                                                                
040600*****************************************************************         
040700*  2000-PROCESS-ONE-EVENT - ONE FULL PASS THROUGH THE BATCH FLOW          
040800*  FOR ONE ORDER-EVENT RECORD.  A DUPLICATE OR A REJECTED EVENT           
040900*  HAS NOTHING FURTHER TO DO, SO EACH DROPS STRAIGHT THROUGH TO           
041000*  2000-NEXT-EVENT INSTEAD OF NESTING THE REST OF THE PARAGRAPH           
041100*  ONE LEVEL DEEPER - SAME SHORT-CIRCUIT THIS SHOP HAS USED AT            
041200*  A SCREEN RE-PROMPT SINCE THE ORIGINAL ON-LINE PROGRAMS.                
041300*****************************************************************         
041400 2000-PROCESS-ONE-EVENT.                                                  
041500     ADD 1 TO WS-TOT-EVENTS-READ                                          
041600     PERFORM 2200-CHECK-DUPLICATE THRU 2200-EXIT                          
041700     IF WS-STATUS-RESULT = WS-LOOKUP-FOUND                                
041800         ADD 1 TO WS-TOT-DUPLICATES                                       
041900         GO TO 2000-NEXT-EVENT                                            
042000     END-IF                                                               
042100     PERFORM 2300-VALIDATE-EVENT THRU 2300-EXIT                           
042200     IF WS-IS-INVALID                                                     
042300         ADD 1 TO WS-TOT-REJECTED                                         
042400         PERFORM 2350-REJECT-EVENT THRU 2350-EXIT                         
042500         GO TO 2000-NEXT-EVENT                                            
042600     END-IF                                                               
042700     PERFORM 2400-MAP-EVENT-TO-ORDER THRU 2400-EXIT                       
042800     PERFORM 2500-FIND-OR-ADD-BOOK THRU 2500-EXIT                         
042900     PERFORM 2600-REGISTER-OCO THRU 2600-EXIT                             
043000     PERFORM 2700-TIF-PRECHECKS THRU 2700-EXIT                            
043100     IF WS-TIF-SHOULD-CANCEL                                              
043200         ADD 1 TO WS-TOT-CANCELLED                                        
043300         PERFORM 2750-CANCEL-BEFORE-SUBMIT THRU 2750-EXIT                 
043400     ELSE                                                                 
043500         PERFORM 3000-SUBMIT-ORDER THRU 3000-EXIT                         
043600         PERFORM 3500-PROCESS-EXECUTIONS THRU 3500-EXIT                   
043700         PERFORM 3800-POST-EXECUTION-TIF THRU 3800-EXIT                   
043800     END-IF                                                               
043900     PERFORM 2900-MARK-PROCESSED THRU 2900-EXIT.                          
044000 2000-NEXT-EVENT.                                                         
044100     PERFORM 2100-READ-EVENT THRU 2100-EXIT.                              
044200 2000-EXIT.                                                               
044300     EXIT.                                                                
044400*****************************************************************         
044500*  2100-READ-EVENT - PRIMING AND MAIN-LOOP READ OF THE SORTED             
044600*  ORDER-EVENT FILE.  THE TRACE DISPLAY ONLY FIRES WHEN UPSI-0            
044700*  IS ON, WHICH THIS SHOP SETS IN THE JCL ONLY WHEN CHASING A             
044800*  PARTICULAR ORDER-ID THROUGH A RERUN - LEFT OFF IT ADDS                 
044900*  NOTHING TO THE JOB LOG ON A NORMAL PRODUCTION NIGHT.                   
045000*****************************************************************         
045100 2100-READ-EVENT.                                                         
045200     READ ORDER-EVENT-FILE                                                
045300         AT END                                                           
045400             MOVE "10" TO WS-EVT-STATUS                                   
045500         NOT AT END                                                       
045600             IF OM-TRACE-ON                                               
045700                 MOVE OE-EVENT-ID TO WS-TR-EVENT-ID                       
045800                 MOVE OE-ORDER-ID TO WS-TR-ORDER-ID                       
045900                 MOVE "EVENT READ" TO WS-TR-ACTION                        
046000                 DISPLAY WS-TRACE-LINE-X                                  
046100             END-IF                                                       
046200     END-READ.                                                            
046300 2100-EXIT.                                                               
046400     EXIT.                                                                
046500*****************************************************************         
046600*  2200-CHECK-DUPLICATE - HAS THIS EVENT-ID ALREADY BEEN APPLIED          
046700*  ON A PRIOR RUN OF THIS STEP.  A SEQUENTIAL SCAN OF THE                 
046800*  PROCESSED-EVENTS TABLE IS ALL THIS NEEDS - WS-PROC-COUNT IS            
046900*  CAPPED AT THE OCCURS LIMIT FOR THIS TABLE, NOT THE SIZE OF A           
047000*  TRADING DAY'S EVENT VOLUME.                                            
047100*****************************************************************         
047200 2200-CHECK-DUPLICATE.                                                    
047300     MOVE WS-LOOKUP-NOT-FOUND TO WS-STATUS-RESULT                         
047400     SET WS-PROC-IDX TO 1                                                 
047500     PERFORM 2210-CHECK-ONE-PROCESSED THRU 2210-EXIT                      
047600         VARYING WS-PROC-IDX FROM 1 BY 1                                  
047700         UNTIL WS-PROC-IDX > WS-PROC-COUNT                                
047800            OR WS-STATUS-RESULT = WS-LOOKUP-FOUND.                        
047900 2200-EXIT.                                                               
048000     EXIT.                                                                
048100 2210-CHECK-ONE-PROCESSED.                                                
048200     IF OE-EVENT-ID = WS-PROC-EVENT-ID (WS-PROC-IDX)                      
048300         MOVE WS-LOOKUP-FOUND TO WS-STATUS-RESULT                         
048400     END-IF.                                                              
048500 2210-EXIT.                                                               
048600     EXIT.                                                                
048700*****************************************************************         
048800*  2300-VALIDATE-EVENT - CALL OMVALID (U1).  OMVALID SEES ONLY            
048900*  THE RAW OE-EVENT-RECORD AND THE RUN TIMESTAMP, NOT THE BOOK -          
049000*  IT CHECKS THE EVENT IS WELL-FORMED, NOT WHETHER IT CAN TRADE.          
049100*****************************************************************         
049200 2300-VALIDATE-EVENT.                                                     
049300     CALL "OMVALID" USING OE-EVENT-RECORD                                 
049400                           WS-CURRENT-TS                                  
049500                           WS-VALID-RESULT.                               
049600 2300-EXIT.                                                               
049700     EXIT.                                                                
049800*****************************************************************         
049900*  2350-REJECT-EVENT - WRITE A "R" ORDER-STATUS RECORD FOR A              
050000*  RECORD THAT FAILED VALIDATION.  NO BOOK ACTIVITY OCCURS - THE          
050100*  EVENT NEVER BECOMES AN OR-ORDER ENTRY, SO THE FILLED-QUANTITY          
050200*  ON THE STATUS RECORD IS ALWAYS FORCED TO ZERO RATHER THAN              
050300*  TAKEN FROM WS-ORDER.                                                   
050400*****************************************************************         
050500 2350-REJECT-EVENT.                                                       
050600     MOVE OE-ORDER-ID     TO ST-ORDER-ID                                  
050700     MOVE "R"             TO ST-STATUS                                    
050800     MOVE ZERO            TO ST-FILLED-QUANTITY                           
050900     MOVE OE-QUANTITY     TO ST-ORDER-QUANTITY                            
051000     MOVE WS-VALID-REASON TO ST-REASON                                    
051100     MOVE WS-CURRENT-TS   TO ST-UPDATED-AT                                
051200     PERFORM 9600-WRITE-STATUS THRU 9600-EXIT.                            
051300 2350-EXIT.                                                               
051400     EXIT.                                                                
051500*****************************************************************         
051600*  2400-MAP-EVENT-TO-ORDER - BUILD THE INTERNAL ORDER FROM THE            
051700*  INBOUND EVENT.  BLANK TIME-IN-FORCE DEFAULTS TO GTC.  A ZERO           
051800*  DISPLAY-QTY (NOT AN ICEBERG) DEFAULTS TO THE FULL QUANTITY.            
051900*  A DAY ORDER'S EXPIRES-AT IS FIXED AT MAPPING TIME TO MIDNIGHT          
052000*  OF THE RUN DATE SO OMTIF'S "EXP" TEST NEVER HAS TO RECOMPUTE           
052100*  IT LATER.                                                              
052200*****************************************************************         
052300 2400-MAP-EVENT-TO-ORDER.                                                 
052400     MOVE OE-ORDER-ID TO OR-ORDER-ID OF WS-ORDER                          
052500     MOVE OE-USER-ID TO OR-USER-ID OF WS-ORDER                            
052600     MOVE OE-SYMBOL TO OR-SYMBOL OF WS-ORDER                              
052700     MOVE OE-ORDER-SIDE TO OR-SIDE OF WS-ORDER                            
052800     MOVE OE-ORDER-TYPE TO OR-TYPE OF WS-ORDER                            
052900     MOVE OE-TIME-IN-FORCE TO OR-TIF OF WS-ORDER                          
053000     IF OE-TIME-IN-FORCE = SPACES                                         
053100         MOVE "GTC" TO OR-TIF OF WS-ORDER                                 
053200     END-IF                                                               
053300     MOVE OE-QUANTITY TO OR-QUANTITY OF WS-ORDER                          
053400     MOVE ZERO TO OR-FILLED-QUANTITY OF WS-ORDER                          
053500     MOVE OE-LIMIT-PRICE TO OR-LIMIT-PRICE OF WS-ORDER                    
053600     MOVE OE-STOP-PRICE TO OR-STOP-PRICE OF WS-ORDER                      
053700     MOVE OE-TRAIL-TYPE TO OR-TRAIL-TYPE OF WS-ORDER                      
053800     MOVE OE-TRAIL-VALUE TO OR-TRAIL-VALUE OF WS-ORDER                    
053900     MOVE ZERO TO OR-HIGHEST-PRICE OF WS-ORDER                            
054000     MOVE ZERO TO OR-LOWEST-PRICE OF WS-ORDER                             
054100     MOVE ZERO TO OR-INITIAL-STOP-PRICE OF WS-ORDER                       
054200     IF OE-DISPLAY-QTY = ZERO                                             
054300         MOVE OE-QUANTITY TO OR-DISPLAY-QTY OF WS-ORDER                   
054400     ELSE                                                                 
054500         MOVE OE-DISPLAY-QTY TO OR-DISPLAY-QTY OF WS-ORDER                
054600     END-IF                                                               
054700     MOVE OE-OCO-GROUP-ID TO OR-OCO-GROUP-ID OF WS-ORDER                  
054800     MOVE OE-GOOD-TILL-DATE TO                                            
054900         OR-GOOD-TILL-DATE OF WS-ORDER                                    
055000     MOVE WS-CURRENT-TS TO OR-TIMESTAMP OF WS-ORDER                       
055100     MOVE "A" TO OR-ENTRY-STATUS OF WS-ORDER                              
055200     IF OR-TIF-DAY OF WS-ORDER                                            
055300         MOVE WS-CTS-CCYY TO WS-DE-CCYY                                   
055400         MOVE WS-CTS-MM   TO WS-DE-MM                                     
055500         MOVE WS-CTS-DD   TO WS-DE-DD                                     
055600         MOVE 23          TO WS-DE-HH                                     
055700         MOVE 59          TO WS-DE-MI                                     
055800         MOVE 59          TO WS-DE-SS                                     
055900         MOVE WS-DAY-EXPIRY TO                                            
056000             OR-EXPIRES-AT OF WS-ORDER                                    
056100     ELSE                                                                 
056200         MOVE OE-GOOD-TILL-DATE TO                                        
056300             OR-EXPIRES-AT OF WS-ORDER                                    
056400     END-IF.                                                              
056500 2400-EXIT.                                                               
056600     EXIT.                                                                
056700*****************************************************************         
056800*  2500-FIND-OR-ADD-BOOK - LOCATE THE PER-SYMBOL BOOK TABLE ENTRY         
056900*  FOR THE ORDER'S SYMBOL, ADDING A NEW ONE IF THIS IS THE FIRST          
057000*  EVENT SEEN FOR THAT SYMBOL THIS RUN.  THE FOUR QUEUE COUNTS            
057100*  ON A NEW ENTRY ARE FORCED TO ZERO HERE RATHER THAN RELYING ON          
057200*  WHATEVER GARBAGE OCCUPIES A FRESH OCCURS SLOT - THIS TABLE IS          
057300*  NOT INITIALIZED AT STARTUP BY OM-0061, ONLY GROWN AS NEEDED.           
057400*****************************************************************         
057500 2500-FIND-OR-ADD-BOOK.                                                   
057600     MOVE WS-LOOKUP-NOT-FOUND TO WS-STATUS-RESULT                         
057700     SET WS-BOOK-IDX TO 1                                                 
057800     PERFORM 2510-CHECK-ONE-BOOK THRU 2510-EXIT                           
057900         VARYING WS-BOOK-IDX FROM 1 BY 1                                  
058000         UNTIL WS-BOOK-IDX > WS-BOOK-COUNT                                
058100            OR WS-STATUS-RESULT = WS-LOOKUP-FOUND                         
058200     IF WS-STATUS-RESULT = WS-LOOKUP-NOT-FOUND                            
058300         ADD 1 TO WS-BOOK-COUNT                                           
058400         SET WS-BOOK-IDX TO WS-BOOK-COUNT                                 
058500         MOVE OR-SYMBOL OF WS-ORDER TO                                    
058600             BK-SYMBOL (WS-BOOK-IDX)                                      
058700         MOVE ZERO TO BK-LAST-TRADED-PRICE (WS-BOOK-IDX)                  
058800         MOVE ZERO TO BK-BUY-COUNT (WS-BOOK-IDX)                          
058900         MOVE ZERO TO BK-SELL-COUNT (WS-BOOK-IDX)                         
059000         MOVE ZERO TO BK-STOP-COUNT (WS-BOOK-IDX)                         
059100         MOVE ZERO TO BK-WAIT-COUNT (WS-BOOK-IDX)                         
059200     END-IF.                                                              
059300 2500-EXIT.                                                               
059400     EXIT.                                                                
059500 2510-CHECK-ONE-BOOK.                                                     
059600     IF OR-SYMBOL OF WS-ORDER = BK-SYMBOL (WS-BOOK-IDX)                   
059700         MOVE WS-LOOKUP-FOUND TO WS-STATUS-RESULT                         
059800         SET WS-BOOK-IDX DOWN BY 1                                        
059900     END-IF.                                                              
060000 2510-EXIT.                                                               
060100     EXIT.                                                                
060200*****************************************************************         
060300*  2600-REGISTER-OCO - OM-0084.  EVERY NEW ORDER PASSES THROUGH           
060400*  HERE, WHETHER OR NOT IT CARRIES AN OCO-GROUP-ID, SINCE THE             
060500*  CHECK FOR A BLANK GROUP-ID IS CHEAPER DONE ONCE INSIDE OMOCO           
060600*  THAN REPEATED AT EVERY CALL SITE IN THIS PROGRAM.  HARMLESS            
060700*  NO-OP WHEN OR-OCO-GROUP-ID IS BLANK - OMOCO CHECKS THAT                
060800*  ITSELF.                                                                
060900*****************************************************************         
061000 2600-REGISTER-OCO.                                                       
061100     MOVE "REG" TO WS-FUNCTION                                            
061200     CALL "OMOCO" USING WS-FUNCTION                                       
061300                         WS-OCO-COUNT                                     
061400                         WS-OCO-TABLE                                     
061500                         WS-ORDER                                         
061600                         WS-OCO-CANCEL-ORDER-ID                           
061700                         WS-OCO-CANCEL-SYMBOL.                            
061800 2600-EXIT.                                                               
061900     EXIT.                                                                
062000*****************************************************************         
062100*  2700-TIF-PRECHECKS - OM-0084/OM-0118.  TWO CHECKS RUN BEFORE           
062200*  AN ORDER EVER TOUCHES THE BOOK.  FIRST, OMTIF "GTD" ASKS               
062300*  WHETHER A GOOD-TILL-DATE ORDER'S EXPIRY HAS ALREADY PASSED -           
062400*  A DAY ORDER CANNOT FAIL THIS ONE, SINCE ITS EXPIRES-AT WAS             
062500*  JUST SET TO TONIGHT'S MIDNIGHT BY 2400.  SECOND, ONLY IF THE           
062600*  ORDER SURVIVED THAT AND CARRIES FOK, OMBOOK "LIQ" IS ASKED             
062700*  HOW MUCH OF THE OPPOSITE SIDE IS AVAILABLE RIGHT NOW, AND              
062800*  OMTIF "FOK" DECIDES WHETHER THAT IS ENOUGH TO SATISFY THE              
062900*  WHOLE ORDER.  A FOK THAT FAILS EITHER TEST NEVER REACHES               
063000*  3000-SUBMIT-ORDER.                                                     
063100*****************************************************************         
063200 2700-TIF-PRECHECKS.                                                      
063300     MOVE "N" TO WS-TIF-CANCEL-SW                                         
063400     MOVE SPACES TO WS-TIF-REASON                                         
063500     MOVE "GTD" TO WS-FUNCTION                                            
063600     CALL "OMTIF" USING WS-FUNCTION                                       
063700                         WS-ORDER                                         
063800                         WS-CURRENT-TS                                    
063900                         WS-AVAIL-QTY                                     
064000                         WS-CANCEL-RESULT                                 
064100     IF WS-TIF-SHOULD-KEEP                                                
064200       AND OR-TIF-FOK OF WS-ORDER                                         
064300         MOVE "LIQ" TO WS-FUNCTION                                        
064400         CALL "OMBOOK" USING WS-FUNCTION                                  
064500                              WS-BOOK-TABLE (WS-BOOK-IDX)                 
064600                              WS-ORDER                                    
064700                              WS-CURRENT-TS                               
064800                              WS-EXEC-COUNT                               
064900                              WS-EXEC-LIST                                
065000                              WS-AVAIL-QTY                                
065100         MOVE "FOK" TO WS-FUNCTION                                        
065200         CALL "OMTIF" USING WS-FUNCTION                                   
065300                             WS-ORDER                                     
065400                             WS-CURRENT-TS                                
065500                             WS-AVAIL-QTY                                 
065600                             WS-CANCEL-RESULT                             
065700     END-IF.                                                              
065800 2700-EXIT.                                                               
065900     EXIT.                                                                
066000*****************************************************************         
066100*  2750-CANCEL-BEFORE-SUBMIT - A GTD OR FOK PRE-CHECK FAILED.             
066200*  THE ORDER NEVER TOUCHES THE BOOK, SO ITS FILLED-QUANTITY IS            
066300*  WHATEVER WS-ORDER STILL CARRIES FROM 2400 (ZERO FOR A PLAIN            
066400*  GTD EXPIRY, POSSIBLY NON-ZERO IF A FUTURE ENHANCEMENT EVER             
066500*  LETS AN ORDER ARRIVE PARTIALLY FILLED).  WS-TIF-REASON WAS             
066600*  SET BY WHICHEVER OMTIF CALL IN 2700 TRIPPED THE CANCEL.                
066700*****************************************************************         
066800 2750-CANCEL-BEFORE-SUBMIT.                                               
066900     MOVE OR-ORDER-ID OF WS-ORDER TO ST-ORDER-ID                          
067000     MOVE "C" TO ST-STATUS                                                
067100     MOVE OR-FILLED-QUANTITY OF WS-ORDER TO                               
067200         ST-FILLED-QUANTITY                                               
067300     MOVE OR-QUANTITY OF WS-ORDER TO                                      
067400         ST-ORDER-QUANTITY                                                
067500     MOVE WS-TIF-REASON TO ST-REASON                                      
067600     MOVE WS-CURRENT-TS TO ST-UPDATED-AT                                  
067700     PERFORM 9600-WRITE-STATUS THRU 9600-EXIT.                            
067800 2750-EXIT.                                                               
067900     EXIT.                                                                
068000*****************************************************************         
068100*  2900-MARK-PROCESSED - RECORD THIS EVENT-ID SO A RERUN OF THE           
068200*  STEP WILL SKIP IT.  THE IN-MEMORY TABLE IS GROWN HERE IN               
068300*  ADDITION TO THE WRITE TO PROCESSED-EVENT-FILE SO A DUPLICATE           
068400*  EVENT-ID LATER IN THE SAME RUN IS ALSO CAUGHT WITHOUT WAITING          
068500*  FOR THE NEXT RUN TO RELOAD THE FILE.                                   
068600*****************************************************************         
068700 2900-MARK-PROCESSED.                                                     
068800     MOVE OE-EVENT-ID   TO PE-EVENT-ID                                    
068900     MOVE WS-CURRENT-TS TO PE-PROCESSED-AT                                
069000     WRITE PE-EVENT-RECORD                                                
069100     ADD 1 TO WS-PROC-COUNT                                               
069200     SET WS-PROC-IDX TO WS-PROC-COUNT                                     
069300     MOVE OE-EVENT-ID TO WS-PROC-EVENT-ID (WS-PROC-IDX).                  
069400 2900-EXIT.                                                               
069500     EXIT.                                                                
069600*****************************************************************         
069700*  3000-SUBMIT-ORDER - CALL OMBOOK "SUB".  OMBOOK ITSELF ROUTES           
069800*  STOP-MARKET/STOP-LIMIT/TRAIL ENTRIES TO THE STOP LIST AND              
069900*  EVERYTHING ELSE THROUGH THE MATCHING LOGIC - NOTHING FURTHER           
070000*  TO DECIDE HERE.                                                        
070100*****************************************************************         
070200 3000-SUBMIT-ORDER.                                                       
070300     MOVE "SUB" TO WS-FUNCTION                                            
070400     CALL "OMBOOK" USING WS-FUNCTION                                      
070500                          WS-BOOK-TABLE (WS-BOOK-IDX)                     
070600                          WS-ORDER                                        
070700                          WS-CURRENT-TS                                   
070800                          WS-EXEC-COUNT                                   
070900                          WS-EXEC-LIST                                    
071000                          WS-AVAIL-QTY.                                   
071100 3000-EXIT.                                                               
071200     EXIT.                                                                
071300*****************************************************************         
071400*  3500-PROCESS-EXECUTIONS (OM-0061) - A SINGLE SUBMIT CAN WALK           
071500*  AWAY WITH ANY NUMBER OF TRADES IF THE INCOMING ORDER SWEEPS            
071600*  SEVERAL RESTING ORDERS AT DIFFERENT PRICE LEVELS, SO                   
071700*  WS-EXEC-LIST FROM OMBOOK IS WALKED IN FULL HERE RATHER THAN            
071800*  ASSUMING AT MOST ONE FILL.  PER SPEC, EVERY TRADE OMBOOK               
071900*  HANDED BACK ON THIS SUBMIT WRITES ONE EXECUTION RECORD AND AN          
072000*  ORDER-STATUS RECORD FOR BOTH SIDES OF THE TRADE.                       
072100*****************************************************************         
072200 3500-PROCESS-EXECUTIONS.                                                 
072300     SET WS-EXEC-IDX TO 1                                                 
072400     PERFORM 3510-PROCESS-ONE-EXEC THRU 3510-EXIT                         
072500         VARYING WS-EXEC-IDX FROM 1 BY 1                                  
072600         UNTIL WS-EXEC-IDX > WS-EXEC-COUNT.                               
072700 3500-EXIT.                                                               
072800     EXIT.                                                                
072900*****************************************************************         
073000*  3510-PROCESS-ONE-EXEC - WRITE THE TRADE, ROLL THE JOB AND              
073100*  SYMBOL-BREAK TOTALS, PRINT THE DETAIL LINE, THEN DERIVE AND            
073200*  WRITE ORDER-STATUS FOR THE ORDER-ID AND THE COUNTER-ID.                
073300*****************************************************************         
073400 3510-PROCESS-ONE-EXEC.                                                   
073500     WRITE EX-EXECUTION-RECORD FROM                                       
073600         WS-EXEC-LIST (WS-EXEC-IDX)                                       
073700     ADD 1 TO WS-TOT-EXECUTIONS                                           
073800     ADD EX-NOTIONAL (WS-EXEC-IDX) TO WS-TOT-NOTIONAL                     
073900     PERFORM 9300-SYMBOL-BREAK-CHECK THRU 9300-EXIT                       
074000     ADD 1 TO WS-SYM-EXEC-COUNT                                           
074100     ADD EX-EXEC-QUANTITY (WS-EXEC-IDX) TO WS-SYM-QUANTITY                
074200     ADD EX-NOTIONAL (WS-EXEC-IDX) TO WS-SYM-NOTIONAL                     
074300     MOVE EX-EXEC-PRICE (WS-EXEC-IDX) TO WS-SYM-LAST-PRICE                
074400     MOVE EX-EXEC-PRICE (WS-EXEC-IDX) TO                                  
074500         BK-LAST-TRADED-PRICE (WS-BOOK-IDX)                               
074600     PERFORM 9400-WRITE-DETAIL-LINE THRU 9400-EXIT                        
074700     MOVE EX-ORDER-ID (WS-EXEC-IDX) TO                                    
074800         WS-STATUS-ORDER-ID                                               
074900     MOVE EX-SYMBOL (WS-EXEC-IDX) TO WS-STATUS-SYMBOL                     
075000     PERFORM 4000-DERIVE-AND-WRITE-STATUS THRU 4000-EXIT                  
075100     MOVE EX-COUNTER-ORDER-ID (WS-EXEC-IDX) TO                            
075200         WS-STATUS-ORDER-ID                                               
075300     MOVE EX-SYMBOL (WS-EXEC-IDX) TO WS-STATUS-SYMBOL                     
075400     PERFORM 4000-DERIVE-AND-WRITE-STATUS THRU 4000-EXIT.                 
075500 3510-EXIT.                                                               
075600     EXIT.                                                                
075700*****************************************************************         
075800*  3800-POST-EXECUTION-TIF (OM-0084) - AFTER A TRADE, AN IOC              
075900*  REMAINDER MUST STILL BE PULLED OFF THE BOOK.  A PRIOR "LIQ"            
076000*  FOK CHECK MEANS A SURVIVING FOK NEVER REACHES HERE PARTIALLY           
076100*  FILLED, SO "PFC" IS SAFE TO RUN UNCONDITIONALLY - OMTIF ITSELF         
076200*  DECIDES WHETHER THE ORDER IN HAND IS EVEN AN IOC BEFORE IT             
076300*  RETURNS WS-TIF-SHOULD-CANCEL, SO A GTC OR DAY ORDER THAT               
076400*  JUST PARTIALLY FILLED PASSES THROUGH THIS CALL UNCHANGED.              
076500*****************************************************************         
076600 3800-POST-EXECUTION-TIF.                                                 
076700     MOVE "PFC" TO WS-FUNCTION                                            
076800     CALL "OMTIF" USING WS-FUNCTION                                       
076900                         WS-ORDER                                         
077000                         WS-CURRENT-TS                                    
077100                         WS-AVAIL-QTY                                     
077200                         WS-CANCEL-RESULT                                 
077300     IF WS-TIF-SHOULD-CANCEL                                              
077400         MOVE "RMV" TO WS-FUNCTION                                        
077500         CALL "OMBOOK" USING WS-FUNCTION                                  
077600                              WS-BOOK-TABLE (WS-BOOK-IDX)                 
077700                              WS-ORDER                                    
077800                              WS-CURRENT-TS                               
077900                              WS-EXEC-COUNT                               
078000                              WS-EXEC-LIST                                
078100                              WS-AVAIL-QTY                                
078200         MOVE OR-ORDER-ID OF WS-ORDER TO ST-ORDER-ID                      
078300         MOVE "C" TO ST-STATUS                                            
078400         MOVE OR-FILLED-QUANTITY OF WS-ORDER TO                           
078500             ST-FILLED-QUANTITY                                           
078600         MOVE OR-QUANTITY OF WS-ORDER TO                                  
078700             ST-ORDER-QUANTITY                                            
078800         MOVE WS-TIF-REASON TO ST-REASON                                  
078900         MOVE WS-CURRENT-TS TO ST-UPDATED-AT                              
079000         PERFORM 9600-WRITE-STATUS THRU 9600-EXIT                         
079100     END-IF.                                                              
079200 3800-EXIT.                                                               
079300     EXIT.                                                                
079400*****************************************************************         
079500*  4000-DERIVE-AND-WRITE-STATUS (OM-0061) - WS-STATUS-ORDER-ID            
079600*  MAY STILL BE THE ORDER THIS EVENT IS SUBMITTING, A DIFFERENT           
079700*  RESTING ORDER STILL ON THE BOOK, OR AN ORDER THAT CASCADED TO          
079800*  A FULL FILL AND LEFT THE BOOK BEFORE WE GOT HERE - THREE               
079900*  PLACES TO LOOK, IN THAT ORDER.  ONLY CALLED FOR ORDER-IDS              
080000*  THAT APPEAR ON AN EXECUTION, SO THE RESULT IS ALWAYS A OR F.           
080100*****************************************************************         
080200 4000-DERIVE-AND-WRITE-STATUS.                                            
080300     IF WS-STATUS-ORDER-ID = OR-ORDER-ID OF WS-ORDER                      
080400         SET WS-SQ-OWN-ORDER TO TRUE                                      
080500         MOVE OR-QUANTITY OF WS-ORDER TO                                  
080600             WS-STATUS-QUANTITY                                           
080700         MOVE OR-FILLED-QUANTITY OF WS-ORDER TO                           
080800             WS-STATUS-FILLED-QTY                                         
080900     ELSE                                                                 
081000         PERFORM 4100-SEARCH-BOOK-FOR-ORDER THRU 4100-EXIT                
081100         IF WS-STATUS-RESULT = WS-LOOKUP-NOT-FOUND                        
081200             SET WS-SQ-SUM-FALLBACK TO TRUE                               
081300             PERFORM 4200-SUM-EXEC-LIST-FOR-ORDER                         
081400                 THRU 4200-EXIT                                           
081500         END-IF                                                           
081600     END-IF                                                               
081700     IF WS-STATUS-FILLED-QTY >= WS-STATUS-QUANTITY                        
081800         MOVE "F" TO WS-STATUS-CODE                                       
081900         MOVE "FILLED" TO WS-STATUS-REASON                                
082000     ELSE                                                                 
082100         MOVE "A" TO WS-STATUS-CODE                                       
082200         MOVE "PARTIALLY FILLED" TO WS-STATUS-REASON                      
082300     END-IF                                                               
082400     MOVE WS-STATUS-ORDER-ID TO ST-ORDER-ID                               
082500     MOVE WS-STATUS-CODE TO ST-STATUS                                     
082600     MOVE WS-STATUS-FILLED-QTY TO ST-FILLED-QUANTITY                      
082700     MOVE WS-STATUS-QUANTITY TO ST-ORDER-QUANTITY                         
082800     MOVE WS-STATUS-REASON TO ST-REASON                                   
082900     MOVE WS-CURRENT-TS TO ST-UPDATED-AT                                  
083000     PERFORM 9600-WRITE-STATUS THRU 9600-EXIT                             
083100     PERFORM 4500-OCO-ON-FILL THRU 4500-EXIT.                             
083200 4000-EXIT.                                                               
083300     EXIT.                                                                
083400*****************************************************************         
083500*  4100-SEARCH-BOOK-FOR-ORDER - WALK THE CURRENT SYMBOL'S FOUR            
083600*  QUEUES LOOKING FOR WS-STATUS-ORDER-ID.                                 
083700*****************************************************************         
083800 4100-SEARCH-BOOK-FOR-ORDER.                                              
083900     MOVE WS-LOOKUP-NOT-FOUND TO WS-STATUS-RESULT                         
084000     PERFORM 4110-SCAN-BUY-QUEUE THRU 4110-EXIT                           
084100     IF WS-STATUS-RESULT = WS-LOOKUP-NOT-FOUND                            
084200         PERFORM 4120-SCAN-SELL-QUEUE THRU 4120-EXIT                      
084300     END-IF                                                               
084400     IF WS-STATUS-RESULT = WS-LOOKUP-NOT-FOUND                            
084500         PERFORM 4130-SCAN-STOP-LIST THRU 4130-EXIT                       
084600     END-IF                                                               
084700     IF WS-STATUS-RESULT = WS-LOOKUP-NOT-FOUND                            
084800         PERFORM 4140-SCAN-WAIT-LIST THRU 4140-EXIT                       
084900     END-IF.                                                              
085000 4100-EXIT.                                                               
085100     EXIT.                                                                
085200*  4110/4115 - ONE SCAN OF THE SYMBOL'S BUY QUEUE FOR                     
085300*  WS-STATUS-ORDER-ID.  STOPS THE MOMENT 4115 SETS                        
085400*  WS-STATUS-RESULT TO WS-LOOKUP-FOUND.                                   
085500 4110-SCAN-BUY-QUEUE.                                                     
085600     SET BK-BUY-IDX TO 1                                                  
085700     PERFORM 4115-CHECK-ONE-BUY THRU 4115-EXIT                            
085800         VARYING BK-BUY-IDX FROM 1 BY 1                                   
085900         UNTIL BK-BUY-IDX > BK-BUY-COUNT (WS-BOOK-IDX)                    
086000            OR WS-STATUS-RESULT = WS-LOOKUP-FOUND.                        
086100 4110-EXIT.                                                               
086200     EXIT.                                                                
086300 4115-CHECK-ONE-BUY.                                                      
086400     IF WS-STATUS-ORDER-ID =                                              
086500         OR-ORDER-ID OF BK-BUY-QUEUE OF WS-BOOK-TABLE                     
086600             (WS-BOOK-IDX BK-BUY-IDX)                                     
086700         MOVE WS-LOOKUP-FOUND TO WS-STATUS-RESULT                         
086800         SET WS-SQ-BUY-QUEUE TO TRUE                                      
086900         SET WS-STATUS-QUEUE-IDX TO BK-BUY-IDX                            
087000         MOVE OR-QUANTITY OF BK-BUY-QUEUE OF WS-BOOK-TABLE                
087100             (WS-BOOK-IDX BK-BUY-IDX) TO WS-STATUS-QUANTITY               
087200         MOVE OR-FILLED-QUANTITY OF BK-BUY-QUEUE OF                       
087300             WS-BOOK-TABLE (WS-BOOK-IDX BK-BUY-IDX) TO                    
087400             WS-STATUS-FILLED-QTY                                         
087500     END-IF.                                                              
087600 4115-EXIT.                                                               
087700     EXIT.                                                                
087800*  4120/4125 - SELL-QUEUE COUNTERPART OF 4110/4115.                       
087900 4120-SCAN-SELL-QUEUE.                                                    
088000     SET BK-SELL-IDX TO 1                                                 
088100     PERFORM 4125-CHECK-ONE-SELL THRU 4125-EXIT                           
088200         VARYING BK-SELL-IDX FROM 1 BY 1                                  
088300         UNTIL BK-SELL-IDX > BK-SELL-COUNT (WS-BOOK-IDX)                  
088400            OR WS-STATUS-RESULT = WS-LOOKUP-FOUND.                        
088500 4120-EXIT.                                                               
088600     EXIT.                                                                
088700 4125-CHECK-ONE-SELL.                                                     
088800     IF WS-STATUS-ORDER-ID =                                              
088900         OR-ORDER-ID OF BK-SELL-QUEUE OF WS-BOOK-TABLE                    
089000             (WS-BOOK-IDX BK-SELL-IDX)                                    
089100         MOVE WS-LOOKUP-FOUND TO WS-STATUS-RESULT                         
089200         SET WS-SQ-SELL-QUEUE TO TRUE                                     
089300         SET WS-STATUS-QUEUE-IDX TO BK-SELL-IDX                           
089400         MOVE OR-QUANTITY OF BK-SELL-QUEUE OF WS-BOOK-TABLE               
089500             (WS-BOOK-IDX BK-SELL-IDX) TO WS-STATUS-QUANTITY              
089600         MOVE OR-FILLED-QUANTITY OF BK-SELL-QUEUE OF                      
089700             WS-BOOK-TABLE (WS-BOOK-IDX BK-SELL-IDX) TO                   
089800             WS-STATUS-FILLED-QTY                                         
089900     END-IF.                                                              
090000 4125-EXIT.                                                               
090100     EXIT.                                                                
090200*  4130/4135 - STOP-LIST COUNTERPART OF 4110/4115.                        
090300 4130-SCAN-STOP-LIST.                                                     
090400     SET BK-STOP-IDX TO 1                                                 
090500     PERFORM 4135-CHECK-ONE-STOP THRU 4135-EXIT                           
090600         VARYING BK-STOP-IDX FROM 1 BY 1                                  
090700         UNTIL BK-STOP-IDX > BK-STOP-COUNT (WS-BOOK-IDX)                  
090800            OR WS-STATUS-RESULT = WS-LOOKUP-FOUND.                        
090900 4130-EXIT.                                                               
091000     EXIT.                                                                
091100 4135-CHECK-ONE-STOP.                                                     
091200     IF WS-STATUS-ORDER-ID =                                              
091300         OR-ORDER-ID OF BK-STOP-LIST OF WS-BOOK-TABLE                     
091400             (WS-BOOK-IDX BK-STOP-IDX)                                    
091500         MOVE WS-LOOKUP-FOUND TO WS-STATUS-RESULT                         
091600         SET WS-SQ-STOP-LIST TO TRUE                                      
091700         SET WS-STATUS-QUEUE-IDX TO BK-STOP-IDX                           
091800         MOVE OR-QUANTITY OF BK-STOP-LIST OF WS-BOOK-TABLE                
091900             (WS-BOOK-IDX BK-STOP-IDX) TO WS-STATUS-QUANTITY              
092000         MOVE OR-FILLED-QUANTITY OF BK-STOP-LIST OF                       
092100             WS-BOOK-TABLE (WS-BOOK-IDX BK-STOP-IDX) TO                   
092200             WS-STATUS-FILLED-QTY                                         
092300     END-IF.                                                              
092400 4135-EXIT.                                                               
092500     EXIT.                                                                
092600*  4140/4145 - WAITING-MARKET COUNTERPART OF 4110/4115.                   
092700 4140-SCAN-WAIT-LIST.                                                     
092800     SET BK-WAIT-IDX TO 1                                                 
092900     PERFORM 4145-CHECK-ONE-WAIT THRU 4145-EXIT                           
093000         VARYING BK-WAIT-IDX FROM 1 BY 1                                  
093100         UNTIL BK-WAIT-IDX > BK-WAIT-COUNT (WS-BOOK-IDX)                  
093200            OR WS-STATUS-RESULT = WS-LOOKUP-FOUND.                        
093300 4140-EXIT.                                                               
093400     EXIT.                                                                
093500 4145-CHECK-ONE-WAIT.                                                     
093600     IF WS-STATUS-ORDER-ID =                                              
093700         OR-ORDER-ID OF BK-WAIT-LIST OF WS-BOOK-TABLE                     
093800             (WS-BOOK-IDX BK-WAIT-IDX)                                    
093900         MOVE WS-LOOKUP-FOUND TO WS-STATUS-RESULT                         
094000         SET WS-SQ-WAIT-LIST TO TRUE                                      
094100         SET WS-STATUS-QUEUE-IDX TO BK-WAIT-IDX                           
094200         MOVE OR-QUANTITY OF BK-WAIT-LIST OF WS-BOOK-TABLE                
094300             (WS-BOOK-IDX BK-WAIT-IDX) TO WS-STATUS-QUANTITY              
094400         MOVE OR-FILLED-QUANTITY OF BK-WAIT-LIST OF                       
094500             WS-BOOK-TABLE (WS-BOOK-IDX BK-WAIT-IDX) TO                   
094600             WS-STATUS-FILLED-QTY                                         
094700     END-IF.                                                              
094800 4145-EXIT.                                                               
094900     EXIT.                                                                
095000*****************************************************************         
095100*  4200-SUM-EXEC-LIST-FOR-ORDER - THE ORDER CASCADED TO A FULL            
095200*  FILL AND IS NO LONGER ON THE BOOK.  SUMMING ITS QUANTITY               
095300*  ACROSS EVERY EXECUTION ON THIS SUBMIT WHERE IT APPEARS ON              
095400*  EITHER SIDE IS MATHEMATICALLY EXACT FOR A FULLY FILLED ORDER.          
095500*****************************************************************         
095600 4200-SUM-EXEC-LIST-FOR-ORDER.                                            
095700     MOVE ZERO TO WS-SUM-FILLED-QTY                                       
095800     SET WS-EXEC-IDX TO 1                                                 
095900     PERFORM 4210-SUM-ONE-EXEC THRU 4210-EXIT                             
096000         VARYING WS-EXEC-IDX FROM 1 BY 1                                  
096100         UNTIL WS-EXEC-IDX > WS-EXEC-COUNT                                
096200     MOVE WS-SUM-FILLED-QTY TO WS-STATUS-QUANTITY                         
096300     MOVE WS-SUM-FILLED-QTY TO WS-STATUS-FILLED-QTY.                      
096400 4200-EXIT.                                                               
096500     EXIT.                                                                
096600*  4210-SUM-ONE-EXEC - ADD ONE EXECUTION'S QUANTITY IF                    
096700*  WS-STATUS-ORDER-ID APPEARS ON EITHER SIDE OF IT.  AN ORDER             
096800*  CAN APPEAR ON BOTH SIDES OF DIFFERENT EXECUTIONS WITHIN THE            
096900*  SAME SUBMIT (MULTIPLE PARTIAL FILLS AGAINST DIFFERENT                  
097000*  COUNTERPARTIES), SO BOTH SIDES ARE TESTED ON EVERY EXECUTION.          
097100 4210-SUM-ONE-EXEC.                                                       
097200     IF WS-STATUS-ORDER-ID = EX-ORDER-ID (WS-EXEC-IDX)                    
097300       OR WS-STATUS-ORDER-ID =                                            
097400          EX-COUNTER-ORDER-ID (WS-EXEC-IDX)                               
097500         ADD EX-EXEC-QUANTITY (WS-EXEC-IDX) TO                            
097600             WS-SUM-FILLED-QTY                                            
097700     END-IF.                                                              
097800 4210-EXIT.                                                               
097900     EXIT.                                                                
098000*****************************************************************         
098100*  4500-OCO-ON-FILL (U5/OM-0084) - TELL OMOCO THIS LEG TRADED SO          
098200*  IT CAN MARK THE GROUP TRIGGERED AND HAND BACK THE COUNTERPART          
098300*  TO CANCEL.  A TIER-3 (CASCADED, ALREADY OFF THE BOOK) ORDER            
098400*  CARRIES NO LIVE OCO-GROUP-ID HERE AND IS SKIPPED - ITS OWN             
098500*  SUBMIT EVENT ALREADY RAN THIS CHECK WHEN IT WAS STILL ACTIVE.          
098600*****************************************************************         
098700 4500-OCO-ON-FILL.                                                        
098800     MOVE SPACES TO WS-OCO-CANCEL-SYMBOL                                  
098900     MOVE ZERO TO WS-OCO-CANCEL-ORDER-ID                                  
099000     MOVE "FIL" TO WS-FUNCTION                                            
099100     IF WS-SQ-OWN-ORDER                                                   
099200         CALL "OMOCO" USING WS-FUNCTION                                   
099300                             WS-OCO-COUNT                                 
099400                             WS-OCO-TABLE                                 
099500                             WS-ORDER                                     
099600                             WS-OCO-CANCEL-ORDER-ID                       
099700                             WS-OCO-CANCEL-SYMBOL                         
099800     END-IF                                                               
099900     IF WS-SQ-BUY-QUEUE                                                   
100000         CALL "OMOCO" USING WS-FUNCTION                                   
100100                             WS-OCO-COUNT                                 
100200                             WS-OCO-TABLE                                 
100300                             BK-BUY-QUEUE OF WS-BOOK-TABLE                
100400                                 (WS-BOOK-IDX                             
100500                                  WS-STATUS-QUEUE-IDX)                    
100600                             WS-OCO-CANCEL-ORDER-ID                       
100700                             WS-OCO-CANCEL-SYMBOL                         
100800     END-IF                                                               
100900     IF WS-SQ-SELL-QUEUE                                                  
101000         CALL "OMOCO" USING WS-FUNCTION                                   
101100                             WS-OCO-COUNT                                 
101200                             WS-OCO-TABLE                                 
101300                             BK-SELL-QUEUE OF WS-BOOK-TABLE               
101400                                 (WS-BOOK-IDX                             
101500                                  WS-STATUS-QUEUE-IDX)                    
101600                             WS-OCO-CANCEL-ORDER-ID                       
101700                             WS-OCO-CANCEL-SYMBOL                         
101800     END-IF                                                               
101900     IF WS-OCO-CANCEL-ORDER-ID NOT = ZERO                                 
102000         PERFORM 4510-CANCEL-OCO-LEG THRU 4510-EXIT                       
102100     END-IF.                                                              
102200 4500-EXIT.                                                               
102300     EXIT.                                                                
102400*****************************************************************         
102500*  4510-CANCEL-OCO-LEG - THE COUNTERPART LEG OMOCO HANDED BACK            
102600*  MUST COME OFF ITS OWN SYMBOL'S BOOK.  ITS SYMBOL MAY DIFFER            
102700*  FROM THE ORDER THAT JUST FILLED, SO RE-RESOLVE THE BOOK ENTRY          
102800*  BY SYMBOL BEFORE REMOVING IT.                                          
102900*****************************************************************         
103000 4510-CANCEL-OCO-LEG.                                                     
103100     MOVE WS-LOOKUP-NOT-FOUND TO WS-STATUS-RESULT                         
103200     MOVE 1 TO WS-SUB-SIDE-IDX                                            
103300     PERFORM 4520-CHECK-OCO-BOOK THRU 4520-EXIT                           
103400         VARYING WS-SUB-SIDE-IDX FROM 1 BY 1                              
103500         UNTIL WS-SUB-SIDE-IDX > WS-BOOK-COUNT                            
103600            OR WS-STATUS-RESULT = WS-LOOKUP-FOUND                         
103700     IF WS-STATUS-RESULT = WS-LOOKUP-FOUND                                
103800         SET WS-SAVE-BOOK-IDX TO WS-BOOK-IDX                              
103900         SET WS-BOOK-IDX TO WS-SUB-SIDE-IDX                               
104000         MOVE WS-OCO-CANCEL-ORDER-ID TO WS-STATUS-ORDER-ID                
104100         PERFORM 4100-SEARCH-BOOK-FOR-ORDER THRU 4100-EXIT                
104200         SET WS-BOOK-IDX TO WS-SAVE-BOOK-IDX                              
104300         MOVE WS-OCO-CANCEL-ORDER-ID TO                                   
104400             OR-ORDER-ID OF WS-CANCEL-ORDER                               
104500         MOVE "RMV" TO WS-FUNCTION                                        
104600         CALL "OMBOOK" USING WS-FUNCTION                                  
104700                          WS-BOOK-TABLE (WS-SUB-SIDE-IDX)                 
104800                          WS-CANCEL-ORDER                                 
104900                          WS-CURRENT-TS                                   
105000                          WS-EXEC-COUNT                                   
105100                          WS-EXEC-LIST                                    
105200                          WS-AVAIL-QTY                                    
105300         MOVE WS-OCO-CANCEL-ORDER-ID TO ST-ORDER-ID                       
105400         MOVE "C" TO ST-STATUS                                            
105500         MOVE WS-STATUS-FILLED-QTY TO ST-FILLED-QUANTITY                  
105600         MOVE WS-STATUS-QUANTITY TO ST-ORDER-QUANTITY                     
105700         MOVE "OCO COUNTERPART CANCELLED" TO ST-REASON                    
105800         MOVE WS-CURRENT-TS TO ST-UPDATED-AT                              
105900         PERFORM 9600-WRITE-STATUS THRU 9600-EXIT                         
106000     END-IF.                                                              
106100 4510-EXIT.                                                               
106200     EXIT.                                                                
106300*  4520-CHECK-OCO-BOOK - IS THIS BOOK-TABLE ENTRY THE ONE FOR             
106400*  WS-OCO-CANCEL-SYMBOL?  THE COUNTERPART LEG'S SYMBOL WAS                
106500*  ESTABLISHED WHEN ITS OWN OCO GROUP WAS REGISTERED AND MAY              
106600*  NOT MATCH THE SYMBOL OF THE ORDER THAT JUST FILLED.                    
106700 4520-CHECK-OCO-BOOK.                                                     
106800     IF WS-OCO-CANCEL-SYMBOL = BK-SYMBOL (WS-SUB-SIDE-IDX)                
106900         MOVE WS-LOOKUP-FOUND TO WS-STATUS-RESULT                         
107000     END-IF.                                                              
107100 4520-EXIT.                                                               
107200     EXIT.                                                                
107300*****************************************************************         
107400*  7000-EXPIRY-SWEEP (OM-0118) - END OF JOB.  WALK EVERY SYMBOL'S         
107500*  FOUR QUEUES AND LET OMTIF DECIDE WHICH RESTING ORDERS HAVE             
107600*  PASSED THEIR DAY/GTD EXPIRY.  A TRIGGERED ONE COMES OFF THE            
107700*  BOOK AND GETS A FINAL "C" ORDER-STATUS RECORD.                         
107800*****************************************************************         
107900 7000-EXPIRY-SWEEP.                                                       
108000     SET WS-BOOK-IDX TO 1                                                 
108100     PERFORM 7010-SWEEP-ONE-BOOK THRU 7010-EXIT                           
108200         VARYING WS-BOOK-IDX FROM 1 BY 1                                  
108300         UNTIL WS-BOOK-IDX > WS-BOOK-COUNT.                               
108400 7000-EXIT.                                                               
108500     EXIT.                                                                
108600*****************************************************************         
108700*  7010-SWEEP-ONE-BOOK - ONE BOOK-TABLE ENTRY'S FOUR QUEUES, IN           
108800*  THE SAME BUY/SELL/STOP/WAIT ORDER OMBOOK ITSELF USES.  EACH            
108900*  QUEUE HAS ITS OWN SWEEP PARAGRAPH BELOW BECAUSE EACH IS A              
109000*  DIFFERENT OCCURS TABLE UNDER BK-SYMBOL, NOT BECAUSE THE LOGIC          
109100*  DIFFERS - ALL FOUR ASK OMTIF THE SAME "EXP" QUESTION.                  
109200*****************************************************************         
109300 7010-SWEEP-ONE-BOOK.                                                     
109400     SET BK-BUY-IDX TO 1                                                  
109500     PERFORM 7020-SWEEP-ONE-BUY THRU 7020-EXIT                            
109600         VARYING BK-BUY-IDX FROM 1 BY 1                                   
109700         UNTIL BK-BUY-IDX > BK-BUY-COUNT (WS-BOOK-IDX)                    
109800     SET BK-SELL-IDX TO 1                                                 
109900     PERFORM 7030-SWEEP-ONE-SELL THRU 7030-EXIT                           
110000         VARYING BK-SELL-IDX FROM 1 BY 1                                  
110100         UNTIL BK-SELL-IDX > BK-SELL-COUNT (WS-BOOK-IDX)                  
110200     SET BK-STOP-IDX TO 1                                                 
110300     PERFORM 7040-SWEEP-ONE-STOP THRU 7040-EXIT                           
110400         VARYING BK-STOP-IDX FROM 1 BY 1                                  
110500         UNTIL BK-STOP-IDX > BK-STOP-COUNT (WS-BOOK-IDX)                  
110600     SET BK-WAIT-IDX TO 1                                                 
110700     PERFORM 7050-SWEEP-ONE-WAIT THRU 7050-EXIT                           
110800         VARYING BK-WAIT-IDX FROM 1 BY 1                                  
110900         UNTIL BK-WAIT-IDX > BK-WAIT-COUNT (WS-BOOK-IDX).                 
111000 7010-EXIT.                                                               
111100     EXIT.                                                                
111200*****************************************************************         
111300*  7020-SWEEP-ONE-BUY - EXPIRY TEST AND, IF TRIGGERED, REMOVAL            
111400*  AND FINAL "C" STATUS FOR ONE RESTING BUY.  A CANCELLED ENTRY           
111500*  IS LEFT IN THE OCCURS TABLE (OMBOOK MARKS OR-ENTRY-STATUS              
111600*  RATHER THAN SHIFTING THE TABLE DURING A SWEEP) SO THE VARYING          
111700*  INDEX ABOVE IS STILL SAFE TO ADVANCE AFTER THIS RUNS.                  
111800*****************************************************************         
111900 7020-SWEEP-ONE-BUY.                                                      
112000     IF OR-ENTRY-ACTIVE OF BK-BUY-QUEUE OF WS-BOOK-TABLE                  
112100         (WS-BOOK-IDX BK-BUY-IDX)                                         
112200         MOVE "EXP" TO WS-FUNCTION                                        
112300         CALL "OMTIF" USING WS-FUNCTION                                   
112400                      BK-BUY-QUEUE OF WS-BOOK-TABLE                       
112500                          (WS-BOOK-IDX BK-BUY-IDX)                        
112600                      WS-CURRENT-TS                                       
112700                      WS-AVAIL-QTY                                        
112800                      WS-CANCEL-RESULT                                    
112900         IF WS-TIF-SHOULD-CANCEL                                          
113000             MOVE OR-ORDER-ID OF BK-BUY-QUEUE OF                          
113100                 WS-BOOK-TABLE (WS-BOOK-IDX BK-BUY-IDX) TO                
113200                 OR-ORDER-ID OF WS-CANCEL-ORDER                           
113300             MOVE "RMV" TO WS-FUNCTION                                    
113400             CALL "OMBOOK" USING WS-FUNCTION                              
113500                          WS-BOOK-TABLE (WS-BOOK-IDX)                     
113600                          WS-CANCEL-ORDER                                 
113700                          WS-CURRENT-TS                                   
113800                          WS-EXEC-COUNT                                   
113900                          WS-EXEC-LIST                                    
114000                          WS-AVAIL-QTY                                    
114100             MOVE OR-ORDER-ID OF WS-CANCEL-ORDER TO                       
114200                 ST-ORDER-ID                                              
114300             MOVE "C" TO ST-STATUS                                        
114400             MOVE OR-FILLED-QUANTITY OF BK-BUY-QUEUE OF                   
114500                 WS-BOOK-TABLE (WS-BOOK-IDX BK-BUY-IDX) TO                
114600                 ST-FILLED-QUANTITY                                       
114700             MOVE OR-QUANTITY OF BK-BUY-QUEUE OF                          
114800                 WS-BOOK-TABLE (WS-BOOK-IDX BK-BUY-IDX) TO                
114900                 ST-ORDER-QUANTITY                                        
115000             MOVE WS-TIF-REASON TO ST-REASON                              
115100             MOVE WS-CURRENT-TS TO ST-UPDATED-AT                          
115200             PERFORM 9600-WRITE-STATUS THRU 9600-EXIT                     
115300         END-IF                                                           
115400     END-IF.                                                              
115500 7020-EXIT.                                                               
115600     EXIT.                                                                
115700*  7030-SWEEP-ONE-SELL - SELL-QUEUE COUNTERPART OF 7020.                  
115800 7030-SWEEP-ONE-SELL.                                                     
115900     IF OR-ENTRY-ACTIVE OF BK-SELL-QUEUE OF WS-BOOK-TABLE                 
116000         (WS-BOOK-IDX BK-SELL-IDX)                                        
116100         MOVE "EXP" TO WS-FUNCTION                                        
116200         CALL "OMTIF" USING WS-FUNCTION                                   
116300                      BK-SELL-QUEUE OF WS-BOOK-TABLE                      
116400                          (WS-BOOK-IDX BK-SELL-IDX)                       
116500                      WS-CURRENT-TS                                       
116600                      WS-AVAIL-QTY                                        
116700                      WS-CANCEL-RESULT                                    
116800         IF WS-TIF-SHOULD-CANCEL                                          
116900             MOVE OR-ORDER-ID OF BK-SELL-QUEUE OF                         
117000                 WS-BOOK-TABLE (WS-BOOK-IDX BK-SELL-IDX) TO               
117100                 OR-ORDER-ID OF WS-CANCEL-ORDER                           
117200             MOVE "RMV" TO WS-FUNCTION                                    
117300             CALL "OMBOOK" USING WS-FUNCTION                              
117400                          WS-BOOK-TABLE (WS-BOOK-IDX)                     
117500                          WS-CANCEL-ORDER                                 
117600                          WS-CURRENT-TS                                   
117700                          WS-EXEC-COUNT                                   
117800                          WS-EXEC-LIST                                    
117900                          WS-AVAIL-QTY                                    
118000             MOVE OR-ORDER-ID OF WS-CANCEL-ORDER TO                       
118100                 ST-ORDER-ID                                              
118200             MOVE "C" TO ST-STATUS                                        
118300             MOVE OR-FILLED-QUANTITY OF BK-SELL-QUEUE OF                  
118400                 WS-BOOK-TABLE (WS-BOOK-IDX BK-SELL-IDX) TO               
118500                 ST-FILLED-QUANTITY                                       
118600             MOVE OR-QUANTITY OF BK-SELL-QUEUE OF                         
118700                 WS-BOOK-TABLE (WS-BOOK-IDX BK-SELL-IDX) TO               
118800                 ST-ORDER-QUANTITY                                        
118900             MOVE WS-TIF-REASON TO ST-REASON                              
119000             MOVE WS-CURRENT-TS TO ST-UPDATED-AT                          
119100             PERFORM 9600-WRITE-STATUS THRU 9600-EXIT                     
119200         END-IF                                                           
119300     END-IF.                                                              
119400 7030-EXIT.                                                               
119500     EXIT.                                                                
119600*  7040-SWEEP-ONE-STOP - STOP-LIST COUNTERPART OF 7020.                   
119700 7040-SWEEP-ONE-STOP.                                                     
119800     IF OR-ENTRY-ACTIVE OF BK-STOP-LIST OF WS-BOOK-TABLE                  
119900         (WS-BOOK-IDX BK-STOP-IDX)                                        
120000         MOVE "EXP" TO WS-FUNCTION                                        
120100         CALL "OMTIF" USING WS-FUNCTION                                   
120200                      BK-STOP-LIST OF WS-BOOK-TABLE                       
120300                          (WS-BOOK-IDX BK-STOP-IDX)                       
120400                      WS-CURRENT-TS                                       
120500                      WS-AVAIL-QTY                                        
120600                      WS-CANCEL-RESULT                                    
120700         IF WS-TIF-SHOULD-CANCEL                                          
120800             MOVE OR-ORDER-ID OF BK-STOP-LIST OF                          
120900                 WS-BOOK-TABLE (WS-BOOK-IDX BK-STOP-IDX) TO               
121000                 OR-ORDER-ID OF WS-CANCEL-ORDER                           
121100             MOVE "RMV" TO WS-FUNCTION                                    
121200             CALL "OMBOOK" USING WS-FUNCTION                              
121300                          WS-BOOK-TABLE (WS-BOOK-IDX)                     
121400                          WS-CANCEL-ORDER                                 
121500                          WS-CURRENT-TS                                   
121600                          WS-EXEC-COUNT                                   
121700                          WS-EXEC-LIST                                    
121800                          WS-AVAIL-QTY                                    
121900             MOVE OR-ORDER-ID OF WS-CANCEL-ORDER TO                       
122000                 ST-ORDER-ID                                              
122100             MOVE "C" TO ST-STATUS                                        
122200             MOVE OR-FILLED-QUANTITY OF BK-STOP-LIST OF                   
122300                 WS-BOOK-TABLE (WS-BOOK-IDX BK-STOP-IDX) TO               
122400                 ST-FILLED-QUANTITY                                       
122500             MOVE OR-QUANTITY OF BK-STOP-LIST OF                          
122600                 WS-BOOK-TABLE (WS-BOOK-IDX BK-STOP-IDX) TO               
122700                 ST-ORDER-QUANTITY                                        
122800             MOVE WS-TIF-REASON TO ST-REASON                              
122900             MOVE WS-CURRENT-TS TO ST-UPDATED-AT                          
123000             PERFORM 9600-WRITE-STATUS THRU 9600-EXIT                     
123100         END-IF                                                           
123200     END-IF.                                                              
123300 7040-EXIT.                                                               
123400     EXIT.                                                                
123500*  7050-SWEEP-ONE-WAIT - WAITING-MARKET COUNTERPART OF 7020.              
123600 7050-SWEEP-ONE-WAIT.                                                     
123700     IF OR-ENTRY-ACTIVE OF BK-WAIT-LIST OF WS-BOOK-TABLE                  
123800         (WS-BOOK-IDX BK-WAIT-IDX)                                        
123900         MOVE "EXP" TO WS-FUNCTION                                        
124000         CALL "OMTIF" USING WS-FUNCTION                                   
124100                      BK-WAIT-LIST OF WS-BOOK-TABLE                       
124200                          (WS-BOOK-IDX BK-WAIT-IDX)                       
124300                      WS-CURRENT-TS                                       
124400                      WS-AVAIL-QTY                                        
124500                      WS-CANCEL-RESULT                                    
124600         IF WS-TIF-SHOULD-CANCEL                                          
124700             MOVE OR-ORDER-ID OF BK-WAIT-LIST OF                          
124800                 WS-BOOK-TABLE (WS-BOOK-IDX BK-WAIT-IDX) TO               
124900                 OR-ORDER-ID OF WS-CANCEL-ORDER                           
125000             MOVE "RMV" TO WS-FUNCTION                                    
125100             CALL "OMBOOK" USING WS-FUNCTION                              
125200                          WS-BOOK-TABLE (WS-BOOK-IDX)                     
125300                          WS-CANCEL-ORDER                                 
125400                          WS-CURRENT-TS                                   
125500                          WS-EXEC-COUNT                                   
125600                          WS-EXEC-LIST                                    
125700                          WS-AVAIL-QTY                                    
125800             MOVE OR-ORDER-ID OF WS-CANCEL-ORDER TO                       
125900                 ST-ORDER-ID                                              
126000             MOVE "C" TO ST-STATUS                                        
126100             MOVE OR-FILLED-QUANTITY OF BK-WAIT-LIST OF                   
126200                 WS-BOOK-TABLE (WS-BOOK-IDX BK-WAIT-IDX) TO               
126300                 ST-FILLED-QUANTITY                                       
126400             MOVE OR-QUANTITY OF BK-WAIT-LIST OF                          
126500                 WS-BOOK-TABLE (WS-BOOK-IDX BK-WAIT-IDX) TO               
126600                 ST-ORDER-QUANTITY                                        
126700             MOVE WS-TIF-REASON TO ST-REASON                              
126800             MOVE WS-CURRENT-TS TO ST-UPDATED-AT                          
126900             PERFORM 9600-WRITE-STATUS THRU 9600-EXIT                     
127000         END-IF                                                           
127100     END-IF.                                                              
127200 7050-EXIT.                                                               
127300     EXIT.                                                                
127400*****************************************************************         
127500*  9100-WRITE-HEADINGS - TWO-LINE HEADING AT THE TOP OF THE               
127600*  MATCH-REPORT.                                                          
127700*****************************************************************         
127800 9100-WRITE-HEADINGS.                                                     
127900     ADD 1 TO WS-PAGE-COUNT                                               
128000     MOVE WS-CTS-DATE-ONLY TO RP-H1-RUN-DATE                              
128100     WRITE RP-REPORT-RECORD FROM RP-HEAD-LINE-1                           
128200         AFTER ADVANCING C01                                              
128300     WRITE RP-REPORT-RECORD FROM RP-HEAD-LINE-2                           
128400         AFTER ADVANCING 1                                                
128500     MOVE ZERO TO WS-LINE-COUNT.                                          
128600 9100-EXIT.                                                               
128700     EXIT.                                                                
128800*****************************************************************         
128900*  9300-SYMBOL-BREAK-CHECK (OM-0190) - THE DETAIL STREAM IS IN            
129000*  WHATEVER ORDER EVENTS WERE MATCHED, NOT SORTED BY SYMBOL, BUT          
129100*  IN PRACTICE EVENTS FOR ONE SYMBOL ARRIVE TOGETHER SINCE THE            
129200*  INPUT FILE IS SORTED BY SYMBOL AT THE STEP BEFORE THIS ONE -           
129300*  SO A CHANGE IN OR-SYMBOL IS TAKEN AS THE CONTROL BREAK.  A             
129400*  NEW SYMBOL ON THE DETAIL STREAM MEANS THE PRIOR SYMBOL IS              
129500*  DONE - PRINT ITS SUBTOTAL LINE AND RESET THE SYMBOL                    
129600*  ACCUMULATORS.  WS-FIRST-BREAK-SW SUPPRESSES THE SUBTOTAL               
129700*  BEFORE ANY SYMBOL HAS RUN.                                             
129800*****************************************************************         
129900 9300-SYMBOL-BREAK-CHECK.                                                 
130000     IF NOT WS-FIRST-BREAK                                                
130100       AND OR-SYMBOL OF WS-ORDER NOT = WS-LAST-SYMBOL                     
130200         PERFORM 9350-PRINT-SYMBOL-TOTAL THRU 9350-EXIT                   
130300         MOVE ZERO TO WS-SYM-EXEC-COUNT                                   
130400         MOVE ZERO TO WS-SYM-QUANTITY                                     
130500         MOVE ZERO TO WS-SYM-NOTIONAL                                     
130600         MOVE ZERO TO WS-SYM-LAST-PRICE                                   
130700     END-IF                                                               
130800     MOVE "N" TO WS-FIRST-BREAK-SW                                        
130900     MOVE OR-SYMBOL OF WS-ORDER TO WS-LAST-SYMBOL.                        
131000 9300-EXIT.                                                               
131100     EXIT.                                                                
131200 9350-PRINT-SYMBOL-TOTAL.                                                 
131300     MOVE SPACES TO RP-PRINT-LINE                                         
131400     MOVE "** TOTALS " TO RP-ST-LIT                                       
131500     MOVE "EXECS=" TO RP-ST-EXEC-LIT                                      
131600     MOVE "QTY=" TO RP-ST-QTY-LIT                                         
131700     MOVE "NOTIONAL=" TO RP-ST-NOT-LIT                                    
131800     MOVE "LTP=" TO RP-ST-LTP-LIT                                         
131900     MOVE WS-LAST-SYMBOL TO RP-ST-SYMBOL                                  
132000     MOVE WS-SYM-EXEC-COUNT TO RP-ST-EXEC-COUNT                           
132100     MOVE WS-SYM-QUANTITY TO RP-ST-QUANTITY                               
132200     MOVE WS-SYM-NOTIONAL TO RP-ST-NOTIONAL                               
132300     MOVE WS-SYM-LAST-PRICE TO RP-ST-LAST-PRICE                           
132400     WRITE RP-REPORT-RECORD FROM RP-SYMBOL-TOTAL-LINE                     
132500         AFTER ADVANCING 1                                                
132600     ADD 1 TO WS-LINE-COUNT.                                              
132700 9350-EXIT.                                                               
132800     EXIT.                                                                
132900*****************************************************************         
133000*  9400-WRITE-DETAIL-LINE - ONE LINE PER EXECUTION.  THE PAGE             
133100*  OVERFLOW TEST AGAINST WS-LINE-COUNT IS THE SAME 55-LINE BODY           
133200*  DEPTH THIS SHOP HAS USED ON EVERY 66-LINE PAGE SINCE THE               
133300*  ORIGINAL ON-LINE REPORTS, LEAVING ROOM FOR THE TWO HEADING             
133400*  LINES AND SOME MARGIN AT TOP AND BOTTOM OF FORM.                       
133500*****************************************************************         
133600 9400-WRITE-DETAIL-LINE.                                                  
133700     MOVE SPACES TO RP-PRINT-LINE                                         
133800     MOVE EX-SYMBOL (WS-EXEC-IDX) TO RP-DT-SYMBOL                         
133900     MOVE EX-ORDER-ID (WS-EXEC-IDX) TO RP-DT-ORDER-ID                     
134000     MOVE EX-COUNTER-ORDER-ID (WS-EXEC-IDX) TO                            
134100         RP-DT-COUNTER-ID                                                 
134200     MOVE EX-SIDE (WS-EXEC-IDX) TO RP-DT-SIDE                             
134300     MOVE EX-EXEC-QUANTITY (WS-EXEC-IDX) TO RP-DT-QUANTITY                
134400     MOVE EX-EXEC-PRICE (WS-EXEC-IDX) TO RP-DT-PRICE                      
134500     MOVE EX-NOTIONAL (WS-EXEC-IDX) TO RP-DT-NOTIONAL                     
134600     WRITE RP-REPORT-RECORD FROM RP-DETAIL-LINE                           
134700         AFTER ADVANCING 1                                                
134800     ADD 1 TO WS-LINE-COUNT                                               
134900     IF WS-LINE-COUNT > 55                                                
135000         PERFORM 9100-WRITE-HEADINGS THRU 9100-EXIT                       
135100     END-IF.                                                              
135200 9400-EXIT.                                                               
135300     EXIT.                                                                
135400*****************************************************************         
135500*  9500-PRINT-FINAL-TOTALS (OM-0101/OM-0190) - END OF JOB.  THE           
135600*  LAST SYMBOL SEEN NEVER GOT A SYMBOL-BREAK SINCE THERE IS NO            
135700*  FOLLOWING SYMBOL TO TRIGGER ONE, SO ITS SUBTOTAL IS FORCED             
135800*  OUT HERE BEFORE THE SIX JOB-WIDE COUNTERS PRINT.                       
135900*****************************************************************         
136000 9500-PRINT-FINAL-TOTALS.                                                 
136100     IF NOT WS-FIRST-BREAK                                                
136200         PERFORM 9350-PRINT-SYMBOL-TOTAL THRU 9350-EXIT                   
136300     END-IF                                                               
136400     MOVE SPACES TO RP-PRINT-LINE                                         
136500     MOVE "EVENTS READ / DUPLICATES" TO RP-FT-LABEL                       
136600     MOVE WS-TOT-EVENTS-READ TO RP-FT-VALUE                               
136700     WRITE RP-REPORT-RECORD FROM RP-FINAL-TOTAL-LINE                      
136800         AFTER ADVANCING 2                                                
136900     MOVE SPACES TO RP-PRINT-LINE                                         
137000     MOVE "DUPLICATE EVENT-IDS SKIPPED" TO RP-FT-LABEL                    
137100     MOVE WS-TOT-DUPLICATES TO RP-FT-VALUE                                
137200     WRITE RP-REPORT-RECORD FROM RP-FINAL-TOTAL-LINE                      
137300         AFTER ADVANCING 1                                                
137400     MOVE SPACES TO RP-PRINT-LINE                                         
137500     MOVE "ORDERS REJECTED" TO RP-FT-LABEL                                
137600     MOVE WS-TOT-REJECTED TO RP-FT-VALUE                                  
137700     WRITE RP-REPORT-RECORD FROM RP-FINAL-TOTAL-LINE                      
137800         AFTER ADVANCING 1                                                
137900     MOVE SPACES TO RP-PRINT-LINE                                         
138000     MOVE "ORDERS CANCELLED" TO RP-FT-LABEL                               
138100     MOVE WS-TOT-CANCELLED TO RP-FT-VALUE                                 
138200     WRITE RP-REPORT-RECORD FROM RP-FINAL-TOTAL-LINE                      
138300         AFTER ADVANCING 1                                                
138400     MOVE SPACES TO RP-PRINT-LINE                                         
138500     MOVE "EXECUTIONS / TOTAL NOTIONAL" TO RP-FT-LABEL                    
138600     MOVE WS-TOT-EXECUTIONS TO RP-FT-VALUE                                
138700     MOVE WS-TOT-NOTIONAL TO RP-FT-VALUE2                                 
138800     WRITE RP-REPORT-RECORD FROM RP-FINAL-TOTAL-LINE                      
138900         AFTER ADVANCING 1.                                               
139000 9500-EXIT.                                                               
139100     EXIT.                                                                
139200*****************************************************************         
139300*  9600-WRITE-STATUS - COMMON WRITE OF ONE ORDER-STATUS RECORD.           
139400*  EVERY CALLER IN THIS PROGRAM MOVES ITS OWN ST-ORDER-ID,                
139500*  ST-STATUS, ST-FILLED-QUANTITY, ST-ORDER-QUANTITY AND                   
139600*  ST-REASON BEFORE PERFORMING THIS, SO THE ONLY WORK LEFT HERE           
139700*  IS STAMPING THE COMMON ST-UPDATED-AT TIMESTAMP AND WRITING             
139800*  THE RECORD.                                                            
139900*****************************************************************         
140000 9600-WRITE-STATUS.                                                       
140100     MOVE WS-CURRENT-TS TO ST-UPDATED-AT                                  
140200     WRITE ST-STATUS-RECORD.                                              
140300 9600-EXIT.                                                               
140400     EXIT.                                                                
140500*****************************************************************         
140600*  0900-TERMINATE - CLOSE EVERYTHING DOWN AND LOG THE EVENT               
140700*  COUNT TO THE JOB LOG FOR OPERATIONS TO EYEBALL AGAINST THE             
140800*  INPUT FILE'S RECORD COUNT.                                             
140900*****************************************************************         
141000 0900-TERMINATE.                                                          
141100     CLOSE ORDER-EVENT-FILE                                               
141200     CLOSE PROCESSED-EVENT-FILE                                           
141300     CLOSE EXECUTION-FILE                                                 
141400     CLOSE ORDER-STATUS-FILE                                              
141500     CLOSE MATCH-REPORT-FILE                                              
141600     DISPLAY "ORDMATCH - NORMAL END OF JOB - "                            
141700              WS-TOT-EVENTS-READ " EVENTS READ".                          
141800 0900-EXIT.                                                               
141900     EXIT.                                                                
