000100*****************************************************************         
000200*  EXCHANGE SYSTEMS GROUP - BATCH OPERATIONS                              
000300*  ALL RIGHTS RESERVED.  PROPRIETARY AND CONFIDENTIAL.                    
000400*  NOT TO BE REPRODUCED WITHOUT WRITTEN PERMISSION OF THE                 
000500*  INSTALLATION MANAGER.                                                  
000600*****************************************************************         
000700 IDENTIFICATION DIVISION.                                                 
000800 PROGRAM-ID.    OMOCO.                                                    
000900 AUTHOR.        D L HARTWELL.                                             
001000 INSTALLATION.  EXCHANGE SYSTEMS GROUP - BATCH OPERATIONS.                
001100 DATE-WRITTEN.  03/02/95.                                                 
001200 DATE-COMPILED.                                                           
001300 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
001400*****************************************************************         
001500*  OMOCO - ONE-CANCELS-OTHER GROUP MANAGER.                               
001600*  CALLED WITH LK-FUNCTION = "REG" WHEN AN ORDER CARRYING A               
001700*  NON-BLANK OCO-GROUP-ID IS SUBMITTED, TO REGISTER IT AS THE             
001800*  PRIMARY OR SECONDARY LEG OF ITS GROUP; AND WITH "FIL" AFTER            
001900*  ANY ORDER TRADES (BY ANY AMOUNT), TO CHECK WHETHER THAT ORDER          
002000*  IS A LEG OF AN UNTRIGGERED GROUP AND, IF SO, HAND BACK THE             
002100*  COUNTERPART ORDER-ID/SYMBOL FOR THE CALLER TO CANCEL.  THE             
002200*  CALLER (ORDMATCH) OWNS THE GROUP TABLE AND PASSES IT BY                
002300*  REFERENCE ON EVERY CALL - THIS PROGRAM ONLY MAINTAINS IT.              
002400*                                                                         
002500*  CHANGE LOG                                                             
002600*  YYMMDD PGMR TKT       DESCRIPTION                                      
002700*  950302 DLH  OM-0084   ORIGINAL - REGISTER OCO LEGS AND CANCEL          
002800*      THE COUNTERPART ON THE FIRST FILL OF EITHER LEG                    
002900*      (OM-0080 ONE-CANCELS-OTHER SUPPORT).                               
003000*  990104 RPK  OM-0140   Y2K - NO DATE FIELD OF OUR OWN HERE;             
003100*      CONFIRMED OMORDWK'S 9(14) WIDENING NEEDED NO CHANGE.               
003200*  030219 DLH  OM-0172   ADDED THE UPSI-0 TRACE DISPLAY BELOW SO          
003300*      A "MISSED CANCELLATION" COMPLAINT CAN BE RERUN WITH A              
003400*      TRACE PARM INSTEAD OF A DEBUGGER.                                  
003500*****************************************************************         
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SOURCE-COMPUTER.  IBM-3090.                                              
003900 OBJECT-COMPUTER.  IBM-3090.                                              
004000 SPECIAL-NAMES.                                                           
004100     CLASS VALID-FUNCTION-CODE IS "REG" "FIL"                             
004200     UPSI-0 ON  STATUS IS OM-TRACE-ON                                     
004300            OFF STATUS IS OM-TRACE-OFF.                                   
004400 DATA DIVISION.                                                           
004500 WORKING-STORAGE SECTION.                                                 
004600*****************************************************************         
004700*  INDEX OF THE GROUP TABLE ENTRY LOCATED BY WHICHEVER FIND-              
004800*  GROUP PARAGRAPH LAST RAN, FOR THE CALLER TO USE AFTERWARD.             
004900*****************************************************************         
005000 01  WS-FOUND-IDX                PIC S9(4) COMP VALUE ZERO.               
005100*****************************************************************         
005200*  GROUP-LOOKUP RESULT CODE.  CARRIED AS A 77-LEVEL NUMERIC               
005300*  CONSTANT PAIR PER THE SHOP STANDARD, NOT AN 88-LEVEL FLAG.             
005400*****************************************************************         
005500 77  WS-LOOKUP-FOUND                PIC S9(9) COMP-5 VALUE 1.             
005600 77  WS-LOOKUP-NOT-FOUND            PIC S9(9) COMP-5 VALUE 2.             
005700 01  WS-GROUP-RESULT             PIC S9(9) COMP-5                         
005800                                 VALUE 2.                                 
005900*****************************************************************         
006000*  ONE FLAT DISPLAY LINE FOR THE OM-0172 TRACE, REDEFINED OVER            
006100*  THE STRUCTURED FIELDS SO A SINGLE DISPLAY STATEMENT CAN SHOW           
006200*  THEM ALL.                                                              
006300*****************************************************************         
006400 01  WS-TRACE-LINE.                                                       
006500     05  WS-TL-LIT1              PIC X(09) VALUE "OMOCO FN=".             
006600     05  WS-TL-FUNCTION          PIC X(03).                               
006700     05  WS-TL-LIT2              PIC X(07) VALUE " ORDER=".               
006800     05  WS-TL-ORDER-ID          PIC 9(10).                               
006900     05  WS-TL-ORDER-ID-X REDEFINES WS-TL-ORDER-ID                        
007000                             PIC X(10).                                   
007100     05  WS-TL-LIT3              PIC X(07) VALUE " GROUP=".               
007200     05  WS-TL-GROUP-ID          PIC X(12).                               
007300     05  WS-TL-LIT4              PIC X(08) VALUE " CANCEL=".              
007400     05  WS-TL-CANCEL-ID         PIC 9(10).                               
007500     05  WS-TL-CANCEL-ID-X REDEFINES WS-TL-CANCEL-ID                      
007600                             PIC X(10).                                   
007700     05  FILLER                  PIC X(24).                               
007800 01  WS-TRACE-LINE-X REDEFINES WS-TRACE-LINE                              
007900                      PIC X(80).                                          
008000 LINKAGE SECTION.                                                         
008100 01  LK-FUNCTION                 PIC X(03).                               
008200     88  LK-FN-REG                   VALUE "REG".                         
008300     88  LK-FN-FIL                   VALUE "FIL".                         
008400 01  LK-OCO-COUNT                PIC S9(4) COMP.                          
008500 01  LK-OCO-TABLE OCCURS 200 TIMES                                        
008600                   INDEXED BY LK-OCO-IDX.                                 
008700     COPY OMOCOWK.                                                        
008800 01  LK-ORDER.                                                            
008900     COPY OMORDWK.                                                        
009000 01  LK-CANCEL-ORDER-ID          PIC 9(10).                               
009100 01  LK-CANCEL-SYMBOL            PIC X(08).                               
009200 PROCEDURE DIVISION USING LK-FUNCTION                                     
009300                          LK-OCO-COUNT                                    
009400                          LK-OCO-TABLE                                    
009500                          LK-ORDER                                        
009600                          LK-CANCEL-ORDER-ID                              
009700                          LK-CANCEL-SYMBOL.                               
009800*****************************************************************         
009900*  0100-MAIN - DISPATCH ON THE CALLER'S FUNCTION CODE.  THE               
010000*  CALLER MAY CALL "REG" FOR EVERY ORDER UNCONDITIONALLY - A              
010100*  BLANK OCO-GROUP-ID IS SIMPLY IGNORED.                                  
010200*****************************************************************         
010300 0100-MAIN.                                                               
010400     MOVE ZERO TO LK-CANCEL-ORDER-ID                                      
010500     MOVE SPACES TO LK-CANCEL-SYMBOL                                      
010600     IF LK-FN-REG                                                         
010700        AND OR-OCO-GROUP-ID OF LK-ORDER NOT = SPACES                      
010800         PERFORM 4000-REGISTER-LEG THRU 4000-EXIT                         
010900     END-IF                                                               
011000     IF LK-FN-FIL                                                         
011100         PERFORM 5000-OCO-ON-FILL THRU 5000-EXIT                          
011200     END-IF                                                               
011300     IF OM-TRACE-ON                                                       
011400         PERFORM 0150-TRACE-CALL THRU 0150-EXIT                           
011500     END-IF                                                               
011600     GOBACK.                                                              
011700*  0150-TRACE-CALL - BUILD AND DISPLAY ONE TRACE LINE FOR THIS            
011800*  CALL.  ONLY REACHED WHEN UPSI-0 IS ON.                                 
011900 0150-TRACE-CALL.                                                         
012000     MOVE LK-FUNCTION TO WS-TL-FUNCTION                                   
012100     MOVE OR-ORDER-ID OF LK-ORDER TO WS-TL-ORDER-ID                       
012200     MOVE OR-OCO-GROUP-ID OF LK-ORDER TO WS-TL-GROUP-ID                   
012300     MOVE LK-CANCEL-ORDER-ID TO WS-TL-CANCEL-ID                           
012400     DISPLAY WS-TRACE-LINE-X.                                             
012500 0150-EXIT.                                                               
012600     EXIT.                                                                
012700*****************************************************************         
012800*  4000-REGISTER-LEG (U5) - THE FIRST ORDER SEEN FOR A GROUP-ID           
012900*  BECOMES THE PRIMARY LEG; THE SECOND BECOMES THE SECONDARY.             
013000*  A THIRD ORDER REUSING AN ALREADY-COMPLETE GROUP-ID IS LEFT             
013100*  ALONE - THAT IS A DATA PROBLEM UPSTREAM, NOT ONE THIS                  
013200*  PROGRAM CAN FIX.                                                       
013300*****************************************************************         
013400 4000-REGISTER-LEG.                                                       
013500     PERFORM 4010-FIND-GROUP-BY-ID THRU 4010-EXIT                         
013600     IF WS-GROUP-RESULT = WS-LOOKUP-FOUND                                 
013700         IF OC-SECONDARY-ORDER-ID OF LK-OCO-TABLE (WS-FOUND-IDX)          
013800            = ZERO                                                        
013900             MOVE OR-ORDER-ID OF LK-ORDER                                 
014000                 TO OC-SECONDARY-ORDER-ID                                 
014100                    OF LK-OCO-TABLE (WS-FOUND-IDX)                        
014200             MOVE OR-SYMBOL OF LK-ORDER                                   
014300                 TO OC-SECONDARY-SYMBOL                                   
014400                    OF LK-OCO-TABLE (WS-FOUND-IDX)                        
014500         END-IF                                                           
014600     ELSE                                                                 
014700         ADD 1 TO LK-OCO-COUNT                                            
014800         MOVE OR-OCO-GROUP-ID OF LK-ORDER                                 
014900             TO OC-GROUP-ID OF LK-OCO-TABLE (LK-OCO-COUNT)                
015000         MOVE OR-ORDER-ID OF LK-ORDER                                     
015100             TO OC-PRIMARY-ORDER-ID OF LK-OCO-TABLE (LK-OCO-COUNT)        
015200         MOVE OR-SYMBOL OF LK-ORDER                                       
015300             TO OC-PRIMARY-SYMBOL OF LK-OCO-TABLE (LK-OCO-COUNT)          
015400         MOVE ZERO                                                        
015500             TO OC-SECONDARY-ORDER-ID                                     
015600                OF LK-OCO-TABLE (LK-OCO-COUNT)                            
015700         MOVE SPACES                                                      
015800             TO OC-SECONDARY-SYMBOL OF LK-OCO-TABLE (LK-OCO-COUNT)        
015900         MOVE "N"                                                         
016000             TO OC-TRIGGERED-FLAG OF LK-OCO-TABLE (LK-OCO-COUNT)          
016100         MOVE SPACE                                                       
016200             TO OC-TRIGGERED-LEG OF LK-OCO-TABLE (LK-OCO-COUNT)           
016300     END-IF.                                                              
016400 4000-EXIT.                                                               
016500     EXIT.                                                                
016600*  4010/4015 - SEQUENTIAL SCAN OF THE GROUP TABLE FOR AN ENTRY            
016700*  WHOSE OC-GROUP-ID MATCHES LK-ORDER'S OWN GROUP-ID.  A MATCH            
016800*  MEANS THIS IS THE SECOND LEG OF AN EXISTING GROUP.                     
016900 4010-FIND-GROUP-BY-ID.                                                   
017000     MOVE WS-LOOKUP-NOT-FOUND TO WS-GROUP-RESULT                          
017100     MOVE ZERO TO WS-FOUND-IDX                                            
017200     PERFORM 4015-CHECK-ONE-BY-ID THRU 4015-EXIT                          
017300         VARYING LK-OCO-IDX FROM 1 BY 1                                   
017400         UNTIL LK-OCO-IDX > LK-OCO-COUNT                                  
017500         OR WS-GROUP-RESULT = WS-LOOKUP-FOUND.                            
017600 4010-EXIT.                                                               
017700     EXIT.                                                                
017800 4015-CHECK-ONE-BY-ID.                                                    
017900     IF OC-GROUP-ID OF LK-OCO-TABLE (LK-OCO-IDX)                          
018000        = OR-OCO-GROUP-ID OF LK-ORDER                                     
018100         SET WS-FOUND-IDX TO LK-OCO-IDX                                   
018200         MOVE WS-LOOKUP-FOUND TO WS-GROUP-RESULT                          
018300     END-IF.                                                              
018400 4015-EXIT.                                                               
018500     EXIT.                                                                
018600*****************************************************************         
018700*  5000-OCO-ON-FILL (U5) - FIND THE GROUP LK-ORDER BELONGS TO,            
018800*  IF ANY.  IF FOUND AND NOT ALREADY TRIGGERED, MARK THE LEG              
018900*  THAT JUST FILLED AND HAND BACK THE OTHER LEG TO CANCEL - THE           
019000*  SAME LOGIC WHETHER LK-ORDER IS THE PRIMARY OR SECONDARY LEG            
019100*  (THE NAMES ARE JUST "WHICH CAME IN FIRST", NOT A PRIORITY).            
019200*****************************************************************         
019300 5000-OCO-ON-FILL.                                                        
019400     PERFORM 5010-FIND-GROUP-BY-ORDER THRU 5010-EXIT                      
019500     IF WS-GROUP-RESULT = WS-LOOKUP-FOUND                                 
019600         PERFORM 5100-OCO-CANCEL-LEG THRU 5100-EXIT                       
019700     END-IF.                                                              
019800 5000-EXIT.                                                               
019900     EXIT.                                                                
020000*  5010/5015 - SEQUENTIAL SCAN OF THE GROUP TABLE FOR THE ENTRY           
020100*  WHERE LK-ORDER'S OWN ORDER-ID IS EITHER THE PRIMARY OR THE             
020200*  SECONDARY LEG.                                                         
020300 5010-FIND-GROUP-BY-ORDER.                                                
020400     MOVE WS-LOOKUP-NOT-FOUND TO WS-GROUP-RESULT                          
020500     MOVE ZERO TO WS-FOUND-IDX                                            
020600     PERFORM 5015-CHECK-ONE-BY-ORDER THRU 5015-EXIT                       
020700         VARYING LK-OCO-IDX FROM 1 BY 1                                   
020800         UNTIL LK-OCO-IDX > LK-OCO-COUNT                                  
020900         OR WS-GROUP-RESULT = WS-LOOKUP-FOUND.                            
021000 5010-EXIT.                                                               
021100     EXIT.                                                                
021200 5015-CHECK-ONE-BY-ORDER.                                                 
021300     IF OC-PRIMARY-ORDER-ID OF LK-OCO-TABLE (LK-OCO-IDX)                  
021400        = OR-ORDER-ID OF LK-ORDER                                         
021500        OR OC-SECONDARY-ORDER-ID OF LK-OCO-TABLE (LK-OCO-IDX)             
021600           = OR-ORDER-ID OF LK-ORDER                                      
021700         SET WS-FOUND-IDX TO LK-OCO-IDX                                   
021800         MOVE WS-LOOKUP-FOUND TO WS-GROUP-RESULT                          
021900     END-IF.                                                              
022000 5015-EXIT.                                                               
022100     EXIT.                                                                
022200 5100-OCO-CANCEL-LEG.                                                     
022300*    ONLY THE FIRST FILL OF EITHER LEG TRIGGERS A CANCEL - A              
022400*    LATER PARTIAL FILL OF THE SAME LEG, OR OF THE SURVIVING              
022500*    LEG BEFORE ITS OWN CANCEL IS APPLIED, FINDS THE GROUP                
022600*    ALREADY OC-IS-TRIGGERED AND FALLS THROUGH WITH NO ACTION.            
022700     IF OC-NOT-TRIGGERED OF LK-OCO-TABLE (WS-FOUND-IDX)                   
022800         SET OC-IS-TRIGGERED OF LK-OCO-TABLE (WS-FOUND-IDX)               
022900             TO TRUE                                                      
023000         IF OC-PRIMARY-ORDER-ID OF LK-OCO-TABLE (WS-FOUND-IDX)            
023100            = OR-ORDER-ID OF LK-ORDER                                     
023200             SET OC-LEG-PRIMARY OF LK-OCO-TABLE (WS-FOUND-IDX)            
023300                 TO TRUE                                                  
023400             MOVE OC-SECONDARY-ORDER-ID                                   
023500                     OF LK-OCO-TABLE (WS-FOUND-IDX)                       
023600                 TO LK-CANCEL-ORDER-ID                                    
023700             MOVE OC-SECONDARY-SYMBOL                                     
023800                     OF LK-OCO-TABLE (WS-FOUND-IDX)                       
023900                 TO LK-CANCEL-SYMBOL                                      
024000         ELSE                                                             
024100             SET OC-LEG-SECONDARY OF LK-OCO-TABLE (WS-FOUND-IDX)          
024200                 TO TRUE                                                  
024300             MOVE OC-PRIMARY-ORDER-ID                                     
024400                     OF LK-OCO-TABLE (WS-FOUND-IDX)                       
024500                 TO LK-CANCEL-ORDER-ID                                    
024600             MOVE OC-PRIMARY-SYMBOL                                       
024700                     OF LK-OCO-TABLE (WS-FOUND-IDX)                       
024800                 TO LK-CANCEL-SYMBOL                                      
024900         END-IF                                                           
025000     END-IF.                                                              
025100 5100-EXIT.                                                               
025200     EXIT.                                                                
