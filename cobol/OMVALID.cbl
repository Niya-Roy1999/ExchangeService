000100*****************************************************************         
000200*  EXCHANGE SYSTEMS GROUP - BATCH OPERATIONS                              
000300*  ALL RIGHTS RESERVED.  PROPRIETARY AND CONFIDENTIAL.                    
000400*  NOT TO BE REPRODUCED WITHOUT WRITTEN PERMISSION OF THE                 
000500*  INSTALLATION MANAGER.                                                  
000600*****************************************************************         
000700 IDENTIFICATION DIVISION.                                                 
000800 PROGRAM-ID.    OMVALID.                                                  
000900 AUTHOR.        R P KOWALSKI.                                             
001000 INSTALLATION.  EXCHANGE SYSTEMS GROUP - BATCH OPERATIONS.                
001100 DATE-WRITTEN.  03/08/90.                                                 
001200 DATE-COMPILED.                                                           
001300 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
001400*****************************************************************         
001500*  OMVALID - ORDER-EVENT VALIDATION                                       
001600*  CALLED ONCE PER INBOUND EVENT BY ORDMATCH, BEFORE THE EVENT            
001700*  IS MAPPED TO A BOOK ENTRY.  CHECKS RUN IN A FIXED ORDER AND            
001800*  THE FIRST FAILURE WINS - NO FURTHER CHECKS ARE ATTEMPTED ONCE          
001900*  ONE HAS FAILED.                                                        
002000*                                                                         
002100*  CHANGE LOG                                                             
002200*  YYMMDD PGMR TKT       DESCRIPTION                                      
002300*  900308 RPK  OM-0001   ORIGINAL VALIDATION - COMMON FIELDS AND          
002400*      LIMIT ORDER PRICE CHECK ONLY.                                      
002500*  900412 RPK  OM-0004   ADDED STOP-MARKET AND STOP-LIMIT CHECKS.         
002600*  931008 DLH  OM-0061   STOP-LIMIT SIDE-DEPENDENT STOP/LIMIT             
002700*      PRICE RELATIONSHIP CHECK (OM-0058 STOP ORDER SUPPORT).             
002800*  950302 DLH  OM-0080   NOTE - OCO LEGS VALIDATE AS THEIR OWN            
002900*      UNDERLYING ORDER TYPE.  NO SEPARATE "OC" CHECK NEEDED.             
003000*  960903 DLH  OM-0101   ADDED ICEBERG DISPLAY-QTY CHECKS                 
003100*      (OM-0098 TRAIL/ICEBERG RELEASE).  TRAILING-STOP ORDERS             
003200*      VALIDATE AS COMMON-ONLY - STOP PRICE MAY BE DERIVED AT             
003300*      PLACEMENT TIME IF NOT SUPPLIED (SEE OMBOOK OM-0101).               
003400*  970714 DLH  OM-0118   ADDED GOOD-TILL-DATE PRESENT/NOT-PAST            
003500*      CHECK FOR GTD TIME-IN-FORCE, ANY ORDER TYPE.                       
003600*  990104 RPK  OM-0140   Y2K - LK-CURRENT-TS WIDENED TO 9(14),            
003700*      COMPARE AGAINST OE-GOOD-TILL-DATE IS NOW CENTURY SAFE.             
003800*****************************************************************         
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER.  IBM-3090.                                              
004200 OBJECT-COMPUTER.  IBM-3090.                                              
004300 SPECIAL-NAMES.                                                           
004400     CLASS VALID-SIDE-CODE   IS "B" "S"                                   
004500     CLASS VALID-TYPE-CODE   IS "MK" "LM" "SM" "SL" "TS" "IC" "OC"        
004600     UPSI-0 ON  STATUS IS OM-TRACE-ON                                     
004700            OFF STATUS IS OM-TRACE-OFF.                                   
004800 DATA DIVISION.                                                           
004900 WORKING-STORAGE SECTION.                                                 
005000*****************************************************************         
005100*  SCRATCH WORK AREAS USED WHILE TESTING PRICE/QUANTITY FIELDS.           
005200*****************************************************************         
005300 01  WS-PRICE-CHECK              PIC 9(07)V99 VALUE ZERO.                 
005400 01  WS-PRICE-CHECK-X REDEFINES WS-PRICE-CHECK                            
005500                                 PIC X(09).                               
005600 01  WS-QTY-CHECK                PIC 9(07) VALUE ZERO.                    
005700 01  WS-QTY-CHECK-X REDEFINES WS-QTY-CHECK                                
005800                                 PIC X(07).                               
005900 01  WS-DISPLAY-QTY-CHECK        PIC 9(07) VALUE ZERO.                    
006000 01  WS-DISPLAY-QTY-CHECK-X REDEFINES WS-DISPLAY-QTY-CHECK                
006100                                 PIC X(07).                               
006200*****************************************************************         
006300*  RUN-WIDE CHECK COUNTER - STANDALONE 77-LEVEL ITEM PER THE              
006400*  SHOP STANDARD RATHER THAN A ONE-FIELD GROUP.                           
006500*****************************************************************         
006600 77  WS-CHECKS-RUN                PIC S9(9) COMP-5 VALUE ZERO.            
006700 LINKAGE SECTION.                                                         
006800 01  LK-EVENT-REC.                                                        
006900     COPY OMEVTWK.                                                        
007000 01  LK-CURRENT-TS               PIC 9(14).                               
007100 01  LK-VALID-RESULT.                                                     
007200     05  LK-VALID-FLAG           PIC X(01).                               
007300         88  LK-IS-VALID             VALUE "Y".                           
007400         88  LK-IS-INVALID           VALUE "N".                           
007500     05  LK-REASON               PIC X(40).                               
007600     05  FILLER                  PIC X(05).                               
007700 PROCEDURE DIVISION USING LK-EVENT-REC                                    
007800                          LK-CURRENT-TS                                   
007900                          LK-VALID-RESULT.                                
008000*****************************************************************         
008100*  0100-VALIDATE-EVENT                                                    
008200*  ENTRY POINT.  RUNS THE COMMON CHECKS, THEN THE PER-TYPE                
008300*  CHECK, THEN THE GTD CHECK, STOPPING AT THE FIRST FAILURE.              
008400*****************************************************************         
008500 0100-VALIDATE-EVENT.                                                     
008600     SET LK-IS-VALID TO TRUE                                              
008700     MOVE SPACES TO LK-REASON                                             
008800     ADD 1 TO WS-CHECKS-RUN                                               
008900     PERFORM 1100-CHECK-COMMON THRU 1100-EXIT                             
009000     IF LK-IS-VALID                                                       
009100         PERFORM 1200-CHECK-BY-TYPE THRU 1200-EXIT                        
009200     END-IF                                                               
009300     IF LK-IS-VALID                                                       
009400         PERFORM 1300-CHECK-GTD THRU 1300-EXIT                            
009500     END-IF                                                               
009600     GOBACK.                                                              
009700*****************************************************************         
009800*  1100-CHECK-COMMON - FIELDS REQUIRED ON EVERY ORDER TYPE.               
009900*****************************************************************         
010000 1100-CHECK-COMMON.                                                       
010100     IF OE-ORDER-ID = ZERO                                                
010200         SET LK-IS-INVALID TO TRUE                                        
010300         MOVE "ORDER-ID MISSING" TO LK-REASON                             
010400     END-IF                                                               
010500     IF LK-IS-VALID AND OE-USER-ID = ZERO                                 
010600         SET LK-IS-INVALID TO TRUE                                        
010700         MOVE "USER-ID MISSING" TO LK-REASON                              
010800     END-IF                                                               
010900     IF LK-IS-VALID AND OE-SYMBOL = SPACES                                
011000         SET LK-IS-INVALID TO TRUE                                        
011100         MOVE "SYMBOL MISSING" TO LK-REASON                               
011200     END-IF                                                               
011300     IF LK-IS-VALID                                                       
011400         IF NOT OE-SIDE-BUY AND NOT OE-SIDE-SELL                          
011500             SET LK-IS-INVALID TO TRUE                                    
011600             MOVE "ORDER-SIDE MUST BE B OR S" TO LK-REASON                
011700         END-IF                                                           
011800     END-IF                                                               
011900     IF LK-IS-VALID AND OE-QUANTITY = ZERO                                
012000         SET LK-IS-INVALID TO TRUE                                        
012100         MOVE "QUANTITY MUST BE GREATER THAN ZERO" TO LK-REASON           
012200     END-IF.                                                              
012300 1100-EXIT.                                                               
012400     EXIT.                                                                
012500*****************************************************************         
012600*  1200-CHECK-BY-TYPE - DISPATCHES TO THE PER-ORDER-TYPE CHECK.           
012700*  MARKET, TRAILING-STOP AND OCO-LEG ORDERS CARRY NO EXTRA HARD           
012800*  RULE HERE (OM-0080/OM-0101).                                           
012900*****************************************************************         
013000 1200-CHECK-BY-TYPE.                                                      
013100     IF OE-TYPE-LIMIT                                                     
013200         PERFORM 1210-CHECK-LIMIT THRU 1210-EXIT                          
013300     ELSE                                                                 
013400     IF OE-TYPE-STOP-MKT                                                  
013500         PERFORM 1220-CHECK-STOP-MKT THRU 1220-EXIT                       
013600     ELSE                                                                 
013700     IF OE-TYPE-STOP-LMT                                                  
013800         PERFORM 1230-CHECK-STOP-LMT THRU 1230-EXIT                       
013900     ELSE                                                                 
014000     IF OE-TYPE-ICEBERG                                                   
014100         PERFORM 1240-CHECK-ICEBERG THRU 1240-EXIT                        
014200     END-IF END-IF END-IF END-IF.                                         
014300 1200-EXIT.                                                               
014400     EXIT.                                                                
014500*****************************************************************         
014600*  1210-CHECK-LIMIT                                                       
014700*****************************************************************         
014800 1210-CHECK-LIMIT.                                                        
014900     IF OE-LIMIT-PRICE = ZERO                                             
015000         SET LK-IS-INVALID TO TRUE                                        
015100         MOVE "LIMIT-PRICE MUST BE GREATER THAN ZERO" TO LK-REASON        
015200     END-IF.                                                              
015300 1210-EXIT.                                                               
015400     EXIT.                                                                
015500*****************************************************************         
015600*  1220-CHECK-STOP-MKT                                                    
015700*****************************************************************         
015800 1220-CHECK-STOP-MKT.                                                     
015900     IF OE-STOP-PRICE = ZERO                                              
016000         SET LK-IS-INVALID TO TRUE                                        
016100         MOVE "STOP-PRICE MUST BE GREATER THAN ZERO" TO LK-REASON         
016200     END-IF.                                                              
016300 1220-EXIT.                                                               
016400     EXIT.                                                                
016500*****************************************************************         
016600*  1230-CHECK-STOP-LMT                                                    
016700*  SIDE-DEPENDENT RELATIONSHIP ADDED PER OM-0061 - A SELL                 
016800*  STOP-LIMIT MUST ARM AT OR BELOW ITS LIMIT, A BUY STOP-LIMIT            
016900*  MUST ARM AT OR ABOVE ITS LIMIT.                                        
017000*****************************************************************         
017100 1230-CHECK-STOP-LMT.                                                     
017200     IF OE-STOP-PRICE = ZERO                                              
017300         SET LK-IS-INVALID TO TRUE                                        
017400         MOVE "STOP-PRICE MUST BE GREATER THAN ZERO" TO LK-REASON         
017500     END-IF                                                               
017600     IF LK-IS-VALID AND OE-LIMIT-PRICE = ZERO                             
017700         SET LK-IS-INVALID TO TRUE                                        
017800         MOVE "LIMIT-PRICE MUST BE GREATER THAN ZERO" TO LK-REASON        
017900     END-IF                                                               
018000     IF LK-IS-VALID AND OE-SIDE-SELL                                      
018100         IF OE-STOP-PRICE > OE-LIMIT-PRICE                                
018200             SET LK-IS-INVALID TO TRUE                                    
018300             MOVE "SELL STOP-LIMIT - STOP MUST NOT EXCEED LIMIT"          
018400                 TO LK-REASON                                             
018500         END-IF                                                           
018600     END-IF                                                               
018700     IF LK-IS-VALID AND OE-SIDE-BUY                                       
018800         IF OE-STOP-PRICE < OE-LIMIT-PRICE                                
018900             SET LK-IS-INVALID TO TRUE                                    
019000             MOVE "BUY STOP-LIMIT - STOP MUST NOT BE UNDER LIMIT"         
019100                 TO LK-REASON                                             
019200         END-IF                                                           
019300     END-IF.                                                              
019400 1230-EXIT.                                                               
019500     EXIT.                                                                
019600*****************************************************************         
019700*  1240-CHECK-ICEBERG                                                     
019800*****************************************************************         
019900 1240-CHECK-ICEBERG.                                                      
020000     MOVE OE-DISPLAY-QTY TO WS-DISPLAY-QTY-CHECK                          
020100     IF OE-LIMIT-PRICE = ZERO                                             
020200         SET LK-IS-INVALID TO TRUE                                        
020300         MOVE "LIMIT-PRICE MUST BE GREATER THAN ZERO" TO LK-REASON        
020400     END-IF                                                               
020500     IF LK-IS-VALID AND WS-DISPLAY-QTY-CHECK = ZERO                       
020600         SET LK-IS-INVALID TO TRUE                                        
020700         MOVE "DISPLAY-QTY MUST BE GREATER THAN ZERO" TO LK-REASON        
020800     END-IF                                                               
020900     IF LK-IS-VALID AND WS-DISPLAY-QTY-CHECK > OE-QUANTITY                
021000         SET LK-IS-INVALID TO TRUE                                        
021100         MOVE "DISPLAY-QTY MUST NOT EXCEED QUANTITY" TO LK-REASON         
021200     END-IF.                                                              
021300 1240-EXIT.                                                               
021400     EXIT.                                                                
021500*****************************************************************         
021600*  1300-CHECK-GTD - ANY ORDER TYPE CARRYING TIF = GTD MUST GIVE           
021700*  A GOOD-TILL-DATE THAT HAS NOT ALREADY PASSED.                          
021800*****************************************************************         
021900 1300-CHECK-GTD.                                                          
022000     IF OE-TIF-GTD                                                        
022100         IF OE-GOOD-TILL-DATE = ZERO                                      
022200             SET LK-IS-INVALID TO TRUE                                    
022300             MOVE "GTD ORDER HAS NO GOOD-TILL-DATE" TO LK-REASON          
022400         ELSE                                                             
022500         IF OE-GOOD-TILL-DATE < LK-CURRENT-TS                             
022600             SET LK-IS-INVALID TO TRUE                                    
022700             MOVE "GTD GOOD-TILL-DATE ALREADY PAST" TO LK-REASON          
022800         END-IF END-IF                                                    
022900     END-IF.                                                              
023000 1300-EXIT.                                                               
023100     EXIT.                                                                
